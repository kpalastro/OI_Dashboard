*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       SSFSYM0M.
 AUTHOR.           B. RAUSCHER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     2002-03-12.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: A.00.02
* Kurzbeschreibung :: Futures-Kontrakt fuer Handelstag auswaehlen
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2002-03-12| rb  | Neuerstellung - Kontraktauswahl NSE/BSE
*A.00.01|2002-06-21| rb  | Fallback auf Kontrakt mit meisten Bars
*A.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Zu einem Handelstag wird aus der Abdeckungstabelle (COVERAGE-
* TABLE, absteigend nach Barzahl aufgebaut) der passende Futures-
* Kontrakt ausgewaehlt:
*   1. Monatshinweis = 3-stelliges Monatskuerzel des Handelstages
*      (JAN...DEC).
*   2. Nur Kontrakte beruecksichtigen, deren Abdeckungszeitraum
*      den Handelstag enthaelt.
*   3. Unter diesen denjenigen mit dem Monatshinweis im Symbol und
*      der hoechsten Barzahl nehmen.
*   4. Kein Treffer auf den Monatshinweis: den abdeckenden Kontrakt
*      mit der hoechsten Barzahl nehmen (Fallback).
*   5. Kein abdeckender Kontrakt: Status "keine Auswahl".
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-IX               PIC S9(04) COMP.
     05      C4-POS              PIC S9(04) COMP.
     05      C4-HINT-IX          PIC S9(04) COMP.
     05      C4-FALLBACK-IX      PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      FILLER                PIC X(02).
 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
     05      D-NUM4-BYTES         PIC X(05).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Handelstag, aufgespalten fuer die Ermittlung des Monatshinweises
*--------------------------------------------------------------------*
 01          W-HANDELSTAG.
     05      W-HT-JJJJ            PIC 9(04).
     05      W-HT-MM              PIC 9(02).
     05      W-HT-TT              PIC 9(02).
     05      FILLER                PIC X(02).
 01          W-HANDELSTAG-X REDEFINES W-HANDELSTAG.
     05      W-HT-NUM             PIC 9(08).
     05      FILLER                PIC X(02).

 01          W-MONAT-HINWEIS      PIC X(03).

*--------------------------------------------------------------------*
* Monatskuerzel-Tabelle ueber ein Literal mit REDEFINES erschlossen,
* wie K-RETR-LITERAL/K-EXT-LITERAL in SSFFIB0M
*--------------------------------------------------------------------*
 01          K-MONATE.
     05      K-MONAT-LITERAL      PIC X(36)
         VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
     05      K-MONAT-NAME-T REDEFINES K-MONAT-LITERAL.
         10  K-MONAT-NAME         PIC X(03) OCCURS 12 TIMES.
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "SSFSYM0M".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                            VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      W-ENTHALTEN-FLAG     PIC X(01).
         88  W-HINWEIS-ENTHALTEN             VALUE "J".
     05      FILLER                PIC X(04).

 LINKAGE SECTION.

 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
     10 LINK-RC                  PIC S9(04) COMP.
    05  LINK-DATA.
     10 LINK-ABDECKUNG.
        COPY SSFCOVC OF "=SSFLIBTM".
     10 LINK-HANDELSTAG          PIC 9(08).
     10 LINK-SYMBOL              PIC X(20).
     10 LINK-SYMBOL-STATUS       PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-SYMBOL-GEFUNDEN             VALUE "J".
        88 LINK-SYMBOL-KEINE                VALUE "N".

 PROCEDURE DIVISION USING LINK-REC.

 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE

     EXIT PROGRAM.

 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH"
         MOVE 9999           TO LINK-RC
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung : Monatshinweis ermitteln, Abdeckungstabelle scannen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM C100-MONATSHINWEIS-ERMITTELN

     MOVE ZERO             TO C4-HINT-IX
     MOVE ZERO             TO C4-FALLBACK-IX

     PERFORM C200-EINTRAG-PRUEFEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT

     EVALUATE TRUE
        WHEN C4-HINT-IX > ZERO
             SET LINK-SYMBOL-GEFUNDEN TO TRUE
             MOVE CV-SYMBOL (C4-HINT-IX)     TO LINK-SYMBOL
        WHEN C4-FALLBACK-IX > ZERO
             SET LINK-SYMBOL-GEFUNDEN TO TRUE
             MOVE CV-SYMBOL (C4-FALLBACK-IX) TO LINK-SYMBOL
        WHEN OTHER
             SET LINK-SYMBOL-KEINE    TO TRUE
             MOVE SPACES                     TO LINK-SYMBOL
     END-EVALUATE
     .
 B100-99.
     EXIT.

******************************************************************
* Monatshinweis = Monatskuerzel des Handelstages (LINK-HANDELSTAG)
******************************************************************
 C100-MONATSHINWEIS-ERMITTELN SECTION.
 C100-00.
     MOVE LINK-HANDELSTAG  TO W-HT-NUM
     MOVE K-MONAT-NAME (W-HT-MM)   TO W-MONAT-HINWEIS
     .
 C100-99.
     EXIT.

******************************************************************
* Einen Abdeckungseintrag pruefen : abdeckend? Hinweis enthalten?
******************************************************************
 C200-EINTRAG-PRUEFEN SECTION.
 C200-00.
     IF  LINK-HANDELSTAG >= CV-FIRST-DATE (C4-IX)
     AND LINK-HANDELSTAG <= CV-LAST-DATE  (C4-IX)
         IF  C4-FALLBACK-IX = ZERO
             MOVE C4-IX TO C4-FALLBACK-IX
         END-IF

         IF  C4-HINT-IX = ZERO
             PERFORM C300-HINWEIS-ENTHALTEN
             IF  W-HINWEIS-ENTHALTEN
                 MOVE C4-IX TO C4-HINT-IX
             END-IF
         END-IF
     END-IF
     .
 C200-99.
     EXIT.

******************************************************************
* Prueft ob CV-SYMBOL(C4-IX) den Monatshinweis als Teilstring
* enthaelt (kein intrinsisches FUNCTION - Fensterverschiebung)
******************************************************************
 C300-HINWEIS-ENTHALTEN SECTION.
 C300-00.
     MOVE "N"  TO W-ENTHALTEN-FLAG

     PERFORM C310-FENSTER-PRUEFEN
        VARYING C4-POS FROM 1 BY 1 UNTIL C4-POS > 18
     .
 C300-99.
     EXIT.

 C310-FENSTER-PRUEFEN SECTION.
 C310-00.
     IF  CV-SYMBOL (C4-IX) (C4-POS:3) = W-MONAT-HINWEIS
         MOVE "J" TO W-ENTHALTEN-FLAG
     END-IF
     .
 C310-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO          TO LINK-RC
     .
 C000-99.
     EXIT.
