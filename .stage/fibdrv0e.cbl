*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       FIBDRV0E.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1991-04-09.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: C.00.02
* Kurzbeschreibung :: Testdriver / Report-Treiber fuer SSF-Modul
*                      SSFFIB0M (Fibonacci-Levelrechner)
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1991-04-09| kl  | Neuerstellung - Testdriver SSFFIB0M
*A.00.01|1991-09-22| kl  | Ausgabe Extension-Level erg. (DISPLAY)
*A.01.00|1994-10-19| lor | Kommando FX statt RT/EA/EB - Volltabelle
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*C.00.00|2002-02-27| rb  | Umstellung auf FIBLEVEL-Report NSE/BSE,
*       |          |     | DISPLAY-Ausgabe ersetzt durch Druckdatei
*       |          |     | FIB-LEVEL-RPT (AR 4465)
*C.00.01|2003-04-15| rb  | AR 4471 - Ratiospalte 3 Dezimalstellen
*C.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Treiber fuer den FIBLEVEL-Report.  Das Hoch/Tief-Paar des
* Vortages wird hier als Testvektor (STUP-PARAMETER-Karte, siehe
* P100-GETSTARTUPTEXT) bereitgestellt, SSFFIB0M wird mit Kommando
* "FX" fuer die komplette Leveltabelle gerufen, und die drei
* Tabellenbloecke (Retracements / Extensions oben / Extensions
* unten) werden auf die Druckdatei FIB-LEVEL-RPT geschrieben.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT FIB-LEVEL-RPT    ASSIGN TO "FIBLVLRPT"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-RPT.

 DATA DIVISION.
 FILE SECTION.

 FD  FIB-LEVEL-RPT
     LABEL RECORD IS OMITTED.
 01  FIB-LEVEL-LINE              PIC X(80).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Startup-Parameterkarte : Ersatz fuer echte JCL-PARM-Karte.  Ueber
* STUP-X wird die Karte in Kommando und Hoch/Tief-Paar zerlegt; in
* der Praxis wuerde hier ?CHANGE-CARD/GETSTARTUPTEXT stehen, fuer
* den Testdriver genuegt der Literalwert (siehe AR 4465).
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-TEXT           PIC X(20)
                                  VALUE "FX18245701810235    ".
     05      STUP-X REDEFINES STUP-TEXT.
         10  STUP-CMD            PIC X(02).
         10  STUP-HIGH           PIC 9(05)V99.
         10  STUP-LOW            PIC 9(05)V99.
         10  FILLER              PIC X(04).

*--------------------------------------------------------------------*
* Testvektor (Hoch/Tief-Paar Vortag) fuer die Leveltabelle, und
* eine Byte-Ansicht fuer den Trace unter ANZEIGE-VERSION.
*--------------------------------------------------------------------*
 01          W-HI-LO-PAAR.
     05      W-HIGH              PIC S9(05)V99.
     05      W-LOW               PIC S9(05)V99.
     05      FILLER                PIC X(02).
 01          W-HI-LO-X REDEFINES W-HI-LO-PAAR.
     05      W-HI-LO-BYTES        PIC X(14).
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4               PIC -9(04).
     05      W-FS-RPT             PIC X(02).
     05      FILLER                PIC X(02).

 01          EDIT-FELDER.
     05      ED-LEVEL             PIC -(5)9.99.
     05      ED-RATIO             PIC 9.999.
     05      FILLER                PIC X(02).
 01          EDIT-FELDER-X REDEFINES EDIT-FELDER.
     05      ED-LEVEL-BYTES        PIC X(09).
     05      ED-RATIO-BYTES        PIC X(05).
     05      FILLER                PIC X(02).

 01          ZEILE                PIC X(80).

 01          KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "FIBDRV0E".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                            VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      FILLER                PIC X(04).

 LINKAGE SECTION.

*---------------------------------------------------------------*
* LINK-REC wie in SSFFIB0M (COPY entfaellt, Kommando FX fest
* verdrahtet - Testdriver ruft nur die Volltabelle ab)
*---------------------------------------------------------------*
 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
     10 LINK-RC                  PIC S9(04) COMP.
    05  LINK-DATA.
     10 LINK-HIGH                PIC S9(05)V99.
     10 LINK-LOW                 PIC S9(05)V99.
     10 LINK-RANGE               PIC S9(05)V99.
     10 LINK-RATIO               PIC 9(01)V999.
     10 LINK-LEVEL               PIC S9(05)V99.
     10 LINK-RETR-TAB            PIC S9(05)V99 OCCURS 5 TIMES.
     10 LINK-RETR-RATIO-TAB      PIC 9(01)V999 OCCURS 5 TIMES.
     10 LINK-EXT-AB-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-EXT-BE-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-EXT-RATIO-TAB       PIC 9(01)V999 OCCURS 6 TIMES.
    05      FILLER                PIC X(02).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungsabsatz
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF

     IF  PRG-OK
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE

     STOP RUN.

******************************************************************
* Vorlauf : Karte lesen, Druckdatei eroeffnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     PERFORM P100-GETSTARTUPTEXT

     IF  PRG-OK
         OPEN OUTPUT FIB-LEVEL-RPT
         IF  W-FS-RPT NOT = "00"
             SET PRG-ABBRUCH TO TRUE
             DISPLAY K-MODUL " OPEN FIB-LEVEL-RPT FEHLER "
                             W-FS-RPT
         END-IF
     END-IF
     .
 B000-99.
     EXIT.

******************************************************************
* Ende : Druckdatei schliessen, Abschlussmeldung
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH - FIBLEVEL-REPORT NICHT ERSTELLT"
     ELSE
         CLOSE FIB-LEVEL-RPT
         DISPLAY K-MODUL " FIBLEVEL-REPORT ERSTELLT - FIBLVLRPT"
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung : SSFFIB0M rufen, Report schreiben
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE "FX"           TO LINK-CMD
     MOVE ZERO           TO LINK-RC
     MOVE W-HIGH          TO LINK-HIGH
     MOVE W-LOW           TO LINK-LOW

     CALL "SSFFIB0M" USING LINK-REC

     EVALUATE LINK-RC
        WHEN ZERO
             PERFORM E100-REPORT-KOPF
             PERFORM E200-REPORT-RETRACEMENTS
             PERFORM E300-REPORT-EXT-OBEN
             PERFORM E400-REPORT-EXT-UNTEN
        WHEN OTHER
             SET PRG-ABBRUCH TO TRUE
             MOVE LINK-RC TO D-NUM4
             DISPLAY K-MODUL " SSFFIB0M RC= " D-NUM4
     END-EVALUATE
     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     .
 C000-99.
     EXIT.

******************************************************************
* Startup-Karte zerlegen (Ersatz fuer GETSTARTUPTEXT, AR 4465) und
* Testvektor in W-HIGH/W-LOW ablegen
******************************************************************
 P100-GETSTARTUPTEXT SECTION.
 P100-00.
     MOVE STUP-HIGH        TO W-HIGH
     MOVE STUP-LOW         TO W-LOW
     .
 P100-99.
     EXIT.

******************************************************************
* Reportkopf : Titel, Range, Ankerpunkte
******************************************************************
 E100-REPORT-KOPF SECTION.
 E100-00.
     MOVE SPACES          TO ZEILE
     STRING "FIBLEVEL - FIBONACCI RETRACEMENT/EXTENSION LEVELS"
            DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     MOVE LINK-RANGE       TO ED-LEVEL
     MOVE SPACES          TO ZEILE
     STRING "LOW = 0, HIGH = 1, RANGE = " DELIMITED BY SIZE
            ED-LEVEL              DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     MOVE LINK-LOW         TO ED-LEVEL
     MOVE SPACES          TO ZEILE
     STRING "ANCHOR LOW  = " DELIMITED BY SIZE
            ED-LEVEL              DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     MOVE LINK-HIGH        TO ED-LEVEL
     MOVE SPACES          TO ZEILE
     STRING "ANCHOR HIGH = " DELIMITED BY SIZE
            ED-LEVEL              DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     MOVE SPACES          TO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E100-99.
     EXIT.

******************************************************************
* Block Retracements
******************************************************************
 E200-REPORT-RETRACEMENTS SECTION.
 E200-00.
     MOVE SPACES          TO ZEILE
     STRING "RETRACEMENTS" DELIMITED BY SIZE INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     PERFORM E210-RETR-ZEILE
        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5

     MOVE SPACES          TO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E200-99.
     EXIT.

 E210-RETR-ZEILE SECTION.
 E210-00.
     MOVE LINK-RETR-RATIO-TAB (C4-I1)   TO ED-RATIO
     MOVE LINK-RETR-TAB (C4-I1)         TO ED-LEVEL
     MOVE SPACES                        TO ZEILE
     STRING "  RATIO " DELIMITED BY SIZE
            ED-RATIO   DELIMITED BY SIZE
            "  LEVEL " DELIMITED BY SIZE
            ED-LEVEL   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E210-99.
     EXIT.

******************************************************************
* Block Extensions above high
******************************************************************
 E300-REPORT-EXT-OBEN SECTION.
 E300-00.
     MOVE SPACES          TO ZEILE
     STRING "EXTENSIONS ABOVE HIGH" DELIMITED BY SIZE INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     PERFORM E310-EXT-OBEN-ZEILE
        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6

     MOVE SPACES          TO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E300-99.
     EXIT.

 E310-EXT-OBEN-ZEILE SECTION.
 E310-00.
     MOVE LINK-EXT-RATIO-TAB (C4-I2)    TO ED-RATIO
     MOVE LINK-EXT-AB-TAB (C4-I2)       TO ED-LEVEL
     MOVE SPACES                        TO ZEILE
     STRING "  RATIO " DELIMITED BY SIZE
            ED-RATIO   DELIMITED BY SIZE
            "  LEVEL " DELIMITED BY SIZE
            ED-LEVEL   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E310-99.
     EXIT.

******************************************************************
* Block Extensions below low
******************************************************************
 E400-REPORT-EXT-UNTEN SECTION.
 E400-00.
     MOVE SPACES          TO ZEILE
     STRING "EXTENSIONS BELOW LOW" DELIMITED BY SIZE INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE

     PERFORM E410-EXT-UNTEN-ZEILE
        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6
     .
 E400-99.
     EXIT.

 E410-EXT-UNTEN-ZEILE SECTION.
 E410-00.
     MOVE LINK-EXT-RATIO-TAB (C4-I2)    TO ED-RATIO
     MOVE LINK-EXT-BE-TAB (C4-I2)       TO ED-LEVEL
     MOVE SPACES                        TO ZEILE
     STRING "  RATIO " DELIMITED BY SIZE
            ED-RATIO   DELIMITED BY SIZE
            "  LEVEL " DELIMITED BY SIZE
            ED-LEVEL   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIB-LEVEL-LINE FROM ZEILE
     .
 E410-99.
     EXIT.
