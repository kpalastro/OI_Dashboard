*CONSULT $SYSTEM.SYSTEM.COBOLEX0
*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       OIVBT0E.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1995-06-19.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: C.00.03
* Kurzbeschreibung :: OIVBT-Batch - OI/Volumen-Signal-Backtest
* Auftrag          :: SSFNEW-OIDB
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1995-06-19| kl  | Neuerstellung - Batch fuer SQL/MP-Abgleich
*A.00.01|1996-01-22| lor | Mehrfachlauf ueber Tabellenpaare
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*C.00.00|2002-05-06| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
*       |          |     | FEATURES-FILE/BARS-FILE statt SQL/MP
*C.00.01|2002-05-06| rb  | Signal-Grid-Search ueber Regel/Schwelle/
*       |          |     | Haltedauer ergaenzt
*C.00.02|2002-09-17| rb  | AR 4434 - Sieger-Lauf schreibt OIVBT-DET
*C.00.03|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* OI/Volumen-Signal-Backtest fuer eine Boerse (NSE oder BSE) ueber
* einen Datumsbereich.  Ablauf:
*   1. FEATURES-FILE fuer den Zeitraum in eine Tabelle laden (S100).
*   2. Abdeckung aus BARS-FILE aufbauen und den Kontrakt mit den
*      meisten Minutenbars im Zeitraum waehlen (S200/S210).
*   3. Dessen Bars einmalig lesen und je Bar das zeitlich juengste
*      Feature-Merkmal (As-Of, rueckwaerts, fehlend = 0) anhaengen;
*      dabei werden die Tagesgrenzen in einer Tagestabelle vermerkt
*      (S300).
*   4. Grid-Search ueber Regel / Schwelle / Haltedauer (und bei der
*      Regel OIVO zusaetzlich das Volumen-Gewicht) - je Parametersatz
*      laeuft die Tagesschleife (D100) ueber alle Handelstage der
*      Tagestabelle und das Ergebnis wird in die Ranglistentabelle
*      uebernommen (B100/G100-G300).
*   5. Ranglistentabelle absteigend nach Gesamt-PnL, bei Gleichstand
*      nach Trade-Anzahl sortieren (S400).
*   6. Mit dem Siegerparametersatz laeuft die Tagesschleife ein
*      letztes Mal im Berichtsmodus: OIVBT-DET (ein TRADE-RECORD je
*      simuliertem Trade) und OIVBT-RPT (Druckbericht mit Sieger,
*      bestem Tag und Top-10-Liste) werden geschrieben.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT BARS-FILE        ASSIGN TO "BARSFILE"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-BARS.
     SELECT FEATURES-FILE    ASSIGN TO "FEATFILE"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-FEAT.
     SELECT OIVBT-DET        ASSIGN TO "OIVBTDET"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-DET.
     SELECT OIVBT-RPT        ASSIGN TO "OIVBTRPT"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-RPT.

 DATA DIVISION.
 FILE SECTION.

 FD  BARS-FILE
     LABEL RECORD IS OMITTED.
     COPY SSFBARC OF "=SSFLIBTM".

 FD  FEATURES-FILE
     LABEL RECORD IS OMITTED.
     COPY SSFFTRC OF "=SSFLIBTM".

 FD  OIVBT-DET
     LABEL RECORD IS OMITTED.
     COPY SSFTRDC OF "=SSFLIBTM".

 FD  OIVBT-RPT
     LABEL RECORD IS OMITTED.
 01  OIVBT-LINE                   PIC X(80).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-IX               PIC S9(04) COMP.
     05      C4-MIX               PIC S9(04) COMP.
     05      C4-DIX               PIC S9(04) COMP.
     05      C4-RIX               PIC S9(04) COMP.
     05      C4-SIX               PIC S9(04) COMP.
     05      C4-HIX               PIC S9(04) COMP.
     05      C4-GIX               PIC S9(04) COMP.
     05      C4-FE-IX             PIC S9(04) COMP.
     05      C4-ENTRY-IX          PIC S9(04) COMP.
     05      C4-MAX-IX            PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      D-PNL                PIC -(5)9.99.
     05      D-PNL-GES            PIC -(7)9.99.
     05      D-SCHWELLE           PIC 9.999.
     05      D-GEWICHT            PIC 9.999.
     05      D-HALTEN             PIC 9(03).
     05      D-RANG               PIC 9(02).
     05      D-TAG                PIC 9(08).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Startup-Parameterkarte : Boerse und Datumsbereich
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-TEXT           PIC X(19)
                                  VALUE "NSE2024030120240310".
     05      STUP-X REDEFINES STUP-TEXT.
         10  STUP-EXCHANGE        PIC X(03).
         10  STUP-START-DATE      PIC 9(08).
         10  STUP-END-DATE        PIC 9(08).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Parametergitter : Quick-Variante aus der Fachspezifikation -
* Regel, Schwelle und Haltedauer ueber Literal und REDEFINES
* erschlossen (analog K-MONAT-LITERAL in SSFSYM0M); das Volumen-
* Gewicht hat in der Quick-Variante nur einen Wert und wird nur bei
* der Regel OIVO (oi_plus_vol) verwendet.
*--------------------------------------------------------------------*
 01          K-PARAMETER-GITTER.
     05      K-REGEL-LITERAL      PIC X(12) VALUE "OISPOIVOVOSP".
     05      K-REGEL-NAME-T REDEFINES K-REGEL-LITERAL.
         10  K-REGEL-NAME         PIC X(04) OCCURS 3 TIMES.
     05      K-SCHWELLE-LITERAL   PIC X(12) VALUE "020005001000".
     05      K-SCHWELLE-T REDEFINES K-SCHWELLE-LITERAL.
         10  K-SCHWELLE           PIC 9V999 OCCURS 3 TIMES.
     05      K-HALTEN-LITERAL     PIC X(06) VALUE "051530".
     05      K-HALTEN-T REDEFINES K-HALTEN-LITERAL.
         10  K-HALTEN             PIC 9(02) OCCURS 3 TIMES.
     05      K-VOL-GEWICHT        PIC 9V999 VALUE 0.500.
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "OIVBT0E ".
     05      K-REGEL-OIVO         PIC X(04) VALUE "OIVO".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                             VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      W-FS-BARS            PIC X(02).
     05      W-FS-FEAT            PIC X(02).
     05      W-FS-DET             PIC X(02).
     05      W-FS-RPT             PIC X(02).
     05      W-BERICHTS-MODUS     PIC X(01).
         88  W-IM-BERICHT                      VALUE "J".
         88  W-IM-GRID-SEARCH                  VALUE "N".
     05      W-POSITION           PIC X(05).
         88  W-POS-FLAT                        VALUE "FLAT ".
         88  W-POS-LONG                        VALUE "LONG ".
         88  W-POS-SHORT                       VALUE "SHORT".
     05      FILLER                PIC X(04).

*--------------------------------------------------------------------*
* Im-Speicher-Tabellen : Abdeckung (nur zur Kontraktwahl), Feature-
* Feed und die zusammengefuehrte Bar/Feature-Tabelle des gesamten
* Zeitraums fuer den gewaehlten Kontrakt
*--------------------------------------------------------------------*
 01          COVERAGE-TABLE.
     COPY SSFCOVC OF "=SSFLIBTM".

 01          FEATURE-TABLE.
     COPY SSFFTBC OF "=SSFLIBTM".

 01          W-SYMBOL              PIC X(20).

 01          W-FAELLIG-SCHALTER.
     05      W-FAELLIG-FLAG-BYTE   PIC X(01).
     05      FILLER                PIC X(02).
         88  W-FAELLIG-FLAG                    VALUE "J".

 01          MERGE-TABLE.
     05      MG-COUNT              PIC S9(04) COMP.
     05      MG-ENTRY OCCURS 4000 TIMES INDEXED BY MG-IX.
         10  MG-DATE               PIC 9(08).
         10  MG-ZEIT               PIC 9(06).
         10  MG-OPEN               PIC S9(05)V99.
         10  MG-CLOSE              PIC S9(05)V99.
         10  MG-VALID-O            PIC X(01).
             88 MG-OPEN-OK                     VALUE "Y".
         10  MG-VALID-C            PIC X(01).
             88 MG-CLOSE-OK                    VALUE "Y".
         10  MG-CE-OI              PIC S9(03)V999.
         10  MG-PE-OI              PIC S9(03)V999.
         10  MG-CE-VOL             PIC S9(03)V999.
         10  MG-PE-VOL             PIC S9(03)V999.
     05      FILLER                PIC X(06).

 01          TAGESTABELLE.
     05      DI-COUNT              PIC S9(04) COMP.
     05      DI-ENTRY OCCURS 40 TIMES INDEXED BY DI-IX.
         10  DI-DATE               PIC 9(08).
         10  DI-START              PIC S9(04) COMP.
         10  DI-END                PIC S9(04) COMP.
     05      FILLER                PIC X(05).

*--------------------------------------------------------------------*
* Laufende Merkmal-Momentaufnahme beim As-Of-Merge (S300) - Werte
* werden fehlend = 0 uebernommen, nicht vom Vorwert fortgeschrieben
*--------------------------------------------------------------------*
 01          W-MERKMAL-SCHNAPPSCHUSS.
     05      W-SNAP-CE-OI          PIC S9(03)V999.
     05      W-SNAP-PE-OI          PIC S9(03)V999.
     05      W-SNAP-CE-VOL         PIC S9(03)V999.
     05      W-SNAP-PE-VOL         PIC S9(03)V999.
     05      FILLER                PIC X(04).

*--------------------------------------------------------------------*
* Ranglistentabelle des Grid-Search (27 Parametersaetze)
*--------------------------------------------------------------------*
 01          RANGLISTE.
     05      RT-COUNT              PIC S9(04) COMP.
     05      RT-ENTRY OCCURS 30 TIMES INDEXED BY RT-IX.
         10  RT-REGEL              PIC X(04).
         10  RT-SCHWELLE           PIC 9V999.
         10  RT-HALTEN             PIC 9(02).
         10  RT-PNL-GES            PIC S9(07)V999 COMP.
         10  RT-TRADES             PIC S9(09) COMP.
         10  RT-TAGE               PIC S9(09) COMP.
         10  RT-BESTER-TAG-DATUM   PIC 9(08).
         10  RT-BESTER-TAG-PNL     PIC S9(05)V99.
     05      FILLER                PIC X(06).

 01          W-TAUSCH-EINTRAG      PIC X(41).

*--------------------------------------------------------------------*
* Aktueller Parametersatz und Simulationsfelder fuer die Tagesschleife
*--------------------------------------------------------------------*
 01          W-GITTER-AKTUELL.
     05      W-GITTER-REGEL        PIC X(04).
     05      W-GITTER-SCHWELLE     PIC 9V999.
     05      W-GITTER-HALTEN       PIC 9(02).
     05      W-GITTER-GEWICHT      PIC 9V999.
     05      FILLER                PIC X(02).

 01          W-GRID-SUMMEN.
     05      W-GRID-PNL            PIC S9(07)V999 COMP.
     05      W-GRID-TRADES         PIC S9(09) COMP.
     05      W-GRID-TAGE           PIC S9(09) COMP.
     05      W-GRID-BESTER-DATUM   PIC 9(08).
     05      W-GRID-BESTER-PNL     PIC S9(05)V99.
     05      FILLER                PIC X(02).

 01          W-SIGNAL-FELDER.
     05      W-SIGNAL              PIC S9(01) COMP.
     05      W-S                   PIC S9(06)V999 COMP.
     05      FILLER                PIC X(02).

 01          W-TAG-ERGEBNIS.
     05      W-TAG-PNL             PIC S9(05)V99.
     05      W-TAG-TRADES          PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          W-SIMULATION.
     05      W-ENTRY-PREIS         PIC S9(05)V99.
     05      W-EXIT-PREIS          PIC S9(05)V99.
     05      W-TRADE-PNL           PIC S9(05)V99.
     05      W-GEHALTEN            PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          W-SIEGER.
     05      W-SIEGER-REGEL        PIC X(04).
     05      W-SIEGER-SCHWELLE     PIC 9V999.
     05      W-SIEGER-HALTEN       PIC 9(02).
     05      W-SIEGER-PNL          PIC S9(07)V999 COMP.
     05      W-SIEGER-TRADES       PIC S9(09) COMP.
     05      W-SIEGER-TAGE         PIC S9(09) COMP.
     05      W-SIEGER-BESTER-DATUM PIC 9(08).
     05      W-SIEGER-BESTER-PNL   PIC S9(05)V99.
     05      FILLER                PIC X(02).

 01          ZEILE                 PIC X(80).
 01          ZEILE-X REDEFINES ZEILE.
     05      ZEILE-BYTES           PIC X(80).
     05      FILLER                PIC X(02).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungsabsatz
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF

     IF  PRG-OK
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE

     STOP RUN.

******************************************************************
* Vorlauf : Parameter uebernehmen, Feature- und Bar/Feature-Tabelle
* aufbauen, Ausgabedateien eroeffnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     PERFORM S100-FEATURES-LADEN

     IF  PRG-OK
         PERFORM S200-ABDECKUNG-AUFBAUEN
     END-IF

     IF  PRG-OK
         PERFORM S210-SYMBOL-MAX-WAEHLEN
     END-IF

     IF  PRG-OK
         PERFORM S300-BARS-MERGEN
     END-IF

     IF  PRG-OK
         OPEN OUTPUT OIVBT-DET
         IF  W-FS-DET NOT = "00"
             SET PRG-ABBRUCH TO TRUE
         END-IF
         OPEN OUTPUT OIVBT-RPT
         IF  W-FS-RPT NOT = "00"
             SET PRG-ABBRUCH TO TRUE
         END-IF
     END-IF
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH - OIVBT NICHT ABGESCHLOSSEN"
     ELSE
         CLOSE OIVBT-DET
         CLOSE OIVBT-RPT
         DISPLAY K-MODUL " OIVBT BEENDET - " STUP-EXCHANGE
     END-IF
     .
 B090-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO          TO FE-COUNT
     MOVE ZERO          TO CV-COUNT
     MOVE ZERO          TO MG-COUNT
     MOVE ZERO          TO DI-COUNT
     MOVE ZERO          TO RT-COUNT
     .
 C000-99.
     EXIT.

******************************************************************
* FEATURES-FILE fuer Boerse und Zeitraum in FEATURE-TABLE laden
******************************************************************
 S100-FEATURES-LADEN SECTION.
 S100-00.
     MOVE SPACES           TO W-FS-FEAT
     OPEN INPUT FEATURES-FILE

     IF  W-FS-FEAT NOT = "00" AND W-FS-FEAT NOT = SPACES
         SET PRG-ABBRUCH TO TRUE
     ELSE
         PERFORM S110-EIN-FEATURE-SATZ
            UNTIL W-FS-FEAT = "10"

         CLOSE FEATURES-FILE
     END-IF
     .
 S100-99.
     EXIT.

 S110-EIN-FEATURE-SATZ SECTION.
 S110-00.
     READ FEATURES-FILE
        AT END MOVE "10" TO W-FS-FEAT
     END-READ

     IF  W-FS-FEAT NOT = "10"
         IF  FT-EXCHANGE = STUP-EXCHANGE
         AND FT-DATE >= STUP-START-DATE
         AND FT-DATE <= STUP-END-DATE
         AND FE-COUNT < 8000
             ADD 1                        TO FE-COUNT
             MOVE FT-DATE                 TO FE-DATE (FE-COUNT)
             MOVE FT-TIME                 TO FE-TIME (FE-COUNT)
             MOVE FT-VALID-CE-OI          TO FE-VALID-CE-OI  (FE-COUNT)
             MOVE FT-VALID-PE-OI          TO FE-VALID-PE-OI  (FE-COUNT)
             MOVE FT-VALID-CE-VOL         TO FE-VALID-CE-VOL (FE-COUNT)
             MOVE FT-VALID-PE-VOL         TO FE-VALID-PE-VOL (FE-COUNT)
             IF  FT-CE-OI-OK
                 MOVE FT-CE-OI-PCT         TO FE-CE-OI-PCT  (FE-COUNT)
             ELSE
                 MOVE ZERO                 TO FE-CE-OI-PCT  (FE-COUNT)
             END-IF
             IF  FT-PE-OI-OK
                 MOVE FT-PE-OI-PCT         TO FE-PE-OI-PCT  (FE-COUNT)
             ELSE
                 MOVE ZERO                 TO FE-PE-OI-PCT  (FE-COUNT)
             END-IF
             IF  FT-CE-VOL-OK
                 MOVE FT-CE-VOL-PCT        TO FE-CE-VOL-PCT (FE-COUNT)
             ELSE
                 MOVE ZERO                 TO FE-CE-VOL-PCT (FE-COUNT)
             END-IF
             IF  FT-PE-VOL-OK
                 MOVE FT-PE-VOL-PCT        TO FE-PE-VOL-PCT (FE-COUNT)
             ELSE
                 MOVE ZERO                 TO FE-PE-VOL-PCT (FE-COUNT)
             END-IF
         END-IF
     END-IF
     .
 S110-99.
     EXIT.

******************************************************************
* Abdeckung aus BARS-FILE aufbauen - je Symbol Barzahl im Zeitraum
* (nur zur Kontraktwahl, keine Sortierung notwendig)
******************************************************************
 S200-ABDECKUNG-AUFBAUEN SECTION.
 S200-00.
     MOVE SPACES           TO W-FS-BARS
     OPEN INPUT BARS-FILE

     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
         SET PRG-ABBRUCH TO TRUE
     ELSE
         PERFORM S210-EINE-ABDECKUNGS-BAR
            UNTIL W-FS-BARS = "10"

         CLOSE BARS-FILE
     END-IF
     .
 S200-99.
     EXIT.

 S210-EINE-ABDECKUNGS-BAR SECTION.
 S210-00.
     READ BARS-FILE
        AT END MOVE "10" TO W-FS-BARS
     END-READ

     IF  W-FS-BARS NOT = "10"
         IF  BAR-EXCHANGE = STUP-EXCHANGE
         AND BAR-DATE >= STUP-START-DATE
         AND BAR-DATE <= STUP-END-DATE
             PERFORM S220-SYMBOL-SUCHEN
             IF  C4-MAX-IX > ZERO
                 ADD 1 TO CV-BAR-COUNT (C4-MAX-IX)
             ELSE
                 IF  CV-COUNT < 50
                     ADD 1                 TO CV-COUNT
                     MOVE BAR-SYMBOL       TO CV-SYMBOL (CV-COUNT)
                     MOVE BAR-DATE         TO CV-FIRST-DATE (CV-COUNT)
                     MOVE BAR-DATE         TO CV-LAST-DATE  (CV-COUNT)
                     MOVE 1                TO CV-BAR-COUNT  (CV-COUNT)
                 END-IF
             END-IF
         END-IF
     END-IF
     .
 S210-99.
     EXIT.

******************************************************************
* Lineare Suche nach BAR-SYMBOL in CV-ENTRY(1..CV-COUNT)
******************************************************************
 S220-SYMBOL-SUCHEN SECTION.
 S220-00.
     MOVE ZERO             TO C4-MAX-IX

     PERFORM S221-EINTRAG-VERGLEICHEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
     .
 S220-99.
     EXIT.

 S221-EINTRAG-VERGLEICHEN SECTION.
 S221-00.
     IF  CV-SYMBOL (C4-IX) = BAR-SYMBOL
         MOVE C4-IX TO C4-MAX-IX
     END-IF
     .
 S221-99.
     EXIT.

******************************************************************
* Kontrakt mit den meisten Bars im Zeitraum waehlen
******************************************************************
 S210-SYMBOL-MAX-WAEHLEN SECTION.
 S210M-00.
     MOVE ZERO             TO C4-MAX-IX

     PERFORM S211-EINTRAG-PRUEFEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT

     IF  C4-MAX-IX > ZERO
         MOVE CV-SYMBOL (C4-MAX-IX) TO W-SYMBOL
     ELSE
         SET PRG-ABBRUCH TO TRUE
     END-IF
     .
 S210M-99.
     EXIT.

 S211-EINTRAG-PRUEFEN SECTION.
 S211-00.
     IF  C4-MAX-IX = ZERO
         MOVE C4-IX TO C4-MAX-IX
     ELSE
         IF  CV-BAR-COUNT (C4-IX) > CV-BAR-COUNT (C4-MAX-IX)
             MOVE C4-IX TO C4-MAX-IX
         END-IF
     END-IF
     .
 S211-99.
     EXIT.

******************************************************************
* Bars des gewaehlten Kontrakts einmalig lesen, As-Of-Merge mit der
* Feature-Tabelle und Aufbau der Tagestabelle (Tagesgrenzen in der
* zusammengefuehrten MERGE-TABLE)
******************************************************************
 S300-BARS-MERGEN SECTION.
 S300-00.
     MOVE ZERO             TO C4-FE-IX
     INITIALIZE W-MERKMAL-SCHNAPPSCHUSS
     MOVE SPACES           TO W-FS-BARS
     OPEN INPUT BARS-FILE

     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
         SET PRG-ABBRUCH TO TRUE
     ELSE
         PERFORM S310-EINE-MERGE-BAR
            UNTIL W-FS-BARS = "10"

         CLOSE BARS-FILE

         IF  MG-COUNT > ZERO
             PERFORM S350-TAGESGRENZE-ABSCHLIESSEN
         END-IF
     END-IF
     .
 S300-99.
     EXIT.

 S310-EINE-MERGE-BAR SECTION.
 S310-00.
     READ BARS-FILE
        AT END MOVE "10" TO W-FS-BARS
     END-READ

     IF  W-FS-BARS NOT = "10"
         IF  BAR-EXCHANGE = STUP-EXCHANGE
         AND BAR-SYMBOL   = W-SYMBOL
         AND BAR-DATE    >= STUP-START-DATE
         AND BAR-DATE    <= STUP-END-DATE
         AND MG-COUNT     < 4000
             IF  MG-COUNT > ZERO
             AND BAR-DATE NOT = MG-DATE (MG-COUNT)
                 PERFORM S350-TAGESGRENZE-ABSCHLIESSEN
             END-IF

             PERFORM S320-MERKMAL-FORTSCHREIBEN

             ADD 1                        TO MG-COUNT
             MOVE BAR-DATE                TO MG-DATE  (MG-COUNT)
             MOVE BAR-TIME                TO MG-ZEIT  (MG-COUNT)
             MOVE BAR-OPEN                TO MG-OPEN  (MG-COUNT)
             MOVE BAR-CLOSE               TO MG-CLOSE (MG-COUNT)
             MOVE BAR-VALID-O             TO MG-VALID-O (MG-COUNT)
             MOVE BAR-VALID-C             TO MG-VALID-C (MG-COUNT)
             MOVE W-SNAP-CE-OI            TO MG-CE-OI  (MG-COUNT)
             MOVE W-SNAP-PE-OI            TO MG-PE-OI  (MG-COUNT)
             MOVE W-SNAP-CE-VOL           TO MG-CE-VOL (MG-COUNT)
             MOVE W-SNAP-PE-VOL           TO MG-PE-VOL (MG-COUNT)

             IF  DI-COUNT = ZERO
                 ADD 1                    TO DI-COUNT
                 MOVE BAR-DATE             TO DI-DATE  (DI-COUNT)
                 MOVE MG-COUNT             TO DI-START (DI-COUNT)
             END-IF
         END-IF
     END-IF
     .
 S310-99.
     EXIT.

******************************************************************
* Feature-Zeiger vorschieben, solange der naechste Feature-Satz
* zeitlich nicht nach der laufenden Bar liegt; fehlende Einzelwerte
* werden beim Vorschieben mit 0 uebernommen, nicht fortgeschrieben
******************************************************************
 S320-MERKMAL-FORTSCHREIBEN SECTION.
 S320-00.
     PERFORM S330-FESTSTELLEN-OB-FAELLIG
        UNTIL C4-FE-IX >= FE-COUNT OR NOT W-FAELLIG-FLAG
     .
 S320-99.
     EXIT.

 S330-FESTSTELLEN-OB-FAELLIG SECTION.
 S330-00.
     MOVE "N" TO W-FAELLIG-FLAG-BYTE
     IF  FE-DATE (C4-FE-IX + 1) < BAR-DATE
     OR (FE-DATE (C4-FE-IX + 1) = BAR-DATE
        AND FE-TIME (C4-FE-IX + 1) <= BAR-TIME)
         MOVE "J" TO W-FAELLIG-FLAG-BYTE
         ADD 1 TO C4-FE-IX
         IF  FE-VALID-CE-OI (C4-FE-IX) = "Y"
             MOVE FE-CE-OI-PCT (C4-FE-IX)  TO W-SNAP-CE-OI
         ELSE
             MOVE ZERO                      TO W-SNAP-CE-OI
         END-IF
         IF  FE-VALID-PE-OI (C4-FE-IX) = "Y"
             MOVE FE-PE-OI-PCT (C4-FE-IX)  TO W-SNAP-PE-OI
         ELSE
             MOVE ZERO                      TO W-SNAP-PE-OI
         END-IF
         IF  FE-VALID-CE-VOL (C4-FE-IX) = "Y"
             MOVE FE-CE-VOL-PCT (C4-FE-IX) TO W-SNAP-CE-VOL
         ELSE
             MOVE ZERO                      TO W-SNAP-CE-VOL
         END-IF
         IF  FE-VALID-PE-VOL (C4-FE-IX) = "Y"
             MOVE FE-PE-VOL-PCT (C4-FE-IX) TO W-SNAP-PE-VOL
         ELSE
             MOVE ZERO                      TO W-SNAP-PE-VOL
         END-IF
     END-IF
     .
 S330-99.
     EXIT.

******************************************************************
* Laufenden Tag in der Tagestabelle abschliessen und den naechsten
* Tag (falls vorhanden) eroeffnen
******************************************************************
 S350-TAGESGRENZE-ABSCHLIESSEN SECTION.
 S350-00.
     MOVE MG-COUNT         TO DI-END (DI-COUNT)

     IF  DI-COUNT < 40
         ADD 1             TO DI-COUNT
     END-IF
     .
 S350-99.
     EXIT.

******************************************************************
* Verarbeitung : Grid-Search, Sortierung, Siegerlauf mit Bericht
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     SET W-IM-GRID-SEARCH  TO TRUE
     MOVE ZERO             TO RT-COUNT

     PERFORM G100-REGEL-SCHLEIFE
        VARYING C4-RIX FROM 1 BY 1 UNTIL C4-RIX > 3

     PERFORM S400-RANGLISTE-SORTIEREN

     MOVE RT-REGEL (1)            TO W-SIEGER-REGEL
     MOVE RT-SCHWELLE (1)         TO W-SIEGER-SCHWELLE
     MOVE RT-HALTEN (1)           TO W-SIEGER-HALTEN
     MOVE RT-PNL-GES (1)          TO W-SIEGER-PNL
     MOVE RT-TRADES (1)           TO W-SIEGER-TRADES
     MOVE RT-TAGE (1)             TO W-SIEGER-TAGE
     MOVE RT-BESTER-TAG-DATUM (1) TO W-SIEGER-BESTER-DATUM
     MOVE RT-BESTER-TAG-PNL (1)   TO W-SIEGER-BESTER-PNL

     SET W-IM-BERICHT             TO TRUE
     MOVE W-SIEGER-REGEL          TO W-GITTER-REGEL
     MOVE W-SIEGER-SCHWELLE       TO W-GITTER-SCHWELLE
     MOVE W-SIEGER-HALTEN         TO W-GITTER-HALTEN
     MOVE K-VOL-GEWICHT           TO W-GITTER-GEWICHT

     PERFORM D100-TAGE-DURCHLAUFEN

     PERFORM E100-REPORT-SCHREIBEN
     .
 B100-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 1 : Regel
******************************************************************
 G100-REGEL-SCHLEIFE SECTION.
 G100-00.
     PERFORM G200-SCHWELLE-SCHLEIFE
        VARYING C4-SIX FROM 1 BY 1 UNTIL C4-SIX > 3
     .
 G100-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 2 : Schwelle
******************************************************************
 G200-SCHWELLE-SCHLEIFE SECTION.
 G200-00.
     PERFORM G300-HALTEN-SCHLEIFE
        VARYING C4-HIX FROM 1 BY 1 UNTIL C4-HIX > 3
     .
 G200-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 3 : Haltedauer - Tagesschleife rechnen und das
* Ergebnis als neuen Ranglisteneintrag ablegen
******************************************************************
 G300-HALTEN-SCHLEIFE SECTION.
 G300-00.
     MOVE K-REGEL-NAME (C4-RIX)   TO W-GITTER-REGEL
     MOVE K-SCHWELLE   (C4-SIX)   TO W-GITTER-SCHWELLE
     MOVE K-HALTEN     (C4-HIX)   TO W-GITTER-HALTEN
     MOVE K-VOL-GEWICHT           TO W-GITTER-GEWICHT

     PERFORM D100-TAGE-DURCHLAUFEN

     IF  RT-COUNT < 30
         ADD 1 TO RT-COUNT
         MOVE W-GITTER-REGEL       TO RT-REGEL            (RT-COUNT)
         MOVE W-GITTER-SCHWELLE    TO RT-SCHWELLE         (RT-COUNT)
         MOVE W-GITTER-HALTEN      TO RT-HALTEN           (RT-COUNT)
         MOVE W-GRID-PNL           TO RT-PNL-GES          (RT-COUNT)
         MOVE W-GRID-TRADES        TO RT-TRADES           (RT-COUNT)
         MOVE W-GRID-TAGE          TO RT-TAGE             (RT-COUNT)
         MOVE W-GRID-BESTER-DATUM  TO RT-BESTER-TAG-DATUM (RT-COUNT)
         MOVE W-GRID-BESTER-PNL    TO RT-BESTER-TAG-PNL   (RT-COUNT)
     END-IF
     .
 G300-99.
     EXIT.

******************************************************************
* Tagesschleife : alle Tage der Tagestabelle simulieren und die
* Parametersatz-Summen fortschreiben (auch fuer den Siegerlauf)
******************************************************************
 D100-TAGE-DURCHLAUFEN SECTION.
 D100-00.
     MOVE ZERO            TO W-GRID-PNL
     MOVE ZERO            TO W-GRID-TRADES
     MOVE ZERO            TO W-GRID-TAGE
     MOVE ZERO            TO W-GRID-BESTER-DATUM
     MOVE ZERO            TO W-GRID-BESTER-PNL

     PERFORM D110-EIN-TAG
        VARYING C4-DIX FROM 1 BY 1 UNTIL C4-DIX > DI-COUNT
     .
 D100-99.
     EXIT.

******************************************************************
* Einen Tag der Tagestabelle simulieren und in die Grid-Summen und
* (Berichtsmodus) in OIVBT-DET uebernehmen
******************************************************************
 D110-EIN-TAG SECTION.
 D110-00.
     PERFORM D200-TAGESSIMULATION

     ADD 1              TO W-GRID-TAGE
     ADD W-TAG-PNL       TO W-GRID-PNL
     ADD W-TAG-TRADES    TO W-GRID-TRADES

     IF  C4-DIX = 1 OR W-TAG-PNL > W-GRID-BESTER-PNL
         MOVE DI-DATE (C4-DIX) TO W-GRID-BESTER-DATUM
         MOVE W-TAG-PNL         TO W-GRID-BESTER-PNL
     END-IF
     .
 D110-99.
     EXIT.

******************************************************************
* Ein-Tages-Simulation ueber MG-ENTRY(DI-START..DI-END) des laufenden
* Tages C4-DIX - Positionsautomat flat/long/short (BUSINESS RULES /
* OIVBT Tagessimulation)
******************************************************************
 D200-TAGESSIMULATION SECTION.
 D200-00.
     MOVE ZERO          TO W-TAG-PNL
     MOVE ZERO          TO W-TAG-TRADES
     SET W-POS-FLAT      TO TRUE
     MOVE ZERO          TO C4-ENTRY-IX

     PERFORM D210-BAR-SIMULIEREN
        VARYING C4-MIX FROM DI-START (C4-DIX) BY 1
           UNTIL C4-MIX > DI-END (C4-DIX)

     IF  NOT W-POS-FLAT
         PERFORM D240-EOD-GLATTSTELLEN
     END-IF
     .
 D200-99.
     EXIT.

******************************************************************
* Eine Bar der Tagessimulation pruefen : Signal, Ausstieg (vor
* einem moeglichen Einstieg auf derselben Bar), Einstieg
******************************************************************
 D210-BAR-SIMULIEREN SECTION.
 D210-00.
     IF  MG-VALID-O (C4-MIX) = "Y" AND MG-VALID-C (C4-MIX) = "Y"

         PERFORM D220-SIGNAL-BERECHNEN

         IF  NOT W-POS-FLAT
             PERFORM D230-AUSSTIEG-PRUEFEN
         END-IF

         IF  W-POS-FLAT
         AND W-SIGNAL NOT = ZERO
         AND C4-MIX < DI-END (C4-DIX)
         AND MG-VALID-O (C4-MIX + 1) = "Y"
             IF  W-SIGNAL > ZERO
                 SET W-POS-LONG  TO TRUE
             ELSE
                 SET W-POS-SHORT TO TRUE
             END-IF
             MOVE MG-OPEN (C4-MIX + 1)   TO W-ENTRY-PREIS
             MOVE C4-MIX + 1              TO C4-ENTRY-IX
         END-IF

     END-IF
     .
 D210-99.
     EXIT.

******************************************************************
* Signal der laufenden Bar berechnen (BUSINESS RULES / OIVBT Signal)
******************************************************************
 D220-SIGNAL-BERECHNEN SECTION.
 D220-00.
     EVALUATE W-GITTER-REGEL
        WHEN "OISP"
             COMPUTE W-S = MG-CE-OI (C4-MIX) - MG-PE-OI (C4-MIX)
        WHEN "VOSP"
             COMPUTE W-S = MG-CE-VOL (C4-MIX) - MG-PE-VOL (C4-MIX)
        WHEN "OIVO"
             COMPUTE W-S = (MG-CE-OI (C4-MIX) - MG-PE-OI (C4-MIX))
                     + W-GITTER-GEWICHT *
                       (MG-CE-VOL (C4-MIX) - MG-PE-VOL (C4-MIX))
        WHEN OTHER
             COMPUTE W-S = MG-PE-OI (C4-MIX) - MG-CE-OI (C4-MIX)
     END-EVALUATE

     IF  W-S > W-GITTER-SCHWELLE
         MOVE 1  TO W-SIGNAL
     ELSE
         IF  W-S < (ZERO - W-GITTER-SCHWELLE)
             MOVE -1 TO W-SIGNAL
         ELSE
             MOVE ZERO TO W-SIGNAL
         END-IF
     END-IF
     .
 D220-99.
     EXIT.

******************************************************************
* Ausstiegspruefung : Signal entgegengesetzt oder Haltedauer
* erreicht - Ausstiegspreis ist immer die laufende Bar-Eroeffnung
******************************************************************
 D230-AUSSTIEG-PRUEFEN SECTION.
 D230-00.
     COMPUTE W-GEHALTEN = C4-MIX - C4-ENTRY-IX

     IF  (W-POS-LONG  AND W-SIGNAL < ZERO)
     OR  (W-POS-SHORT AND W-SIGNAL > ZERO)
     OR  (W-GITTER-HALTEN > ZERO AND W-GEHALTEN >= W-GITTER-HALTEN)
         MOVE MG-OPEN (C4-MIX) TO W-EXIT-PREIS
         PERFORM D250-TRADE-ABSCHLIESSEN
         SET W-POS-FLAT TO TRUE
     END-IF
     .
 D230-99.
     EXIT.

******************************************************************
* Kein Ausstieg bis zum letzten Bar des Tages : Glattstellung zum
* Schlusskurs der letzten Bar des Tages
******************************************************************
 D240-EOD-GLATTSTELLEN SECTION.
 D240-00.
     MOVE MG-CLOSE (DI-END (C4-DIX)) TO W-EXIT-PREIS
     PERFORM D250-TRADE-ABSCHLIESSEN
     SET W-POS-FLAT TO TRUE
     .
 D240-99.
     EXIT.

******************************************************************
* Trade abschliessen : PnL rechnen, Tagessummen fortschreiben und
* (Berichtsmodus) TRADE-RECORD nach OIVBT-DET schreiben
******************************************************************
 D250-TRADE-ABSCHLIESSEN SECTION.
 D250-00.
     IF  W-POS-LONG
         COMPUTE W-TRADE-PNL = W-EXIT-PREIS - W-ENTRY-PREIS
     ELSE
         COMPUTE W-TRADE-PNL = W-ENTRY-PREIS - W-EXIT-PREIS
     END-IF

     ADD W-TRADE-PNL TO W-TAG-PNL
     ADD 1            TO W-TAG-TRADES

     IF  W-IM-BERICHT
         PERFORM F100-TRADESATZ-SCHREIBEN
     END-IF
     .
 D250-99.
     EXIT.

******************************************************************
* Einen Trade nach OIVBT-DET schreiben (Berichtsmodus)
******************************************************************
 F100-TRADESATZ-SCHREIBEN SECTION.
 F100-00.
     MOVE DI-DATE (C4-DIX) TO TR-DATE
     IF  W-POS-LONG
         SET TR-SIDE-LONG  TO TRUE
     ELSE
         SET TR-SIDE-SHORT TO TRUE
     END-IF
     MOVE W-ENTRY-PREIS    TO TR-ENTRY-PRICE
     MOVE W-EXIT-PREIS     TO TR-EXIT-PRICE
     MOVE W-TRADE-PNL      TO TR-PNL-POINTS

     WRITE TRADE-RECORD
     .
 F100-99.
     EXIT.

******************************************************************
* RT-ENTRY(1..RT-COUNT) absteigend nach Gesamt-PnL, bei Gleichstand
* nach Trade-Anzahl sortieren (Tauschverfahren wie in FIBBT0E)
******************************************************************
 S400-RANGLISTE-SORTIEREN SECTION.
 S400-00.
     PERFORM S410-SORTIER-DURCHGANG
        VARYING C4-GIX FROM 1 BY 1 UNTIL C4-GIX >= RT-COUNT
     .
 S400-99.
     EXIT.

 S410-SORTIER-DURCHGANG SECTION.
 S410-00.
     PERFORM S420-PAAR-VERGLEICHEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > RT-COUNT - C4-GIX
     .
 S410-99.
     EXIT.

 S420-PAAR-VERGLEICHEN SECTION.
 S420-00.
     IF  RT-PNL-GES (C4-IX) < RT-PNL-GES (C4-IX + 1)
     OR (RT-PNL-GES (C4-IX) = RT-PNL-GES (C4-IX + 1)
        AND RT-TRADES (C4-IX) < RT-TRADES (C4-IX + 1))
         MOVE RT-ENTRY (C4-IX)      TO W-TAUSCH-EINTRAG
         MOVE RT-ENTRY (C4-IX + 1)  TO RT-ENTRY (C4-IX)
         MOVE W-TAUSCH-EINTRAG      TO RT-ENTRY (C4-IX + 1)
     END-IF
     .
 S420-99.
     EXIT.

******************************************************************
* Druckbericht OIVBT-RPT schreiben : Kopf, Sieger, bester Tag,
* Top-10-Liste
******************************************************************
 E100-REPORT-SCHREIBEN SECTION.
 E100-00.
     MOVE SPACES TO ZEILE
     STRING "OIVBT-BERICHT  BOERSE " DELIMITED BY SIZE
            STUP-EXCHANGE             DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     STRING "SIEGER REGEL        = " DELIMITED BY SIZE
            W-SIEGER-REGEL           DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-SCHWELLE TO D-SCHWELLE
     STRING "SIEGER SCHWELLE     = " DELIMITED BY SIZE
            D-SCHWELLE               DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-HALTEN TO D-HALTEN
     STRING "SIEGER HALTEDAUER   = " DELIMITED BY SIZE
            D-HALTEN                 DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-PNL TO D-PNL-GES
     STRING "GESAMT-PNL          = " DELIMITED BY SIZE
            D-PNL-GES                DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-TRADES TO D-NUM4
     STRING "TRADES GESAMT       = " DELIMITED BY SIZE
            D-NUM4                   DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-BESTER-DATUM TO D-TAG
     STRING "BESTER TAG          = " DELIMITED BY SIZE
            D-TAG                    DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-BESTER-PNL TO D-PNL
     STRING "BESTER TAG PNL      = " DELIMITED BY SIZE
            D-PNL                    DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     STRING "----- TOP 10 ------------------------" DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE

     PERFORM E200-TOP10-ZEILE-SCHREIBEN
        VARYING RT-IX FROM 1 BY 1 UNTIL RT-IX > RT-COUNT OR RT-IX > 10
     .
 E100-99.
     EXIT.

******************************************************************
* Eine Zeile der Top-10-Liste schreiben
******************************************************************
 E200-TOP10-ZEILE-SCHREIBEN SECTION.
 E200-00.
     MOVE SPACES TO ZEILE
     MOVE RT-IX              TO D-RANG
     MOVE RT-SCHWELLE (RT-IX) TO D-SCHWELLE
     MOVE RT-HALTEN   (RT-IX) TO D-HALTEN
     MOVE RT-PNL-GES  (RT-IX) TO D-PNL-GES
     MOVE RT-TRADES   (RT-IX) TO D-NUM4
     STRING D-RANG              DELIMITED BY SIZE
            " " RT-REGEL (RT-IX) DELIMITED BY SIZE
            " S=" D-SCHWELLE     DELIMITED BY SIZE
            " H=" D-HALTEN       DELIMITED BY SIZE
            " PNL=" D-PNL-GES    DELIMITED BY SIZE
            " TR=" D-NUM4        DELIMITED BY SIZE
       INTO ZEILE
     WRITE OIVBT-LINE FROM ZEILE
     .
 E200-99.
     EXIT.
