*CONSULT $SYSTEM.SYSTEM.COBOLEX0
*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       FIBBT0E.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1994-11-02.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: C.00.04
* Kurzbeschreibung :: FIBBT-Batch - Fibo-Retracement-Backtest
* Auftrag          :: SSFNEW-OIDB
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1994-11-02| kl  | Neuerstellung - Batch fuer Fibo-Backtest
*A.00.01|1995-02-14| lor | Grid-Search Entry/Target/Stop/Sides
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*C.00.00|2002-04-08| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
*       |          |     | BARS-FILE statt SSF-Kursarchiv
*C.00.01|2002-04-08| rb  | Aufruf SSFSYM0M/SSFPHL0M/SSFFIB0M je Tag
*C.00.02|2002-09-17| rb  | AR 4433 - Sieger-Lauf schreibt FIBBT-DET
*C.00.03|2003-04-15| rb  | AR 4471 - Gewinn-/Verlusttage im Report
*C.00.04|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Fibonacci-Retracement-Backtest fuer eine Boerse (NSE oder BSE)
* ueber einen Datumsbereich.  Ablauf:
*   1. Abdeckungstabelle aus BARS-FILE aufbauen (S100).
*   2. Grid-Search ueber Entry-Ratio / Target-Ratio / Stop-Puffer /
*      Seiten; je Parametersatz laeuft die Tagesschleife (D100) ueber
*      alle Handelstage und die Gesamt-PnL wird mit dem bisherigen
*      Sieger verglichen (strikt groesser setzt neuen Sieger, bei
*      Gleichstand bleibt der zuerst gefundene Satz Sieger).
*   3. Mit dem Siegerparametersatz laeuft die Tagesschleife ein
*      letztes Mal im Berichtsmodus: FIBBT-DET (Tagesergebnis je
*      Tag) und FIBBT-RPT (Druckbericht) werden geschrieben.  Die
*      ueber zwei Boersen kombinierte Tabelle liefert FIBCMB0E aus
*      zwei FIBBT-DET-Dateien.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT BARS-FILE        ASSIGN TO "BARSFILE"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-BARS.
     SELECT FIBBT-DET        ASSIGN TO "FIBBTDET"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-DET.
     SELECT FIBBT-RPT        ASSIGN TO "FIBBTRPT"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-RPT.

 DATA DIVISION.
 FILE SECTION.

 FD  BARS-FILE
     LABEL RECORD IS OMITTED.
     COPY SSFBARC OF "=SSFLIBTM".

 FD  FIBBT-DET
     LABEL RECORD IS OMITTED.
     COPY SSFDRLC OF "=SSFLIBTM".

 FD  FIBBT-RPT
     LABEL RECORD IS OMITTED.
 01  FIBBT-LINE                   PIC X(80).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-IX               PIC S9(04) COMP.
     05      C4-EIX              PIC S9(04) COMP.
     05      C4-TIX              PIC S9(04) COMP.
     05      C4-SIX              PIC S9(04) COMP.
     05      C4-BIX              PIC S9(04) COMP.
     05      C4-FOUND-IX         PIC S9(04) COMP.
     05      C9-TAGE             PIC S9(09) COMP.
     05      C9-TRADES           PIC S9(09) COMP.
     05      C9-GEWINNTAGE       PIC S9(09) COMP.
     05      C9-VERLUSTTAGE      PIC S9(09) COMP.
     05      C9-BEST-EIX         PIC S9(09) COMP.
     05      C9-BEST-TIX         PIC S9(09) COMP.
     05      C9-BEST-SIX         PIC S9(09) COMP.
     05      C9-BEST-SEIX        PIC S9(09) COMP.
     05      C4-ENTRY-BAR-IX     PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      D-PNL               PIC -(5)9.99.
     05      D-PNL-GES           PIC -(7)9.99.
     05      D-RATIO             PIC 9.999.
     05      D-PUFFER            PIC -(3)9.
     05      D-TAG               PIC 9(08).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Rundung/Zwischenrechnung mit 3 Nachkommastellen (Vorgabe SSFNEW)
*--------------------------------------------------------------------*
 01          W-RECHEN-FELDER.
     05      W-PNL-GES           PIC S9(07)V999 COMP.
     05      W-SIEGER-PNL        PIC S9(07)V999 COMP.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Startup-Parameterkarte : Boerse und Datumsbereich
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-TEXT           PIC X(19)
                                  VALUE "NSE2024030120240310".
     05      STUP-X REDEFINES STUP-TEXT.
         10  STUP-EXCHANGE        PIC X(03).
         10  STUP-START-DATE      PIC 9(08).
         10  STUP-END-DATE        PIC 9(08).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Parametergitter : Quick-Variante aus der Fachspezifikation
*--------------------------------------------------------------------*
 01          K-PARAMETER-GITTER.
     05      K-ENTRY-LITERAL      PIC X(08) VALUE "0500618 ".
     05      K-ENTRY-RATIO-T REDEFINES K-ENTRY-LITERAL.
         10  K-ENTRY-RATIO        PIC 9V999 OCCURS 2 TIMES.
     05      K-TARGET-LITERAL     PIC X(08) VALUE "1110127 ".
     05      K-TARGET-RATIO-T REDEFINES K-TARGET-LITERAL.
         10  K-TARGET-RATIO       PIC 9V999 OCCURS 2 TIMES.
     05      K-STOP-LITERAL       PIC X(06) VALUE "101520".
     05      K-STOP-PUFFER-T REDEFINES K-STOP-LITERAL.
         10  K-STOP-PUFFER        PIC 9(02) OCCURS 3 TIMES.
     05      K-SEITEN-LITERAL     PIC X(18)
                                   VALUE "BEIDE LONG  SHORT ".
     05      K-SEITEN-T REDEFINES K-SEITEN-LITERAL.
         10  K-SEITEN             PIC X(06) OCCURS 3 TIMES.
     05      FILLER                PIC X(02).

 01          W-GITTER-AKTUELL.
     05      W-GITTER-ENTRY       PIC 9V999.
     05      W-GITTER-TARGET      PIC 9V999.
     05      W-GITTER-STOP        PIC S9(03) COMP.
     05      W-GITTER-SEITEN      PIC X(06).
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "FIBBT0E ".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                             VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      W-FS-BARS            PIC X(02).
     05      W-FS-DET             PIC X(02).
     05      W-FS-RPT             PIC X(02).
     05      W-BERICHTS-MODUS     PIC X(01).
         88  W-IM-BERICHT                      VALUE "J".
         88  W-IM-GRID-SEARCH                  VALUE "N".
     05      W-SEITE-LANG-OK      PIC X(01).
         88  W-LANG-ERLAUBT                    VALUE "J".
     05      W-SEITE-KURZ-OK      PIC X(01).
         88  W-KURZ-ERLAUBT                    VALUE "J".
     05      W-SYMBOL-STATUS      PIC X(01).
         88  W-SYMBOL-OK                       VALUE "J".
     05      W-PREV-STATUS        PIC X(01).
         88  W-PREV-OK                         VALUE "J".
     05      FILLER                PIC X(04).

*--------------------------------------------------------------------*
* Im-Speicher-Tabellen : Abdeckung und Bars eines Handelstages
*--------------------------------------------------------------------*
 01          COVERAGE-TABLE.
     COPY SSFCOVC OF "=SSFLIBTM".

 01          W-TAUSCH-EINTRAG      PIC X(27).

 01          BAR-TABLE.
     COPY SSFBTBC OF "=SSFLIBTM".

 01          W-GESUCHTER-TAG       PIC 9(08).
 01          W-SYMBOL              PIC X(20).

*--------------------------------------------------------------------*
* Kalenderfelder : laufender Handelstag und Vortag, mit Tagen-im-
* Monat-Tabelle ueber ein Literal mit REDEFINES (analog K-MONATE
* in SSFSYM0M)
*--------------------------------------------------------------------*
 01          W-LAUF-TAG.
     05      W-LT-JJJJ             PIC 9(04).
     05      W-LT-MM               PIC 9(02).
     05      W-LT-TT               PIC 9(02).
     05      FILLER                PIC X(02).
 01          W-LAUF-TAG-X REDEFINES W-LAUF-TAG.
     05      W-LT-NUM              PIC 9(08).
     05      FILLER                PIC X(02).

 01          W-VORTAG.
     05      W-VT-JJJJ             PIC 9(04).
     05      W-VT-MM               PIC 9(02).
     05      W-VT-TT               PIC 9(02).
     05      FILLER                PIC X(02).
 01          W-VORTAG-X REDEFINES W-VORTAG.
     05      W-VT-NUM              PIC 9(08).
     05      FILLER                PIC X(02).

 01          K-TAGE-IM-MONAT.
     05      K-TAGE-LITERAL        PIC X(24) VALUE
                                    "312831303130313130313031".
     05      K-TAGE-MONAT-T REDEFINES K-TAGE-LITERAL.
         10  K-TAGE-MONAT          PIC 9(02) OCCURS 12 TIMES.
     05      FILLER                PIC X(02).

 01          W-KALENDER.
     05      W-KAL-JJJJ             PIC 9(04).
     05      W-KAL-MM               PIC 9(02).
     05      W-KAL-TAGE             PIC 9(02).
     05      FILLER                PIC X(02).

 01          W-LEAP-FELDER.
     05      W-LEAP-QUOT            PIC S9(04) COMP.
     05      W-LEAP-REST            PIC S9(04) COMP.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Ergebnisse des gewaehlten Vortages / Levels fuer den laufenden Tag
*--------------------------------------------------------------------*
 01          W-TAGES-ERGEBNIS.
     05      W-PREV-HIGH            PIC S9(05)V99.
     05      W-PREV-LOW             PIC S9(05)V99.
     05      W-ENTRY-LEVEL          PIC S9(05)V99.
     05      W-EXT-OBEN             PIC S9(05)V99.
     05      W-EXT-UNTEN            PIC S9(05)V99.
     05      W-RANGE                PIC S9(05)V99.
     05      W-SEITE                PIC X(05).
         88  W-SEITE-LONG                      VALUE "LONG ".
         88  W-SEITE-SHORT                     VALUE "SHORT".
         88  W-SEITE-KEIN                      VALUE "-    ".
     05      W-TAG-PNL              PIC S9(05)V99.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Simulationsfelder fuer die Tagesschleife
*--------------------------------------------------------------------*
 01          W-SIMULATION.
     05      W-STOP-LONG            PIC S9(05)V99.
     05      W-STOP-SHORT           PIC S9(05)V99.
     05      W-ZIEL                 PIC S9(05)V99.
     05      W-ENTRY-PREIS          PIC S9(05)V99.
     05      W-LETZTER-SCHLUSS      PIC S9(05)V99.
     05      W-POSITION             PIC X(05).
         88  W-POS-FLAT                       VALUE "FLAT ".
         88  W-POS-LONG                       VALUE "LONG ".
         88  W-POS-SHORT                      VALUE "SHORT".
     05      W-EXIT-FLAG            PIC X(01).
     05      FILLER                PIC X(02).
         88  W-EXIT-GEFUNDEN                  VALUE "J".

 01          W-SIEGER.
     05      W-SIEGER-ENTRY         PIC 9V999.
     05      W-SIEGER-TARGET        PIC 9V999.
     05      W-SIEGER-STOP          PIC S9(03) COMP.
     05      W-SIEGER-SEITEN        PIC X(06).
     05      W-SIEGER-TRADES        PIC S9(09) COMP.
     05      W-SIEGER-TAGE          PIC S9(09) COMP.
     05      W-SIEGER-GEWINNTAGE    PIC S9(09) COMP.
     05      W-SIEGER-VERLUSTTAGE   PIC S9(09) COMP.
     05      FILLER                PIC X(02).

 01          ZEILE                  PIC X(80).
 01          ZEILE-X REDEFINES ZEILE.
     05      ZEILE-BYTES            PIC X(80).
     05      FILLER                PIC X(02).

 LINKAGE SECTION.

 01     LINK-FIB-REC.
    05  LINK-FIB-HDR.
     10 LINK-FIB-CMD               PIC X(02).
     10 LINK-FIB-RC                PIC S9(04) COMP.
    05  LINK-FIB-DATA.
     10 LINK-FIB-HIGH              PIC S9(05)V99.
     10 LINK-FIB-LOW               PIC S9(05)V99.
     10 LINK-FIB-RANGE             PIC S9(05)V99.
     10 LINK-FIB-RATIO             PIC 9(01)V999.
     10 LINK-FIB-LEVEL             PIC S9(05)V99.
     10 LINK-FIB-RETR-TAB          PIC S9(05)V99 OCCURS 5 TIMES.
     10 LINK-FIB-RETR-RATIO-TAB    PIC 9(01)V999 OCCURS 5 TIMES.
     10 LINK-FIB-EXT-AB-TAB        PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-FIB-EXT-BE-TAB        PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-FIB-EXT-RATIO-TAB     PIC 9(01)V999 OCCURS 6 TIMES.
    05      FILLER                PIC X(02).

 01     LINK-PHL-REC.
    05  LINK-PHL-HDR.
     10 LINK-PHL-CMD               PIC X(02).
     10 LINK-PHL-RC                PIC S9(04) COMP.
    05  LINK-PHL-DATA.
     10 LINK-PHL-BARS.
        COPY SSFBTBC OF "=SSFLIBTM".
     10 LINK-PHL-PREV-HIGH         PIC S9(05)V99.
     10 LINK-PHL-PREV-LOW          PIC S9(05)V99.
     10 LINK-PHL-STATUS            PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-PHL-GEFUNDEN                  VALUE "J".
        88 LINK-PHL-KEINE                     VALUE "N".

 01     LINK-SYM-REC.
    05  LINK-SYM-HDR.
     10 LINK-SYM-CMD               PIC X(02).
     10 LINK-SYM-RC                PIC S9(04) COMP.
    05  LINK-SYM-DATA.
     10 LINK-SYM-ABDECKUNG.
        COPY SSFCOVC OF "=SSFLIBTM".
     10 LINK-SYM-HANDELSTAG        PIC 9(08).
     10 LINK-SYM-SYMBOL            PIC X(20).
     10 LINK-SYM-STATUS            PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-SYM-GEFUNDEN                  VALUE "J".
        88 LINK-SYM-KEINE                     VALUE "N".

 PROCEDURE DIVISION.

******************************************************************
* Steuerungsabsatz
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF

     IF  PRG-OK
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE

     STOP RUN.

******************************************************************
* Vorlauf : Parameter uebernehmen, Abdeckungstabelle aufbauen,
* Ausgabedateien eroeffnen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     PERFORM S100-ABDECKUNG-AUFBAUEN

     IF  PRG-OK
         OPEN OUTPUT FIBBT-DET
         IF  W-FS-DET NOT = "00"
             SET PRG-ABBRUCH TO TRUE
         END-IF
         OPEN OUTPUT FIBBT-RPT
         IF  W-FS-RPT NOT = "00"
             SET PRG-ABBRUCH TO TRUE
         END-IF
     END-IF
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH - FIBBT NICHT ABGESCHLOSSEN"
     ELSE
         CLOSE FIBBT-DET
         CLOSE FIBBT-RPT
         DISPLAY K-MODUL " FIBBT BEENDET - " STUP-EXCHANGE
     END-IF
     .
 B090-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO          TO CV-COUNT
     MOVE ZERO          TO W-SIEGER-PNL
     .
 C000-99.
     EXIT.

******************************************************************
* Verarbeitung : Grid-Search, danach Siegerlauf mit Bericht
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     SET W-IM-GRID-SEARCH  TO TRUE

     PERFORM G100-ENTRY-SCHLEIFE
        VARYING C4-EIX FROM 1 BY 1 UNTIL C4-EIX > 2

     SET W-IM-BERICHT      TO TRUE
     MOVE K-ENTRY-RATIO  (C9-BEST-EIX)  TO W-GITTER-ENTRY
     MOVE K-TARGET-RATIO (C9-BEST-TIX)  TO W-GITTER-TARGET
     MOVE K-STOP-PUFFER  (C9-BEST-SIX)  TO W-GITTER-STOP
     MOVE K-SEITEN       (C9-BEST-SEIX) TO W-GITTER-SEITEN

     PERFORM D100-TAGESSCHLEIFE-RECHNEN

     MOVE W-GITTER-ENTRY     TO W-SIEGER-ENTRY
     MOVE W-GITTER-TARGET    TO W-SIEGER-TARGET
     MOVE W-GITTER-STOP      TO W-SIEGER-STOP
     MOVE W-GITTER-SEITEN    TO W-SIEGER-SEITEN
     MOVE C9-TRADES          TO W-SIEGER-TRADES
     MOVE C9-TAGE            TO W-SIEGER-TAGE
     MOVE C9-GEWINNTAGE      TO W-SIEGER-GEWINNTAGE
     MOVE C9-VERLUSTTAGE     TO W-SIEGER-VERLUSTTAGE

     PERFORM E100-REPORT-SCHREIBEN
     .
 B100-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 1 : Entry-Ratio
******************************************************************
 G100-ENTRY-SCHLEIFE SECTION.
 G100-00.
     PERFORM G200-TARGET-SCHLEIFE
        VARYING C4-TIX FROM 1 BY 1 UNTIL C4-TIX > 2
     .
 G100-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 2 : Target-Ratio
******************************************************************
 G200-TARGET-SCHLEIFE SECTION.
 G200-00.
     PERFORM G300-STOP-SCHLEIFE
        VARYING C4-SIX FROM 1 BY 1 UNTIL C4-SIX > 3
     .
 G200-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 3 : Stop-Puffer
******************************************************************
 G300-STOP-SCHLEIFE SECTION.
 G300-00.
     PERFORM G400-SEITEN-SCHLEIFE
        VARYING C4-BIX FROM 1 BY 1 UNTIL C4-BIX > 3
     .
 G300-99.
     EXIT.

******************************************************************
* Grid-Search-Ebene 4 : Seiten, dann Tagesschleife rechnen und
* gegen den bisherigen Sieger pruefen (strikt groesser gewinnt,
* bei Gleichstand bleibt der zuerst gefundene Satz Sieger)
******************************************************************
 G400-SEITEN-SCHLEIFE SECTION.
 G400-00.
     MOVE K-ENTRY-RATIO  (C4-EIX)  TO W-GITTER-ENTRY
     MOVE K-TARGET-RATIO (C4-TIX)  TO W-GITTER-TARGET
     MOVE K-STOP-PUFFER  (C4-SIX)  TO W-GITTER-STOP
     MOVE K-SEITEN       (C4-BIX)  TO W-GITTER-SEITEN

     PERFORM D100-TAGESSCHLEIFE-RECHNEN

     IF  W-PNL-GES > W-SIEGER-PNL
     OR  (C4-EIX = 1 AND C4-TIX = 1 AND C4-SIX = 1 AND C4-BIX = 1)
         MOVE W-PNL-GES  TO W-SIEGER-PNL
         MOVE C4-EIX     TO C9-BEST-EIX
         MOVE C4-TIX     TO C9-BEST-TIX
         MOVE C4-SIX     TO C9-BEST-SIX
         MOVE C4-BIX     TO C9-BEST-SEIX
     END-IF
     .
 G400-99.
     EXIT.

******************************************************************
* Tagesschleife : fuer jeden Handelstag von STUP-START-DATE bis
* STUP-END-DATE die Fibo-Tagessimulation rechnen (W-GITTER-AKTUELL
* liefert die gerade aktiven Parameter) und Summen fortschreiben.
* Im Berichtsmodus (W-IM-BERICHT) wird zusaetzlich FIBBT-DET und
* die Detailzeile des Druckberichts geschrieben.
******************************************************************
 D100-TAGESSCHLEIFE-RECHNEN SECTION.
 D100-00.
     MOVE ZERO            TO W-PNL-GES
     MOVE ZERO            TO C9-TAGE
     MOVE ZERO            TO C9-TRADES
     MOVE ZERO            TO C9-GEWINNTAGE
     MOVE ZERO            TO C9-VERLUSTTAGE
     MOVE STUP-START-DATE TO W-LT-NUM

     PERFORM D110-EIN-HANDELSTAG
        UNTIL W-LT-NUM > STUP-END-DATE
     .
 D100-99.
     EXIT.

******************************************************************
* Einen Handelstag verarbeiten (Schritte a-d der FIBBT-Batchfolge)
* und danach zum naechsten Kalendertag weiterschalten
******************************************************************
 D110-EIN-HANDELSTAG SECTION.
 D110-00.
     MOVE "N"              TO W-SYMBOL-STATUS
     MOVE "N"              TO W-PREV-STATUS

     PERFORM R100-SYMBOL-WAEHLEN

     IF  W-SYMBOL-OK
         PERFORM R200-VORTAG-ERMITTELN

         MOVE W-LT-NUM      TO W-GESUCHTER-TAG
         PERFORM S300-TAGESBARS-LESEN

         IF  W-PREV-OK AND BT-COUNT > ZERO
             ADD 1 TO C9-TAGE
             PERFORM D200-FIBLEVEL-HOLEN
             PERFORM D300-TAGESSIMULATION

             ADD W-TAG-PNL TO W-PNL-GES

             IF  W-TAG-PNL > ZERO
                 ADD 1 TO C9-GEWINNTAGE
             ELSE
                 IF  W-TAG-PNL < ZERO
                     ADD 1 TO C9-VERLUSTTAGE
                 END-IF
             END-IF

             IF  NOT W-SEITE-KEIN
                 ADD 1 TO C9-TRADES
             END-IF

             IF  W-IM-BERICHT
                 PERFORM F100-TAGESSATZ-SCHREIBEN
             END-IF
         END-IF
     END-IF

     PERFORM R900-NAECHSTER-TAG
     .
 D110-99.
     EXIT.

******************************************************************
* Symbol fuer den laufenden Handelstag waehlen (SSFSYM0M)
******************************************************************
 R100-SYMBOL-WAEHLEN SECTION.
 R100-00.
     MOVE COVERAGE-TABLE        TO LINK-SYM-ABDECKUNG
     MOVE W-LT-NUM               TO LINK-SYM-HANDELSTAG

     CALL "SSFSYM0M" USING LINK-SYM-REC

     IF  LINK-SYM-GEFUNDEN
         MOVE "J"                  TO W-SYMBOL-STATUS
         MOVE LINK-SYM-SYMBOL      TO W-SYMBOL
     END-IF
     .
 R100-99.
     EXIT.

******************************************************************
* Vortag (Kalendertag) ermitteln und PREVHL rechnen (SSFPHL0M)
******************************************************************
 R200-VORTAG-ERMITTELN SECTION.
 R200-00.
     MOVE W-LT-NUM         TO W-VT-NUM
     PERFORM R210-VORTAG-ZURUECK

     MOVE W-VT-NUM          TO W-GESUCHTER-TAG
     PERFORM S300-TAGESBARS-LESEN

     MOVE BAR-TABLE          TO LINK-PHL-BARS

     CALL "SSFPHL0M" USING LINK-PHL-REC

     IF  LINK-PHL-GEFUNDEN
         MOVE "J"                  TO W-PREV-STATUS
         MOVE LINK-PHL-PREV-HIGH   TO W-PREV-HIGH
         MOVE LINK-PHL-PREV-LOW    TO W-PREV-LOW
     END-IF
     .
 R200-99.
     EXIT.

******************************************************************
* Kalendertag W-VORTAG um 1 Kalendertag zurueckschalten
******************************************************************
 R210-VORTAG-ZURUECK SECTION.
 R210-00.
     IF  W-VT-TT > 1
         SUBTRACT 1 FROM W-VT-TT
     ELSE
         IF  W-VT-MM > 1
             SUBTRACT 1 FROM W-VT-MM
         ELSE
             MOVE 12 TO W-VT-MM
             SUBTRACT 1 FROM W-VT-JJJJ
         END-IF
         MOVE W-VT-JJJJ TO W-KAL-JJJJ
         MOVE W-VT-MM   TO W-KAL-MM
         PERFORM U100-TAGE-IM-MONAT-FESTSTELLEN
         MOVE W-KAL-TAGE TO W-VT-TT
     END-IF
     .
 R210-99.
     EXIT.

******************************************************************
* Kalendertag W-LAUF-TAG um 1 Kalendertag vorschalten
******************************************************************
 R900-NAECHSTER-TAG SECTION.
 R900-00.
     MOVE W-LT-JJJJ TO W-KAL-JJJJ
     MOVE W-LT-MM   TO W-KAL-MM
     PERFORM U100-TAGE-IM-MONAT-FESTSTELLEN

     IF  W-LT-TT < W-KAL-TAGE
         ADD 1 TO W-LT-TT
     ELSE
         MOVE 1 TO W-LT-TT
         IF  W-LT-MM < 12
             ADD 1 TO W-LT-MM
         ELSE
             MOVE 1 TO W-LT-MM
             ADD 1 TO W-LT-JJJJ
         END-IF
     END-IF
     .
 R900-99.
     EXIT.

******************************************************************
* Anzahl Tage des Monats W-KAL-MM/W-KAL-JJJJ feststellen (Schalt-
* jahrpruefung ueber DIVIDE REMAINDER, kein intrinsisches FUNCTION)
******************************************************************
 U100-TAGE-IM-MONAT-FESTSTELLEN SECTION.
 U100-00.
     MOVE K-TAGE-MONAT (W-KAL-MM)  TO W-KAL-TAGE
     IF  W-KAL-MM = 2
         DIVIDE W-KAL-JJJJ BY 4   GIVING W-LEAP-QUOT
                                   REMAINDER W-LEAP-REST
         IF  W-LEAP-REST = ZERO
             MOVE 29 TO W-KAL-TAGE
             DIVIDE W-KAL-JJJJ BY 100 GIVING W-LEAP-QUOT
                                       REMAINDER W-LEAP-REST
             IF  W-LEAP-REST = ZERO
                 MOVE 28 TO W-KAL-TAGE
                 DIVIDE W-KAL-JJJJ BY 400 GIVING W-LEAP-QUOT
                                           REMAINDER W-LEAP-REST
                 IF  W-LEAP-REST = ZERO
                     MOVE 29 TO W-KAL-TAGE
                 END-IF
             END-IF
         END-IF
     END-IF
     .
 U100-99.
     EXIT.

******************************************************************
* Bars eines Kalendertages (W-GESUCHTER-TAG) fuer das gewaehlte
* Symbol (W-SYMBOL) aus BARS-FILE lesen - voller Vorlauf, da die
* Datei nicht nach Datum sondern nach Symbol/Datum/Zeit sortiert ist
******************************************************************
 S300-TAGESBARS-LESEN SECTION.
 S300-00.
     MOVE ZERO             TO BT-COUNT
     MOVE SPACES           TO W-FS-BARS
     OPEN INPUT BARS-FILE

     PERFORM S310-EINE-BAR-LESEN
        UNTIL W-FS-BARS = "10"

     CLOSE BARS-FILE
     .
 S300-99.
     EXIT.

 S310-EINE-BAR-LESEN SECTION.
 S310-00.
     READ BARS-FILE
        AT END MOVE "10" TO W-FS-BARS
     END-READ

     IF  W-FS-BARS NOT = "10"
         IF  BAR-EXCHANGE = STUP-EXCHANGE
         AND BAR-SYMBOL   = W-SYMBOL
         AND BAR-DATE     = W-GESUCHTER-TAG
         AND BT-COUNT < 400
             ADD 1                       TO BT-COUNT
             MOVE BAR-TIME               TO BT-TIME (BT-COUNT)
             MOVE BAR-OPEN               TO BT-OPEN (BT-COUNT)
             MOVE BAR-HIGH               TO BT-HIGH (BT-COUNT)
             MOVE BAR-LOW                TO BT-LOW  (BT-COUNT)
             MOVE BAR-CLOSE              TO BT-CLOSE(BT-COUNT)
             MOVE BAR-VOLUME             TO BT-VOLUME(BT-COUNT)
             MOVE BAR-OI                 TO BT-OI   (BT-COUNT)
             MOVE BAR-VALID-O            TO BT-VALID-O(BT-COUNT)
             MOVE BAR-VALID-H            TO BT-VALID-H(BT-COUNT)
             MOVE BAR-VALID-L            TO BT-VALID-L(BT-COUNT)
             MOVE BAR-VALID-C            TO BT-VALID-C(BT-COUNT)
         END-IF
     END-IF
     .
 S310-99.
     EXIT.

******************************************************************
* Abdeckungstabelle aus BARS-FILE aufbauen : pro Symbol erster und
* letzter Handelstag und Gesamtzahl Bars, absteigend nach Barzahl
* sortiert (siehe SYMPICK)
******************************************************************
 S100-ABDECKUNG-AUFBAUEN SECTION.
 S100-00.
     MOVE ZERO             TO CV-COUNT
     MOVE SPACES           TO W-FS-BARS
     OPEN INPUT BARS-FILE

     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
         SET PRG-ABBRUCH TO TRUE
     ELSE
         PERFORM S110-EINE-ABDECKUNGS-BAR
            UNTIL W-FS-BARS = "10"

         CLOSE BARS-FILE
         PERFORM S200-ABDECKUNG-SORTIEREN
     END-IF
     .
 S100-99.
     EXIT.

 S110-EINE-ABDECKUNGS-BAR SECTION.
 S110-00.
     READ BARS-FILE
        AT END MOVE "10" TO W-FS-BARS
     END-READ

     IF  W-FS-BARS NOT = "10"
         IF  BAR-EXCHANGE = STUP-EXCHANGE
         AND BAR-DATE >= STUP-START-DATE
         AND BAR-DATE <= STUP-END-DATE
             PERFORM S120-SYMBOL-SUCHEN
             IF  C4-FOUND-IX > ZERO
                 PERFORM S130-ABDECKUNG-FORTSCHREIBEN
             ELSE
                 PERFORM S140-ABDECKUNG-EINFUEGEN
             END-IF
         END-IF
     END-IF
     .
 S110-99.
     EXIT.

******************************************************************
* Lineare Suche nach BAR-SYMBOL in CV-ENTRY(1..CV-COUNT)
******************************************************************
 S120-SYMBOL-SUCHEN SECTION.
 S120-00.
     MOVE ZERO             TO C4-FOUND-IX

     PERFORM S121-EINTRAG-VERGLEICHEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
     .
 S120-99.
     EXIT.

 S121-EINTRAG-VERGLEICHEN SECTION.
 S121-00.
     IF  CV-SYMBOL (C4-IX) = BAR-SYMBOL
         MOVE C4-IX TO C4-FOUND-IX
     END-IF
     .
 S121-99.
     EXIT.

******************************************************************
* Vorhandenen Eintrag C4-FOUND-IX fortschreiben
******************************************************************
 S130-ABDECKUNG-FORTSCHREIBEN SECTION.
 S130-00.
     IF  BAR-DATE < CV-FIRST-DATE (C4-FOUND-IX)
         MOVE BAR-DATE TO CV-FIRST-DATE (C4-FOUND-IX)
     END-IF
     IF  BAR-DATE > CV-LAST-DATE (C4-FOUND-IX)
         MOVE BAR-DATE TO CV-LAST-DATE (C4-FOUND-IX)
     END-IF
     ADD 1 TO CV-BAR-COUNT (C4-FOUND-IX)
     .
 S130-99.
     EXIT.

******************************************************************
* Neues Symbol anhaengen (Platz vorausgesetzt, CV-ENTRY OCCURS 50)
******************************************************************
 S140-ABDECKUNG-EINFUEGEN SECTION.
 S140-00.
     IF  CV-COUNT < 50
         ADD 1                         TO CV-COUNT
         MOVE BAR-SYMBOL               TO CV-SYMBOL     (CV-COUNT)
         MOVE BAR-DATE                 TO CV-FIRST-DATE (CV-COUNT)
         MOVE BAR-DATE                 TO CV-LAST-DATE  (CV-COUNT)
         MOVE 1                        TO CV-BAR-COUNT  (CV-COUNT)
     END-IF
     .
 S140-99.
     EXIT.

******************************************************************
* CV-ENTRY absteigend nach CV-BAR-COUNT sortieren (Tauschverfahren,
* Tabelle klein - max. 50 Symbole je Boerse/Zeitraum)
******************************************************************
 S200-ABDECKUNG-SORTIEREN SECTION.
 S200-00.
     PERFORM S210-SORTIER-DURCHGANG
        VARYING C4-EIX FROM 1 BY 1 UNTIL C4-EIX >= CV-COUNT
     .
 S200-99.
     EXIT.

 S210-SORTIER-DURCHGANG SECTION.
 S210-00.
     PERFORM S220-PAAR-VERGLEICHEN
        VARYING C4-TIX FROM 1 BY 1 UNTIL C4-TIX > CV-COUNT - C4-EIX
     .
 S210-99.
     EXIT.

 S220-PAAR-VERGLEICHEN SECTION.
 S220-00.
     IF  CV-BAR-COUNT (C4-TIX) < CV-BAR-COUNT (C4-TIX + 1)
         MOVE CV-ENTRY (C4-TIX)      TO W-TAUSCH-EINTRAG
         MOVE CV-ENTRY (C4-TIX + 1)  TO CV-ENTRY (C4-TIX)
         MOVE W-TAUSCH-EINTRAG       TO CV-ENTRY (C4-TIX + 1)
     END-IF
     .
 S220-99.
     EXIT.

******************************************************************
* Fib-Level des laufenden Tages holen : Entry-Level (RT), Ext.
* oben (EA) und Ext. unten (EB) ueber SSFFIB0M
******************************************************************
 D200-FIBLEVEL-HOLEN SECTION.
 D200-00.
     MOVE W-PREV-HIGH        TO LINK-FIB-HIGH
     MOVE W-PREV-LOW         TO LINK-FIB-LOW

     MOVE "RT"               TO LINK-FIB-CMD
     MOVE W-GITTER-ENTRY     TO LINK-FIB-RATIO
     CALL "SSFFIB0M" USING LINK-FIB-REC
     MOVE LINK-FIB-LEVEL     TO W-ENTRY-LEVEL
     MOVE LINK-FIB-RANGE     TO W-RANGE

     MOVE "EA"               TO LINK-FIB-CMD
     MOVE W-GITTER-TARGET    TO LINK-FIB-RATIO
     CALL "SSFFIB0M" USING LINK-FIB-REC
     MOVE LINK-FIB-LEVEL     TO W-EXT-OBEN

     MOVE "EB"               TO LINK-FIB-CMD
     MOVE W-GITTER-TARGET    TO LINK-FIB-RATIO
     CALL "SSFFIB0M" USING LINK-FIB-REC
     MOVE LINK-FIB-LEVEL     TO W-EXT-UNTEN
     .
 D200-99.
     EXIT.

******************************************************************
* Tagessimulation (1 Trade pro Tag) - BUSINESS RULES/FIBBT
******************************************************************
 D300-TAGESSIMULATION SECTION.
 D300-00.
     SET W-SEITE-KEIN   TO TRUE
     MOVE ZERO          TO W-TAG-PNL
     SET W-POS-FLAT     TO TRUE
     MOVE ZERO          TO C4-ENTRY-BAR-IX
     MOVE "N"           TO W-EXIT-FLAG

     IF  W-RANGE > ZERO
         MOVE "N" TO W-SEITE-LANG-OK
         MOVE "N" TO W-SEITE-KURZ-OK
         IF  W-GITTER-SEITEN = "BEIDE " OR W-GITTER-SEITEN = "LONG  "
             SET W-LANG-ERLAUBT TO TRUE
         END-IF
         IF  W-GITTER-SEITEN = "BEIDE " OR W-GITTER-SEITEN = "SHORT "
             SET W-KURZ-ERLAUBT TO TRUE
         END-IF

         COMPUTE W-STOP-LONG  = W-ENTRY-LEVEL - W-GITTER-STOP
         COMPUTE W-STOP-SHORT = W-ENTRY-LEVEL + W-GITTER-STOP

         PERFORM D310-BAR-SIMULIEREN
            VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-COUNT
                                       OR  W-EXIT-GEFUNDEN

         IF  NOT W-EXIT-GEFUNDEN
             PERFORM D340-EOD-GLATTSTELLEN
         END-IF
     END-IF
     .
 D300-99.
     EXIT.

******************************************************************
* Eine Bar des Tages pruefen : Einstieg (falls flat) oder Ausstieg
* (in Position, ab der Bar NACH der Einstiegsbar)
******************************************************************
 D310-BAR-SIMULIEREN SECTION.
 D310-00.
     IF  BT-VALID-O (C4-IX) = "Y" AND BT-VALID-C (C4-IX) = "Y"

         MOVE BT-CLOSE (C4-IX)  TO W-LETZTER-SCHLUSS

         IF  W-POS-FLAT
             PERFORM D320-EINSTIEG-PRUEFEN
         ELSE
             IF  C4-IX > C4-ENTRY-BAR-IX
                 PERFORM D330-AUSSTIEG-PRUEFEN
             END-IF
         END-IF

     END-IF
     .
 D310-99.
     EXIT.

******************************************************************
* Einstiegspruefung - Long wird vor Short auf derselben Bar geprueft
******************************************************************
 D320-EINSTIEG-PRUEFEN SECTION.
 D320-00.
     IF  W-LANG-ERLAUBT
     AND BT-LOW (C4-IX) <= W-ENTRY-LEVEL
     AND BT-CLOSE (C4-IX) > BT-OPEN (C4-IX)
     AND BT-CLOSE (C4-IX) > W-ENTRY-LEVEL
         SET  W-POS-LONG         TO TRUE
         SET  W-SEITE-LONG       TO TRUE
         MOVE BT-CLOSE (C4-IX)   TO W-ENTRY-PREIS
         MOVE C4-IX               TO C4-ENTRY-BAR-IX
         IF  W-EXT-OBEN <= W-PREV-HIGH + 1
             MOVE W-EXT-OBEN      TO W-ZIEL
         ELSE
             COMPUTE W-ZIEL = W-PREV-HIGH + 1
         END-IF
     ELSE
         IF  W-KURZ-ERLAUBT
         AND BT-HIGH (C4-IX) >= W-ENTRY-LEVEL
         AND BT-CLOSE (C4-IX) < BT-OPEN (C4-IX)
         AND BT-CLOSE (C4-IX) < W-ENTRY-LEVEL
             SET  W-POS-SHORT        TO TRUE
             SET  W-SEITE-SHORT      TO TRUE
             MOVE BT-CLOSE (C4-IX)   TO W-ENTRY-PREIS
             MOVE C4-IX               TO C4-ENTRY-BAR-IX
             IF  W-EXT-UNTEN >= W-PREV-LOW - 1
                 MOVE W-EXT-UNTEN     TO W-ZIEL
             ELSE
                 COMPUTE W-ZIEL = W-PREV-LOW - 1
             END-IF
         END-IF
     END-IF
     .
 D320-99.
     EXIT.

******************************************************************
* Ausstiegspruefung - Stop wird vor Ziel geprueft
******************************************************************
 D330-AUSSTIEG-PRUEFEN SECTION.
 D330-00.
     IF  W-POS-LONG
         IF  BT-LOW (C4-IX) <= W-STOP-LONG
             COMPUTE W-TAG-PNL = W-STOP-LONG - W-ENTRY-PREIS
             SET W-EXIT-GEFUNDEN TO TRUE
         ELSE
             IF  BT-HIGH (C4-IX) >= W-ZIEL
                 COMPUTE W-TAG-PNL = W-ZIEL - W-ENTRY-PREIS
                 SET W-EXIT-GEFUNDEN TO TRUE
             END-IF
         END-IF
     ELSE
         IF  BT-HIGH (C4-IX) >= W-STOP-SHORT
             COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-STOP-SHORT
             SET W-EXIT-GEFUNDEN TO TRUE
         ELSE
             IF  BT-LOW (C4-IX) <= W-ZIEL
                 COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-ZIEL
                 SET W-EXIT-GEFUNDEN TO TRUE
             END-IF
         END-IF
     END-IF
     .
 D330-99.
     EXIT.

******************************************************************
* Kein Ausstieg bis zur letzten Bar des Tages : Glattstellung zum
* Schlusskurs der letzten verarbeiteten Bar (Note "eod")
******************************************************************
 D340-EOD-GLATTSTELLEN SECTION.
 D340-00.
     IF  W-POS-LONG
         COMPUTE W-TAG-PNL = W-LETZTER-SCHLUSS - W-ENTRY-PREIS
     ELSE
         IF  W-POS-SHORT
             COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-LETZTER-SCHLUSS
         END-IF
     END-IF
     .
 D340-99.
     EXIT.

******************************************************************
* Tagesergebnis nach FIBBT-DET schreiben (Berichtsmodus)
******************************************************************
 F100-TAGESSATZ-SCHREIBEN SECTION.
 F100-00.
     MOVE W-LT-NUM           TO DR-DATE
     MOVE W-SYMBOL           TO DR-SYMBOL
     MOVE W-SEITE            TO DR-SIDE
     MOVE W-TAG-PNL           TO DR-PNL

     WRITE DAILY-RESULT-RECORD
     .
 F100-99.
     EXIT.

******************************************************************
* Druckbericht FIBBT-RPT schreiben : Kopf, Sieger-Parameter,
* Summen, Gewinn-/Verlusttage (die ueber beide Boersen kombinierte
* Tabelle liefert FIBCMB0E aus zwei FIBBT-DET-Dateien)
******************************************************************
 E100-REPORT-SCHREIBEN SECTION.
 E100-00.
     MOVE SPACES TO ZEILE
     STRING "FIBBT-BERICHT  BOERSE " DELIMITED BY SIZE
            STUP-EXCHANGE             DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE STUP-START-DATE  TO D-TAG
     STRING "ZEITRAUM VON " DELIMITED BY SIZE
            D-TAG            DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE STUP-END-DATE    TO D-TAG
     STRING "         BIS  " DELIMITED BY SIZE
            D-TAG            DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-ENTRY TO D-RATIO
     STRING "SIEGER ENTRY-RATIO  = " DELIMITED BY SIZE
            D-RATIO                  DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-TARGET TO D-RATIO
     STRING "SIEGER TARGET-RATIO = " DELIMITED BY SIZE
            D-RATIO                  DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-STOP TO D-PUFFER
     STRING "SIEGER STOP-PUFFER  = " DELIMITED BY SIZE
            D-PUFFER                 DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     STRING "SIEGER SEITEN       = " DELIMITED BY SIZE
            W-SIEGER-SEITEN          DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-PNL TO D-PNL-GES
     STRING "GESAMT-PNL          = " DELIMITED BY SIZE
            D-PNL-GES                DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-TAGE TO D-NUM4
     STRING "HANDELSTAGE GESAMT  = " DELIMITED BY SIZE
            D-NUM4                   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-TRADES TO D-NUM4
     STRING "TAGE MIT TRADE      = " DELIMITED BY SIZE
            D-NUM4                   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-GEWINNTAGE TO D-NUM4
     STRING "GEWINNTAGE          = " DELIMITED BY SIZE
            D-NUM4                   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SIEGER-VERLUSTTAGE TO D-NUM4
     STRING "VERLUSTTAGE         = " DELIMITED BY SIZE
            D-NUM4                   DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBBT-LINE FROM ZEILE
     .
 E100-99.
     EXIT.
