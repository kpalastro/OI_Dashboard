*----------------------------------------------------------------*
* Copy-Modul SSFTRDC  -- =SSFLIBTM                                *
* Satzbild TRADE-RECORD : 1 simulierter Trade (OIVBT-Detail)      *
*----------------------------------------------------------------*
*A.00.00|2019-03-04| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  TRADE-RECORD.
     05  TR-DATE               PIC 9(08).
     05  TR-SIDE               PIC X(05).
         88  TR-SIDE-LONG             VALUE "LONG ".
         88  TR-SIDE-SHORT            VALUE "SHORT".
     05  TR-ENTRY-PRICE        PIC S9(05)V99.
     05  TR-EXIT-PRICE         PIC S9(05)V99.
     05  TR-PNL-POINTS         PIC S9(05)V99.
     05  FILLER                PIC X(16).
