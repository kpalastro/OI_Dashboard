*----------------------------------------------------------------*
* Copy-Modul SSFBTBC  -- =SSFLIBTM                                *
* Tabelle BAR-TABLE : Bars eines Handelstages im Speicher         *
*----------------------------------------------------------------*
*A.00.00|2019-02-11| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  BAR-TABLE.
     05  BT-COUNT              PIC S9(04) COMP.
     05  BT-ENTRY OCCURS 400 TIMES INDEXED BY BT-IX.
         10  BT-TIME           PIC 9(06).
         10  BT-TIME-X REDEFINES BT-TIME.
             15  BT-TIME-HH    PIC 9(02).
             15  BT-TIME-MI    PIC 9(02).
             15  BT-TIME-SS    PIC 9(02).
         10  BT-OPEN           PIC S9(05)V99.
         10  BT-HIGH           PIC S9(05)V99.
         10  BT-LOW            PIC S9(05)V99.
         10  BT-CLOSE          PIC S9(05)V99.
         10  BT-VOLUME         PIC 9(09).
         10  BT-OI             PIC 9(09).
         10  BT-VALID-O        PIC X(01).
             88  BT-OPEN-OK           VALUE "Y".
         10  BT-VALID-H        PIC X(01).
             88  BT-HIGH-OK           VALUE "Y".
         10  BT-VALID-L        PIC X(01).
             88  BT-LOW-OK            VALUE "Y".
         10  BT-VALID-C        PIC X(01).
             88  BT-CLOSE-OK          VALUE "Y".
     05  FILLER                PIC X(04).
