*----------------------------------------------------------------*
* Copy-Modul SSFCOVC  -- =SSFLIBTM                                *
* Tabelle COVERAGE-TABLE : Kontrakt-Abdeckung je Symbol           *
*----------------------------------------------------------------*
*A.00.00|2019-02-20| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  COVERAGE-TABLE.
     05  CV-COUNT              PIC S9(04) COMP.
     05  CV-ENTRY OCCURS 50 TIMES INDEXED BY CV-IX.
         10  CV-SYMBOL         PIC X(20).
         10  CV-FIRST-DATE     PIC 9(08).
         10  CV-FIRST-DATE-X REDEFINES CV-FIRST-DATE.
             15  CV-FIRST-JJJJ PIC 9(04).
             15  CV-FIRST-MM   PIC 9(02).
             15  CV-FIRST-TT   PIC 9(02).
         10  CV-LAST-DATE      PIC 9(08).
         10  CV-LAST-DATE-X REDEFINES CV-LAST-DATE.
             15  CV-LAST-JJJJ  PIC 9(04).
             15  CV-LAST-MM    PIC 9(02).
             15  CV-LAST-TT    PIC 9(02).
         10  CV-BAR-COUNT      PIC S9(09) COMP.
*               sortiert absteigend nach CV-BAR-COUNT aufgebaut
     05  FILLER                PIC X(05).
