*----------------------------------------------------------------*
* Copy-Modul SSFDRLC  -- =SSFLIBTM                                *
* Satzbild DAILY-RESULT-RECORD : Tagesergebnis (FIBBT und OIVBT)  *
*----------------------------------------------------------------*
*A.00.00|2019-03-04| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  DAILY-RESULT-RECORD.
     05  DR-DATE               PIC 9(08).
     05  DR-SYMBOL             PIC X(20).
*           FIBBT: gehandeltes Symbol : OIVBT: Spaces
     05  DR-SIDE               PIC X(05).
         88  DR-SIDE-LONG             VALUE "LONG ".
         88  DR-SIDE-SHORT            VALUE "SHORT".
         88  DR-SIDE-KEIN             VALUE "-    ".
     05  DR-PNL                PIC S9(05)V99.
     05  FILLER                PIC X(10).
