*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       SSFPHL0M.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1992-11-03.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: C.00.01
* Kurzbeschreibung :: Vortages-Hoch/Tief aus Bartabelle ermitteln
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1992-11-03| kl  | Neuerstellung - Hoch/Tief-Ermittlung
*A.00.01|1993-05-18| lor | "Keine Daten"-Rueckgabe bei leerer Tab.
*A.01.00|1994-02-09| kl  | Bar wird nur gewertet wenn H UND L gueltig
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*C.00.00|2002-03-05| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
*       |          |     | Eingabe jetzt BAR-TABLE statt SSF-Bars
*C.00.01|2002-03-05| rb  | AR 4466 - COPY SSFBTBC statt lokaler Tab.
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Ermittelt zu den Bars eines Handelstages (BAR-TABLE, bereits im
* Speicher aufgebaut vom aufrufenden Batch - siehe FIBBT0E) das
* laufende Maximum von BT-HIGH und das laufende Minimum von BT-LOW.
* Gewertet wird eine Bar nur, wenn sowohl Hoch als auch Tief als
* gueltig markiert sind (BT-HIGH-OK und BT-LOW-OK).  Enthaelt die
* Tabelle keine gueltige Bar, wird LINK-NO-DATA gemeldet.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-IX               PIC S9(04) COMP.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      FILLER                PIC X(02).
 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
     05      D-NUM4-BYTES         PIC X(05).
     05      FILLER                PIC X(02).

 01          W-ANZAHL-FELD.
     05      W-ANZAHL             PIC S9(04) COMP.
     05      FILLER                PIC X(02).
 01          W-ANZAHL-X REDEFINES W-ANZAHL-FELD.
     05      W-ANZAHL-BYTES        PIC X(02).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Laufendes Hoch/Tief und eine Ziffernsicht dafuer (Trace unter
* ANZEIGE-VERSION, analog W-RATIO-X in SSFFIB0M)
*--------------------------------------------------------------------*
 01          W-HOCH-TIEF.
     05      W-HOCH-TIEF-H        PIC S9(05)V99.
     05      W-HOCH-TIEF-T        PIC S9(05)V99.
     05      FILLER                PIC X(02).
 01          W-HOCH-TIEF-X REDEFINES W-HOCH-TIEF.
     05      W-HOCH-TIEF-BYTES    PIC X(14).
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08) VALUE "SSFPHL0M".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS          PIC 9.
         88  PRG-OK                            VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      FILLER               PIC X(04).

 LINKAGE SECTION.

 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
     10 LINK-RC                  PIC S9(04) COMP.
    05  LINK-DATA.
     10 LINK-BARS.
        COPY SSFBTBC OF "=SSFLIBTM".
     10 LINK-PREV-HIGH           PIC S9(05)V99.
     10 LINK-PREV-LOW            PIC S9(05)V99.
     10 LINK-DATEN-STATUS        PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-DATEN-GEFUNDEN             VALUE "J".
        88 LINK-KEINE-DATEN                VALUE "N".

 PROCEDURE DIVISION USING LINK-REC.

******************************************************************
* Steuerungsabsatz
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE

     EXIT PROGRAM.

 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH"
         MOVE 9999           TO LINK-RC
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung : Bartabelle durchlaufen, Hoch/Tief fortschreiben
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE ZERO            TO W-ANZAHL
     MOVE ZERO            TO W-HOCH-TIEF-H
     MOVE ZERO            TO W-HOCH-TIEF-T

     PERFORM C100-BAR-PRUEFEN
        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-COUNT

     IF  W-ANZAHL > ZERO
         SET LINK-DATEN-GEFUNDEN  TO TRUE
         MOVE W-HOCH-TIEF-H       TO LINK-PREV-HIGH
         MOVE W-HOCH-TIEF-T       TO LINK-PREV-LOW
     ELSE
         SET LINK-KEINE-DATEN     TO TRUE
         MOVE ZERO                TO LINK-PREV-HIGH
         MOVE ZERO                TO LINK-PREV-LOW
     END-IF
     .
 B100-99.
     EXIT.

******************************************************************
* Eine Bar pruefen: nur werten wenn H UND L gueltig
******************************************************************
 C100-BAR-PRUEFEN SECTION.
 C100-00.
     IF  BT-HIGH-OK (C4-IX)  AND  BT-LOW-OK (C4-IX)
         IF  W-ANZAHL = ZERO
             MOVE BT-HIGH (C4-IX)   TO W-HOCH-TIEF-H
             MOVE BT-LOW  (C4-IX)   TO W-HOCH-TIEF-T
         ELSE
             IF  BT-HIGH (C4-IX) > W-HOCH-TIEF-H
                 MOVE BT-HIGH (C4-IX) TO W-HOCH-TIEF-H
             END-IF
             IF  BT-LOW (C4-IX) < W-HOCH-TIEF-T
                 MOVE BT-LOW (C4-IX)  TO W-HOCH-TIEF-T
             END-IF
         END-IF
         ADD 1 TO W-ANZAHL
     END-IF
     .
 C100-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO          TO LINK-RC
     .
 C000-99.
     EXIT.
