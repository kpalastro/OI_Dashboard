*----------------------------------------------------------------*
* Copy-Modul SSFFTBC  -- =SSFLIBTM                                *
* Tabelle FEATURE-TABLE : Feature-Feed im Speicher (fuer As-Of)  *
*----------------------------------------------------------------*
*A.00.00|2019-03-11| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  FEATURE-TABLE.
     05  FE-COUNT              PIC S9(04) COMP.
     05  FE-ENTRY OCCURS 8000 TIMES INDEXED BY FE-IX.
         10  FE-DATE           PIC 9(08).
         10  FE-DATE-X REDEFINES FE-DATE.
             15  FE-JJJJ       PIC 9(04).
             15  FE-MM         PIC 9(02).
             15  FE-TT         PIC 9(02).
         10  FE-TIME           PIC 9(06).
         10  FE-CE-OI-PCT      PIC S9(03)V999.
         10  FE-PE-OI-PCT      PIC S9(03)V999.
         10  FE-CE-VOL-PCT     PIC S9(03)V999.
         10  FE-PE-VOL-PCT     PIC S9(03)V999.
         10  FE-VALID-CE-OI    PIC X(01).
         10  FE-VALID-PE-OI    PIC X(01).
         10  FE-VALID-CE-VOL   PIC X(01).
         10  FE-VALID-PE-VOL   PIC X(01).
     05  FILLER                PIC X(06).
