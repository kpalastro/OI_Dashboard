*CONSULT $SYSTEM.SYSTEM.COBOLEX0
*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       FIBCMB0E.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1995-07-04.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: D.00.02
* Kurzbeschreibung :: Zusammenfuehren FIBBT-DET NSE/BSE
* Auftrag          :: SSFNEW-OIDB
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1995-07-04| kl  | Neuerstellung - Abgleich zweier Quellen
*                        | (frueher SRCCOMP-Aufbau, Vergleich statt
*                        | Compilersteuerung)
*A.00.01|1996-01-22| lor | Mehrfachlauf ueber Tabellenpaare
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*C.00.00|2002-05-06| rb  | Umstellung auf FIBBT-DET-Abgleich NSE/BSE
*       |          |     | statt SRCCOMP-Quellvergleich
*D.00.00|2002-09-17| rb  | AR 4434 - Gesamtsummen je Boerse ergaenzt
*D.00.01|2003-02-11| rb  | AR 4477 - Fehlende Gegenseite als 0,00 statt
*       |          |     | Leerzeile gedruckt
*D.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liest die beiden FIBBT-DET-Extrakte eines NSE-Laufs und eines
* BSE-Laufs von FIBBT0E (DAILY-RESULT-RECORD, je Handelstag ein
* Satz) und fuehrt sie nach Handelstag zusammen (Reissverschluss-
* Mischung ueber zwei sortierte Dateien, wie bei einem klassischen
* COBOL-Mischlauf): fehlt eine Boerse an einem Tag, wird ihr PnL
* mit 0,00 gedruckt.  Am Ende werden die Summen je Boerse und die
* Gesamtsumme gedruckt.
*
* Die beiden Eingabedateien werden von zwei getrennten FIBBT0E-
* Laeufen (STUP-EXCHANGE = "NSE" bzw. "BSE") auf Betriebssystem-
* Ebene bereitgestellt; dieses Programm nimmt keine Kommandozeilen-
* Parameter entgegen (siehe STUP-PARAMETER-Karte).
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT FIBBT-DET-A      ASSIGN TO "FIBDETA"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-A.
     SELECT FIBBT-DET-B      ASSIGN TO "FIBDETB"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-B.
     SELECT FIBCMB-RPT       ASSIGN TO "FIBCMBRP"
                              ORGANIZATION LINE SEQUENTIAL
                              FILE STATUS IS W-FS-RPT.

 DATA DIVISION.
 FILE SECTION.

*--------------------------------------------------------------------*
* Satzbild wie COPY SSFDRLC (DAILY-RESULT-RECORD), hier unter FDA-/
* FDB-Praefix fuer die beiden Eingabedateien - gleiches Layout wie
* die LINK-FIB-REC/LINK-PHL-REC-Kopien in FIBBT0E (CALL USING gleicht
* nach Speicherbild ab, nicht nach Namen; hier genauso fuer den
* Dateisatz)
*--------------------------------------------------------------------*
 FD  FIBBT-DET-A
     LABEL RECORD IS OMITTED.
 01  FDA-RECORD.
     05  FDA-DATE              PIC 9(08).
     05  FDA-DATE-X REDEFINES FDA-DATE.
         10  FDA-JJJJ           PIC 9(04).
         10  FDA-MM             PIC 9(02).
         10  FDA-TT             PIC 9(02).
     05  FDA-SYMBOL            PIC X(20).
     05  FDA-SIDE              PIC X(05).
     05  FDA-PNL               PIC S9(05)V99.
     05  FILLER                PIC X(10).

 FD  FIBBT-DET-B
     LABEL RECORD IS OMITTED.
 01  FDB-RECORD.
     05  FDB-DATE              PIC 9(08).
     05  FDB-DATE-X REDEFINES FDB-DATE.
         10  FDB-JJJJ           PIC 9(04).
         10  FDB-MM             PIC 9(02).
         10  FDB-TT             PIC 9(02).
     05  FDB-SYMBOL            PIC X(20).
     05  FDB-SIDE              PIC X(05).
     05  FDB-PNL               PIC S9(05)V99.
     05  FILLER                PIC X(10).

 FD  FIBCMB-RPT
     LABEL RECORD IS OMITTED.
 01  FIBCMB-LINE                PIC X(80).

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-POS              PIC S9(04) COMP.
     05      C9-ZEILEN            PIC S9(09) COMP.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-PNL                PIC -(5)9.99.
     05      D-PNL-GES            PIC -(7)9.99.
     05      D-TAG                PIC 9(08).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Startup-Parameterkarte : Anzeigetexte der beiden Boersen - die
* Dateien selbst sind fest zugewiesen (siehe FILE-CONTROL)
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-TEXT            PIC X(06) VALUE "NSEBSE".
     05      STUP-X REDEFINES STUP-TEXT.
         10  STUP-BOERSE-A         PIC X(03).
         10  STUP-BOERSE-B         PIC X(03).
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Hilfsfeld fuer eine nicht vorhandene Tagesdatum-Sentinel - groesser
* als jedes echte Datum, damit der Mischlauf die erschoepfte Seite
* erkennt, ohne eine eigene EOF-Sonderbehandlung je Vergleich zu
* benoetigen
*--------------------------------------------------------------------*
 01          K-KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "FIBCMB0E".
     05      K-UNENDLICH-DATUM     PIC 9(08) VALUE 99999999.
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                             VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      W-FS-A               PIC X(02).
     05      W-FS-B               PIC X(02).
     05      W-FS-RPT             PIC X(02).
     05      W-EOF-A              PIC X(01).
         88  W-A-AM-ENDE                       VALUE "J".
     05      W-EOF-B              PIC X(01).
         88  W-B-AM-ENDE                       VALUE "J".
     05      FILLER                PIC X(04).

*--------------------------------------------------------------------*
* Laufendes Mischdatum und Tageswerte beider Boersen (0,00 wenn die
* Gegenseite an diesem Tag keinen Satz hat)
*--------------------------------------------------------------------*
 01          W-MISCH-ZEILE.
     05      W-MISCH-DATUM         PIC 9(08).
     05      W-PNL-A               PIC S9(05)V99.
     05      W-PNL-B               PIC S9(05)V99.
     05      W-PNL-KOMBINIERT      PIC S9(06)V99.
     05      FILLER                PIC X(06).

 01          W-SUMMEN.
     05      W-SUMME-A             PIC S9(07)V99.
     05      W-SUMME-B             PIC S9(07)V99.
     05      W-SUMME-GES           PIC S9(07)V99.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Zwischenspeicher der gedruckten Tageswerte, da D-PNL fuer beide
* Boersen wiederverwendet wird, bevor die Zeile zusammengebaut wird
*--------------------------------------------------------------------*
 01          W-MISCH-ANZEIGE.
     05      W-D-PNL-A-TEXT        PIC X(08).
     05      W-D-PNL-B-TEXT        PIC X(08).
     05      FILLER                PIC X(04).

 01          ZEILE                 PIC X(80).
 01          ZEILE-X REDEFINES ZEILE.
     05      ZEILE-BYTES           PIC X(80).
     05      FILLER                PIC X(02).

 PROCEDURE DIVISION.

******************************************************************
* Steuerungsabsatz
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF

     IF  PRG-OK
         PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE

     STOP RUN.

******************************************************************
* Vorlauf : Dateien eroeffnen, jeweils einen ersten Satz vorlesen
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT

     OPEN INPUT FIBBT-DET-A
     IF  W-FS-A NOT = "00"
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN INPUT FIBBT-DET-B
     IF  W-FS-B NOT = "00"
         SET PRG-ABBRUCH TO TRUE
     END-IF

     OPEN OUTPUT FIBCMB-RPT
     IF  W-FS-RPT NOT = "00"
         SET PRG-ABBRUCH TO TRUE
     END-IF

     IF  PRG-OK
         PERFORM R100-EINEN-SATZ-A-LESEN
         PERFORM R200-EINEN-SATZ-B-LESEN

         MOVE SPACES TO ZEILE
         STRING "FIBBT KOMBINIERTE TAGESTABELLE  " DELIMITED BY SIZE
                STUP-BOERSE-A " + " STUP-BOERSE-B  DELIMITED BY SIZE
           INTO ZEILE
         WRITE FIBCMB-LINE FROM ZEILE
     END-IF
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     IF  PRG-ABBRUCH
         DISPLAY K-MODUL " ABBRUCH - KOMBINATION NICHT ABGESCHLOSSEN"
     ELSE
         PERFORM E100-SUMMEN-SCHREIBEN
         CLOSE FIBBT-DET-A
         CLOSE FIBBT-DET-B
         CLOSE FIBCMB-RPT
         DISPLAY K-MODUL " KOMBINATION BEENDET"
     END-IF
     .
 B090-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO            TO W-SUMME-A
     MOVE ZERO            TO W-SUMME-B
     MOVE ZERO            TO W-SUMME-GES
     MOVE ZERO            TO C9-ZEILEN
     .
 C000-99.
     EXIT.

******************************************************************
* Verarbeitung : Reissverschluss-Mischung ueber beide Dateien nach
* Handelstag, solange wenigstens eine Seite noch Saetze hat
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     PERFORM D100-EINE-MISCH-ZEILE
        UNTIL W-A-AM-ENDE AND W-B-AM-ENDE
     .
 B100-99.
     EXIT.

******************************************************************
* Eine Zeile der Mischtabelle bilden : die fuehrende Seite (das
* kleinere Datum) bestimmt den Tag, die Gegenseite liefert 0,00
* wenn sie an diesem Tag keinen Satz hat
******************************************************************
 D100-EINE-MISCH-ZEILE SECTION.
 D100-00.
     PERFORM D110-MISCH-DATUM-FESTSTELLEN

     MOVE ZERO             TO W-PNL-A
     MOVE ZERO             TO W-PNL-B

     IF  NOT W-A-AM-ENDE AND FDA-DATE = W-MISCH-DATUM
         MOVE FDA-PNL        TO W-PNL-A
         ADD  FDA-PNL        TO W-SUMME-A
         PERFORM R100-EINEN-SATZ-A-LESEN
     END-IF

     IF  NOT W-B-AM-ENDE AND FDB-DATE = W-MISCH-DATUM
         MOVE FDB-PNL        TO W-PNL-B
         ADD  FDB-PNL        TO W-SUMME-B
         PERFORM R200-EINEN-SATZ-B-LESEN
     END-IF

     COMPUTE W-PNL-KOMBINIERT = W-PNL-A + W-PNL-B
     ADD W-PNL-KOMBINIERT      TO W-SUMME-GES
     ADD 1                     TO C9-ZEILEN

     PERFORM E200-MISCH-ZEILE-SCHREIBEN
     .
 D100-99.
     EXIT.

******************************************************************
* Mischdatum = kleineres der beiden laufenden Datumsfelder (eine
* erschoepfte Seite liefert das Unendlich-Datum statt ihres Satzes)
******************************************************************
 D110-MISCH-DATUM-FESTSTELLEN SECTION.
 D110-00.
     IF  W-A-AM-ENDE
         MOVE K-UNENDLICH-DATUM TO W-MISCH-DATUM
     ELSE
         MOVE FDA-DATE          TO W-MISCH-DATUM
     END-IF

     IF  NOT W-B-AM-ENDE AND FDB-DATE < W-MISCH-DATUM
         MOVE FDB-DATE          TO W-MISCH-DATUM
     END-IF
     .
 D110-99.
     EXIT.

******************************************************************
* Einen Satz aus FIBBT-DET-A lesen - Jahrhundert-Plausibilitaet wie
* seit der Jahr-2000-Umstellung ueblich, Satz wird bei Verdacht auf
* Datumsmuell trotzdem verarbeitet und nur gemeldet
******************************************************************
 R100-EINEN-SATZ-A-LESEN SECTION.
 R100-00.
     READ FIBBT-DET-A
        AT END SET W-A-AM-ENDE TO TRUE
     END-READ

     IF  NOT W-A-AM-ENDE
         IF  FDA-JJJJ < 1990 OR FDA-JJJJ > 2099
             DISPLAY K-MODUL " WARNUNG JAHRHUNDERT A: " FDA-DATE
         END-IF
     END-IF
     .
 R100-99.
     EXIT.

******************************************************************
* Einen Satz aus FIBBT-DET-B lesen - siehe R100 fuer die Jahrhundert-
* Plausibilitaetspruefung
******************************************************************
 R200-EINEN-SATZ-B-LESEN SECTION.
 R200-00.
     READ FIBBT-DET-B
        AT END SET W-B-AM-ENDE TO TRUE
     END-READ

     IF  NOT W-B-AM-ENDE
         IF  FDB-JJJJ < 1990 OR FDB-JJJJ > 2099
             DISPLAY K-MODUL " WARNUNG JAHRHUNDERT B: " FDB-DATE
         END-IF
     END-IF
     .
 R200-99.
     EXIT.

******************************************************************
* Eine Zeile der Mischtabelle nach FIBCMB-RPT schreiben - alle drei
* Werte in einem STRING, daher keine Pointer-Fortsetzung notwendig
******************************************************************
 E200-MISCH-ZEILE-SCHREIBEN SECTION.
 E200-00.
     MOVE SPACES           TO ZEILE
     MOVE W-MISCH-DATUM     TO D-TAG
     MOVE W-PNL-A           TO D-PNL
     MOVE D-PNL             TO W-D-PNL-A-TEXT
     MOVE W-PNL-B           TO D-PNL
     MOVE D-PNL             TO W-D-PNL-B-TEXT
     MOVE W-PNL-KOMBINIERT  TO D-PNL-GES

     STRING D-TAG                   DELIMITED BY SIZE
            "  NSE="  W-D-PNL-A-TEXT DELIMITED BY SIZE
            "  BSE="  W-D-PNL-B-TEXT DELIMITED BY SIZE
            "  GES="  D-PNL-GES     DELIMITED BY SIZE
       INTO ZEILE

     WRITE FIBCMB-LINE FROM ZEILE
     .
 E200-99.
     EXIT.

******************************************************************
* Summen je Boerse und Gesamtsumme am Ende schreiben
******************************************************************
 E100-SUMMEN-SCHREIBEN SECTION.
 E100-00.
     MOVE SPACES TO ZEILE
     STRING "----- SUMMEN ------------------------" DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBCMB-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SUMME-A TO D-PNL-GES
     STRING STUP-BOERSE-A " SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBCMB-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SUMME-B TO D-PNL-GES
     STRING STUP-BOERSE-B " SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBCMB-LINE FROM ZEILE

     MOVE SPACES TO ZEILE
     MOVE W-SUMME-GES TO D-PNL-GES
     STRING "GESAMT SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
       INTO ZEILE
     WRITE FIBCMB-LINE FROM ZEILE
     .
 E100-99.
     EXIT.
