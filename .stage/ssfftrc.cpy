*----------------------------------------------------------------*
* Copy-Modul SSFFTRC  -- =SSFLIBTM                                *
* Satzbild FEATURE-RECORD : Minuten-Feature ITM-OI/Vol-Aenderung  *
*----------------------------------------------------------------*
*A.00.00|2019-02-18| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  FEATURE-RECORD.
     05  FT-EXCHANGE           PIC X(03).
     05  FT-DATE               PIC 9(08).
     05  FT-DATE-X REDEFINES FT-DATE.
         10  FT-DATE-JJJJ      PIC 9(04).
         10  FT-DATE-MM        PIC 9(02).
         10  FT-DATE-TT        PIC 9(02).
     05  FT-TIME               PIC 9(06).
     05  FT-CE-OI-PCT          PIC S9(03)V999.
*           ITM-Call OI-Aenderung %, 3-Min gewichteter Schnitt
     05  FT-PE-OI-PCT          PIC S9(03)V999.
*           ITM-Put  OI-Aenderung %, 3-Min gewichteter Schnitt
     05  FT-CE-VOL-PCT         PIC S9(03)V999.
*           ITM-Call Volumen-Aenderung %, 3-Min gewichteter Schnitt
     05  FT-PE-VOL-PCT         PIC S9(03)V999.
*           ITM-Put  Volumen-Aenderung %, 3-Min gewichteter Schnitt
     05  FT-VALID-FLAGS.
         10  FT-VALID-CE-OI    PIC X(01).
             88  FT-CE-OI-OK          VALUE "Y".
         10  FT-VALID-PE-OI    PIC X(01).
             88  FT-PE-OI-OK          VALUE "Y".
         10  FT-VALID-CE-VOL   PIC X(01).
             88  FT-CE-VOL-OK         VALUE "Y".
         10  FT-VALID-PE-VOL   PIC X(01).
             88  FT-PE-VOL-OK         VALUE "Y".
     05  FILLER                PIC X(15).
