*----------------------------------------------------------------*
* Copy-Modul SSFBARC  -- =SSFLIBTM                                *
* Satzbild BAR-RECORD : 1-Minuten-Kursbar Future (NSE/BSE)        *
*----------------------------------------------------------------*
*A.00.00|2019-02-11| kl  | Neuerstellung (OI-Dashboard Batch)
*----------------------------------------------------------------*
 01  BAR-RECORD.
     05  BAR-EXCHANGE          PIC X(03).
*           "NSE" oder "BSE"
     05  BAR-SYMBOL            PIC X(20).
*           z.B. "NIFTYJAN FUT"
     05  BAR-DATE              PIC 9(08).
*           Handelstag JJJJMMTT
     05  BAR-DATE-X REDEFINES BAR-DATE.
         10  BAR-DATE-JJJJ     PIC 9(04).
         10  BAR-DATE-MM       PIC 9(02).
         10  BAR-DATE-TT       PIC 9(02).
     05  BAR-TIME              PIC 9(06).
*           Bar-Startzeit SSMMSS (Boersenzeit lokal)
     05  BAR-OPEN              PIC S9(05)V99.
     05  BAR-HIGH              PIC S9(05)V99.
     05  BAR-LOW               PIC S9(05)V99.
     05  BAR-CLOSE             PIC S9(05)V99.
     05  BAR-VOLUME            PIC 9(09).
     05  BAR-OI                PIC 9(09).
     05  BAR-VALID-FLAGS.
         10  BAR-VALID-O       PIC X(01).
             88  BAR-OPEN-OK          VALUE "Y".
             88  BAR-OPEN-FEHLT       VALUE "N".
         10  BAR-VALID-H       PIC X(01).
             88  BAR-HIGH-OK          VALUE "Y".
             88  BAR-HIGH-FEHLT       VALUE "N".
         10  BAR-VALID-L       PIC X(01).
             88  BAR-LOW-OK           VALUE "Y".
             88  BAR-LOW-FEHLT        VALUE "N".
         10  BAR-VALID-C       PIC X(01).
             88  BAR-CLOSE-OK         VALUE "Y".
             88  BAR-CLOSE-FEHLT      VALUE "N".
     05  FILLER                PIC X(13).
