*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       SYMDRV0E.
 AUTHOR.           B. RAUSCHER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     2002-03-13.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2002-06-21
* Letzte Version   :: A.00.01
* Kurzbeschreibung :: Testdriver fuer SSF-Modul SSFSYM0M
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|2002-03-13| rb  | Neuerstellung - Testdriver SSFSYM0M
*A.00.01|2002-06-21| rb  | Testfall "kein Monatstreffer" ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Testdriver fuer SSF-Modul SSFSYM0M (Kontraktauswahl NSE/BSE).
* Die Abdeckungstabelle wird hier aus Testwerten (STUP-PARAMETER-
* Karte) aufgebaut - im Produktionslauf liefert FIBBT0E/OIVBT0E
* die echte Tabelle aus dem Kontraktverzeichnis.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Testwerte fuer die Abdeckungstabelle : 3 Kontrakte, absteigend
* nach Barzahl - wie von einer echten Kontraktsuche geliefert
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-ANZAHL          PIC S9(04) COMP VALUE 3.
     05      STUP-HANDELSTAG      PIC 9(08)  VALUE 20240315.
     05      STUP-HANDELSTAG-X REDEFINES STUP-HANDELSTAG.
         10  STUP-HT-JJJJ          PIC 9(04).
         10  STUP-HT-MM            PIC 9(02).
         10  STUP-HT-TT            PIC 9(02).
     05      STUP-KONTRAKT-1.
         10  STUP-SYM-1          PIC X(20) VALUE "NIFTY24MARFUT       ".
         10  STUP-VON-1           PIC 9(08) VALUE 20240101.
         10  STUP-BIS-1           PIC 9(08) VALUE 20240328.
         10  STUP-BARS-1          PIC S9(09) COMP VALUE 75000.
     05      STUP-KONTRAKT-2.
         10  STUP-SYM-2          PIC X(20) VALUE "NIFTY24APRFUT       ".
         10  STUP-VON-2           PIC 9(08) VALUE 20240101.
         10  STUP-BIS-2           PIC 9(08) VALUE 20240425.
         10  STUP-BARS-2          PIC S9(09) COMP VALUE 30000.
     05      STUP-KONTRAKT-3.
         10  STUP-SYM-3          PIC X(20) VALUE "BANKNIFTY24MARFUT   ".
         10  STUP-VON-3           PIC 9(08) VALUE 20240101.
         10  STUP-BIS-3           PIC 9(08) VALUE 20240328.
         10  STUP-BARS-3          PIC S9(09) COMP VALUE 60000.
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-NUM4                PIC -9(04).
     05      FILLER                PIC X(02).
 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
     05      D-NUM4-BYTES           PIC X(05).
     05      FILLER                PIC X(02).

 01          W-SYMBOL-ANZEIGE.
     05      W-SYM-TEXT             PIC X(20).
     05      FILLER                PIC X(02).
 01          W-SYMBOL-ANZEIGE-X REDEFINES W-SYMBOL-ANZEIGE.
     05      W-SYM-BYTES            PIC X(20).
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL              PIC X(08) VALUE "SYMDRV0E".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS           PIC 9.
         88  PRG-OK                            VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      FILLER                PIC X(04).

 LINKAGE SECTION.

 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
     10 LINK-RC                  PIC S9(04) COMP.
    05  LINK-DATA.
     10 LINK-ABDECKUNG.
        COPY SSFCOVC OF "=SSFLIBTM".
     10 LINK-HANDELSTAG          PIC 9(08).
     10 LINK-SYMBOL              PIC X(20).
     10 LINK-SYMBOL-STATUS       PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-SYMBOL-GEFUNDEN             VALUE "J".
        88 LINK-SYMBOL-KEINE                VALUE "N".

 PROCEDURE DIVISION.

 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE

     STOP RUN.

 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     PERFORM P100-ABDECKUNG-AUFBAUEN
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     DISPLAY K-MODUL " TESTLAUF BEENDET"
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung : SSFSYM0M rufen und Ergebnis anzeigen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE ZERO              TO LINK-RC
     MOVE STUP-HANDELSTAG   TO LINK-HANDELSTAG

     CALL "SSFSYM0M" USING LINK-REC

     EVALUATE TRUE
        WHEN LINK-SYMBOL-GEFUNDEN
             MOVE LINK-SYMBOL     TO W-SYM-TEXT
             DISPLAY K-MODUL " KONTRAKT = " W-SYM-TEXT
        WHEN LINK-SYMBOL-KEINE
             DISPLAY K-MODUL " KEIN KONTRAKT GEFUNDEN"
        WHEN OTHER
             SET PRG-ABBRUCH TO TRUE
             MOVE LINK-RC        TO D-NUM4
             DISPLAY K-MODUL " SSFSYM0M RC= " D-NUM4
     END-EVALUATE
     .
 B100-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     .
 C000-99.
     EXIT.

******************************************************************
* Abdeckungstabelle aus den Testwerten aufbauen
******************************************************************
 P100-ABDECKUNG-AUFBAUEN SECTION.
 P100-00.
     MOVE STUP-ANZAHL      TO CV-COUNT

     MOVE STUP-SYM-1       TO CV-SYMBOL   (1)
     MOVE STUP-VON-1       TO CV-FIRST-DATE (1)
     MOVE STUP-BIS-1       TO CV-LAST-DATE  (1)
     MOVE STUP-BARS-1      TO CV-BAR-COUNT  (1)

     MOVE STUP-SYM-2       TO CV-SYMBOL   (2)
     MOVE STUP-VON-2       TO CV-FIRST-DATE (2)
     MOVE STUP-BIS-2       TO CV-LAST-DATE  (2)
     MOVE STUP-BARS-2      TO CV-BAR-COUNT  (2)

     MOVE STUP-SYM-3       TO CV-SYMBOL   (3)
     MOVE STUP-VON-3       TO CV-FIRST-DATE (3)
     MOVE STUP-BIS-3       TO CV-LAST-DATE  (3)
     MOVE STUP-BARS-3      TO CV-BAR-COUNT  (3)
     .
 P100-99.
     EXIT.
