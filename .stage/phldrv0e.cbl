*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       PHLDRV0E.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1992-11-04.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2002-03-05
* Letzte Version   :: B.00.01
* Kurzbeschreibung :: Testdriver fuer SSF-Modul SSFPHL0M
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1992-11-04| kl  | Neuerstellung - Testdriver SSFPHL0M
*A.00.01|1993-05-18| lor | Testfall "leere Tabelle" ergaenzt
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*B.01.00|2002-03-05| rb  | Umstellung auf BAR-TABLE (OI-Dashboard)
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Testdriver fuer SSF-Modul SSFPHL0M (Vortages-Hoch/Tief aus der
* Bartabelle eines Handelstages).  Die Bartabelle wird hier aus
* Testwerten (STUP-PARAMETER-Karte) aufgebaut - im Produktionslauf
* liefert FIBBT0E die echten Bars eines Handelstages.
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Testbars fuer den Treiber : 3 Bars, eine davon mit fehlendem Tief.
* Feste Werte stehen literal in STUP-LITERAL und werden ueber das
* REDEFINES STUP-X in die Einzelfelder zerlegt (analog STUP-TEXT in
* FIBDRV0E - Ersatz fuer eine echte Parameterkarte).
*--------------------------------------------------------------------*
 01          STUP-PARAMETER.
     05      STUP-ANZAHL         PIC S9(04) COMP VALUE 3.
     05      STUP-LITERAL        PIC X(45)
         VALUE "18100501805025Y18200001810000N18150001808075Y".
     05      STUP-X REDEFINES STUP-LITERAL.
         10  STUP-BAR OCCURS 3 TIMES.
             15  STUP-HIGH        PIC 9(05)V99.
             15  STUP-LOW         PIC 9(05)V99.
             15  STUP-LOW-OK      PIC X(01).
     05      FILLER                PIC X(02).

 01          DISPLAY-FELDER.
     05      D-PREIS             PIC -(5)9.99.
     05      FILLER                PIC X(02).
 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
     05      D-PREIS-BYTES        PIC X(09).
     05      FILLER                PIC X(02).

 01          W-ERGEBNIS.
     05      W-ERG-HIGH           PIC S9(05)V99.
     05      W-ERG-LOW            PIC S9(05)V99.
     05      FILLER                PIC X(02).
 01          W-ERGEBNIS-X REDEFINES W-ERGEBNIS.
     05      W-ERG-BYTES          PIC X(14).
     05      FILLER                PIC X(02).

 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08) VALUE "PHLDRV0E".
     05      FILLER                PIC X(02).

 01          SCHALTER.
     05      PRG-STATUS          PIC 9.
         88  PRG-OK                            VALUE 0.
         88  PRG-ABBRUCH                        VALUE 1.
     05      FILLER               PIC X(04).

 LINKAGE SECTION.

 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
     10 LINK-RC                  PIC S9(04) COMP.
    05  LINK-DATA.
     10 LINK-BARS.
        COPY SSFBTBC OF "=SSFLIBTM".
     10 LINK-PREV-HIGH           PIC S9(05)V99.
     10 LINK-PREV-LOW            PIC S9(05)V99.
     10 LINK-DATEN-STATUS        PIC X(01).
    05      FILLER                PIC X(02).
        88 LINK-DATEN-GEFUNDEN             VALUE "J".
        88 LINK-KEINE-DATEN                VALUE "N".

 PROCEDURE DIVISION.

 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
     END-IF

     PERFORM B000-VORLAUF
     PERFORM B100-VERARBEITUNG
     PERFORM B090-ENDE

     STOP RUN.

 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     PERFORM P100-BARTABELLE-AUFBAUEN
     .
 B000-99.
     EXIT.

 B090-ENDE SECTION.
 B090-00.
     DISPLAY K-MODUL " TESTLAUF BEENDET"
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung : SSFPHL0M rufen und Ergebnis anzeigen
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE ZERO           TO LINK-RC

     CALL "SSFPHL0M" USING LINK-REC

     EVALUATE TRUE
        WHEN LINK-DATEN-GEFUNDEN
             MOVE LINK-PREV-HIGH  TO W-ERG-HIGH
             MOVE LINK-PREV-LOW   TO W-ERG-LOW
             MOVE W-ERG-HIGH      TO D-PREIS
             DISPLAY K-MODUL " PREV-HIGH = " D-PREIS
             MOVE W-ERG-LOW       TO D-PREIS
             DISPLAY K-MODUL " PREV-LOW  = " D-PREIS
        WHEN LINK-KEINE-DATEN
             DISPLAY K-MODUL " KEINE GUELTIGEN BARS GEFUNDEN"
        WHEN OTHER
             SET PRG-ABBRUCH TO TRUE
     END-EVALUATE
     .
 B100-99.
     EXIT.

 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     .
 C000-99.
     EXIT.

******************************************************************
* Testbars aus STUP-PARAMETER in LINK-BARS uebernehmen
******************************************************************
 P100-BARTABELLE-AUFBAUEN SECTION.
 P100-00.
     MOVE STUP-ANZAHL      TO BT-COUNT

     PERFORM P110-BAR-UEBERNEHMEN
        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > STUP-ANZAHL
     .
 P100-99.
     EXIT.

 P110-BAR-UEBERNEHMEN SECTION.
 P110-00.
     MOVE STUP-HIGH (C4-I1)    TO BT-HIGH (C4-I1)
     MOVE STUP-LOW  (C4-I1)    TO BT-LOW  (C4-I1)
     SET  BT-HIGH-OK (C4-I1)   TO TRUE
     IF  STUP-LOW-OK (C4-I1) = "Y"
         SET BT-LOW-OK (C4-I1) TO TRUE
     ELSE
         MOVE "N" TO BT-VALID-L (C4-I1)
     END-IF
     .
 P110-99.
     EXIT.
