*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
*SEARCH  =SSFLIBTM
*NOLMAP, SYMBOLS, INSPECT
*SAVE ALL
*SAVEABEND
*LINES 66
*CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.       SSFFIB0M.
 AUTHOR.           K. LEHNER.
 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
 DATE-WRITTEN.     1991-04-08.
 DATE-COMPILED.
 SECURITY.         NUR FUER INTERNEN GEBRAUCH.

*****************************************************************
* Letzte Aenderung :: 2003-11-04
* Letzte Version   :: C.00.03
* Kurzbeschreibung :: Fibonacci-Levelrechner (Retracement/Ext.)
*
* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
*----------------------------------------------------------------*
* Vers. | Datum    | von | Kommentar                             *
*-------|----------|-----|---------------------------------------*
*A.00.00|1991-04-08| kl  | Neuerstellung - FIBO-Retracement SSF
*A.00.01|1991-09-22| kl  | Extension-Level oben/unten ergaenzt
*A.01.00|1992-05-14| lor | Kommando-Dispatch (RT/EA/EB) eingef.
*A.01.01|1993-02-01| kl  | High/Low-Tausch bei vertauschten Werten
*A.02.00|1994-10-19| lor | Kommando FX - komplette Leveltabelle
*A.02.01|1995-06-30| kl  | Rundung auf 2 Dez. (ROUNDED) geprueft
*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
*B.01.00|2000-03-20| kl  | Range=0 Abbruch statt DIV/0
*B.01.01|2001-07-09| lor | W-RATIO-X Pruefroutine vereinheitlicht
*C.00.00|2002-02-27| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE
*C.00.01|2002-02-27| rb  | Ratio-Tabellen K-RETR/K-EXT als REDEFINES
*C.00.02|2003-04-15| rb  | AR 4471 - Report-Ratiospalte 3 Dezimalst.
*C.00.03|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
*----------------------------------------------------------------*
*
* Programmbeschreibung
* --------------------
* Liefert zu einem Hoch/Tief-Paar (Vortag) die Fibonacci-
* Retracement- und Extensionlevel.  Zwei Arbeitsweisen:
*   Kommando FX  -  komplette Tabelle (fuer FIBLEVEL-Report,
*                   wird von FIBDRV0E aufgerufen)
*   Kommando RT/EA/EB - ein einzelnes Level fuer einen beliebigen
*                   Ratio-Wert (wird von FIBBT0E waehrend der
*                   Grid-Search fuer jede Parameterkombination neu
*                   gerufen)
*
******************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     SWITCH-15 IS ANZEIGE-VERSION
         ON STATUS IS SHOW-VERSION
     CLASS ALPHNUM IS "0123456789"
                      "abcdefghijklmnopqrstuvwxyz"
                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                      " .,;-_!$%&/=*+".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

 DATA DIVISION.
 FILE SECTION.

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      W-RANGE             PIC S9(07)V999 COMP.
     05      W-LEVEL             PIC S9(07)V999 COMP.

     05      W-RATIO-X.
      10                         PIC X VALUE LOW-VALUE.
      10     W-RATIO-X2          PIC X.
     05      W-RATIO-NUM REDEFINES W-RATIO-X
     05      FILLER                PIC X(02).
                                 PIC S9(04) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      W-TAUSCH            PIC S9(05)V99.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08) VALUE "SSFFIB0M".

**          ---> Retracement-Ratios 0.270/0.382/0.500/0.618/0.786
     05      K-RETR-LITERAL      PIC X(20)
                                 VALUE "02700382050006180786".
     05      K-RETR-RATIO-T REDEFINES K-RETR-LITERAL.
         10  K-RETR-RATIO        PIC 9V999 OCCURS 5 TIMES.

**          ---> Extension-Ratios 1.110/1.272/1.618/2.618/3.618/4.236
     05      K-EXT-LITERAL        PIC X(24)
                                 VALUE "111012721618261836184236".
     05      K-EXT-RATIO-T REDEFINES K-EXT-LITERAL.
         10  K-EXT-RATIO         PIC 9V999 OCCURS 6 TIMES.
     05      FILLER                PIC X(02).

*--------------------------------------------------------------------*
* Conditional-Felder
*--------------------------------------------------------------------*
 01          SCHALTER.
     05      PRG-STATUS          PIC 9.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-ABBRUCH                     VALUE 2.

*            Funktionsschalter : welches Kommando ist aktiv
     05      FKT-FLAG                PIC X(15) VALUE SPACES.
          88 FKT-NO-FKT                        VALUE SPACES.
          88 FKT-FULL-TABELLE                  VALUE "FX             ".
          88 FKT-RETRACEMENT                   VALUE "RT             ".
          88 FKT-EXT-OBEN                      VALUE "EA             ".
          88 FKT-EXT-UNTEN                     VALUE "EB             ".
     05      FILLER               PIC X(04).

 EXTENDED-STORAGE SECTION.

 LINKAGE SECTION.

*-->    Uebergabe aus Hauptprogramm (FIBDRV0E / FIBBT0E)
 01     LINK-REC.
    05  LINK-HDR.
     10 LINK-CMD                 PIC X(02).
*       "FX" = komplette Leveltabelle (fuer FIBLEVEL-Report)
*       "RT" = 1 Retracement-Level fuer LINK-RATIO
*       "EA" = 1 Extension-Level oberhalb High
*       "EB" = 1 Extension-Level unterhalb Low
     10 LINK-RC                  PIC S9(04) COMP.
*       0    = OK
*       9999 = Abbruch, Range = 0 oder falsches Kommando
    05  LINK-DATA.
     10 LINK-HIGH                PIC S9(05)V99.
     10 LINK-LOW                 PIC S9(05)V99.
     10 LINK-RANGE               PIC S9(05)V99.
     10 LINK-RATIO               PIC 9(01)V999.
     10 LINK-LEVEL               PIC S9(05)V99.
     10 LINK-RETR-TAB            PIC S9(05)V99 OCCURS 5 TIMES.
     10 LINK-RETR-RATIO-TAB      PIC 9(01)V999 OCCURS 5 TIMES.
     10 LINK-EXT-AB-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-EXT-BE-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
     10 LINK-EXT-RATIO-TAB       PIC 9(01)V999 OCCURS 6 TIMES.
    05      FILLER                PIC X(02).

 PROCEDURE DIVISION USING LINK-REC.
******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     IF  SHOW-VERSION
         DISPLAY K-MODUL " vom: " WHEN-COMPILED
         STOP RUN
     END-IF

     PERFORM B000-VORLAUF
     IF PRG-ABBRUCH
        CONTINUE
     ELSE
        PERFORM B100-VERARBEITUNG
     END-IF

     PERFORM B090-ENDE
     EXIT PROGRAM
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     .
 B000-99.
     EXIT.

******************************************************************
* Ende
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     IF PRG-ABBRUCH
        DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
        MOVE 9999           TO LINK-RC
     END-IF
     .
 B090-99.
     EXIT.

******************************************************************
* Verarbeitung
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
**--> Funktionsaufruf untersuchen
     EVALUATE LINK-CMD
        WHEN "FX"       SET FKT-FULL-TABELLE TO TRUE
        WHEN "RT"       SET FKT-RETRACEMENT  TO TRUE
        WHEN "EA"       SET FKT-EXT-OBEN     TO TRUE
        WHEN "EB"       SET FKT-EXT-UNTEN    TO TRUE
        WHEN OTHER      DISPLAY "Falsches Kommando fuer ",
                                 K-MODUL,
                                 ": ",
                                 LINK-CMD
                        SET PRG-ABBRUCH TO TRUE
                        EXIT SECTION
     END-EVALUATE

**--> Range ermitteln (ggf. High/Low tauschen)
     PERFORM C050-CALC-RANGE
     IF PRG-ABBRUCH
        EXIT SECTION
     END-IF

**--> Vorarbeiten OK, weiter mit eigentlicher Berechnung
     EVALUATE TRUE
        WHEN FKT-FULL-TABELLE    PERFORM C100-CALC-ALLE-LEVEL
        WHEN FKT-RETRACEMENT     PERFORM C200-CALC-RETRACEMENT
        WHEN FKT-EXT-OBEN        PERFORM C300-CALC-EXT-OBEN
        WHEN FKT-EXT-UNTEN       PERFORM C400-CALC-EXT-UNTEN
     END-EVALUATE

     .
 B100-99.
     EXIT.

******************************************************************
* Initialisierung von Feldern und Strukturen
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SCHALTER
     MOVE ZERO          TO LINK-RC
     .
 C000-99.
     EXIT.

******************************************************************
* Range ermitteln (Low/High ggf. tauschen)
******************************************************************
 C050-CALC-RANGE SECTION.
 C050-00.
**  ---> BUSINESS RULES/FIBLEVEL: High < Low -> tauschen
     IF  LINK-HIGH < LINK-LOW
         MOVE LINK-HIGH  TO W-TAUSCH
         MOVE LINK-LOW   TO LINK-HIGH
         MOVE W-TAUSCH   TO LINK-LOW
     END-IF

     IF  LINK-HIGH = LINK-LOW
         DISPLAY "Range = 0 -- keine Fibo-Level moeglich"
         SET PRG-ABBRUCH TO TRUE
         EXIT SECTION
     END-IF

     COMPUTE W-RANGE ROUNDED = LINK-HIGH - LINK-LOW
     MOVE    W-RANGE          TO LINK-RANGE
     .
 C050-99.
     EXIT.

******************************************************************
* Kommando FX : komplette Leveltabelle (fuer FIBLEVEL-Report)
******************************************************************
 C100-CALC-ALLE-LEVEL SECTION.
 C100-00.
     PERFORM C120-RETR-TABELLE-ZEILE
        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5

     PERFORM C140-EXT-TABELLE-ZEILE
        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6
     .
 C100-99.
     EXIT.

******************************************************************
* Hilfsabsatz zu C100 : 1 Zeile der Retracement-Tabelle
******************************************************************
 C120-RETR-TABELLE-ZEILE SECTION.
 C120-00.
     MOVE K-RETR-RATIO (C4-I1)    TO LINK-RATIO
     MOVE K-RETR-RATIO (C4-I1)    TO LINK-RETR-RATIO-TAB (C4-I1)
     PERFORM C210-RETRACEMENT-BERECHNEN
     MOVE W-LEVEL                 TO LINK-RETR-TAB (C4-I1)
     .
 C120-99.
     EXIT.

******************************************************************
* Hilfsabsatz zu C100 : 1 Zeile der Extensions-Tabelle (oben+unten)
******************************************************************
 C140-EXT-TABELLE-ZEILE SECTION.
 C140-00.
     MOVE K-EXT-RATIO (C4-I2)     TO LINK-RATIO
     MOVE K-EXT-RATIO (C4-I2)     TO LINK-EXT-RATIO-TAB (C4-I2)
     PERFORM C310-EXT-OBEN-BERECHNEN
     MOVE W-LEVEL                 TO LINK-EXT-AB-TAB (C4-I2)
     PERFORM C410-EXT-UNTEN-BERECHNEN
     MOVE W-LEVEL                 TO LINK-EXT-BE-TAB (C4-I2)
     .
 C140-99.
     EXIT.

******************************************************************
* Kommando RT : 1 Retracement-Level fuer LINK-RATIO
******************************************************************
 C200-CALC-RETRACEMENT SECTION.
 C200-00.
     PERFORM C210-RETRACEMENT-BERECHNEN
     MOVE W-LEVEL TO LINK-LEVEL
     .
 C200-99.
     EXIT.

 C210-RETRACEMENT-BERECHNEN SECTION.
 C210-00.
**  ---> retracement(r) = low + range * r
     COMPUTE W-LEVEL ROUNDED =
             LINK-LOW + (W-RANGE * LINK-RATIO)
     .
 C210-99.
     EXIT.

******************************************************************
* Kommando EA : 1 Extension-Level oberhalb High
******************************************************************
 C300-CALC-EXT-OBEN SECTION.
 C300-00.
     PERFORM C310-EXT-OBEN-BERECHNEN
     MOVE W-LEVEL TO LINK-LEVEL
     .
 C300-99.
     EXIT.

 C310-EXT-OBEN-BERECHNEN SECTION.
 C310-00.
**  ---> extension above(e) = high + range * (e - 1)
     COMPUTE W-LEVEL ROUNDED =
             LINK-HIGH + (W-RANGE * (LINK-RATIO - 1))
     .
 C310-99.
     EXIT.

******************************************************************
* Kommando EB : 1 Extension-Level unterhalb Low
******************************************************************
 C400-CALC-EXT-UNTEN SECTION.
 C400-00.
     PERFORM C410-EXT-UNTEN-BERECHNEN
     MOVE W-LEVEL TO LINK-LEVEL
     .
 C400-99.
     EXIT.

 C410-EXT-UNTEN-BERECHNEN SECTION.
 C410-00.
**  ---> extension below(e) = low - range * (e - 1)
     COMPUTE W-LEVEL ROUNDED =
             LINK-LOW - (W-RANGE * (LINK-RATIO - 1))
     .
 C410-99.
     EXIT.
