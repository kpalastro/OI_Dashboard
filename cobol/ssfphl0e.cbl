000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       SSFPHL0M.
001200 AUTHOR.           K. LEHNER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     1992-11-03.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-03-02
002000* Letzte Version   :: C.00.02
002100* Kurzbeschreibung :: Vortages-Hoch/Tief aus Bartabelle ermitteln
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1992-11-03| kl  | Neuerstellung - Hoch/Tief-Ermittlung
002900*A.00.01|1993-05-18| lor | "Keine Daten"-Rueckgabe bei leerer Tab.
003000*A.01.00|1994-02-09| kl  | Bar wird nur gewertet wenn H UND L gueltig
003100*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003200*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003300*C.00.00|2002-03-05| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
003400*       |          |     | Eingabe jetzt BAR-TABLE statt SSF-Bars
003500*C.00.01|2002-03-05| rb  | AR 4466 - COPY SSFBTBC statt lokaler Tab.
003550*C.00.02|2004-03-02| rb  | AR 4551 - FILLER stand zwischen LINK-DATEN-
003560*       |          |     | STATUS und seinen 88-Stufen - umgestellt
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000* Ermittelt zu den Bars eines Handelstages (BAR-TABLE, bereits im
004100* Speicher aufgebaut vom aufrufenden Batch - siehe FIBBT0E) das
004200* laufende Maximum von BT-HIGH und das laufende Minimum von BT-LOW.
004300* Gewertet wird eine Bar nur, wenn sowohl Hoch als auch Tief als
004400* gueltig markiert sind (BT-HIGH-OK und BT-LOW-OK).  Enthaelt die
004500* Tabelle keine gueltige Bar, wird LINK-NO-DATA gemeldet.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*--------------------------------------------------------------------*
006800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006900*--------------------------------------------------------------------*
007000 01          COMP-FELDER.
007100     05      C4-IX               PIC S9(04) COMP.
007200     05      FILLER                PIC X(02).
007300
007400 01          DISPLAY-FELDER.
007500     05      D-NUM4              PIC -9(04).
007600     05      FILLER                PIC X(02).
007700 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
007800     05      D-NUM4-BYTES         PIC X(05).
007900     05      FILLER                PIC X(02).
008000
008100 01          W-ANZAHL-FELD.
008200     05      W-ANZAHL             PIC S9(04) COMP.
008300     05      FILLER                PIC X(02).
008400 01          W-ANZAHL-X REDEFINES W-ANZAHL-FELD.
008500     05      W-ANZAHL-BYTES        PIC X(02).
008600     05      FILLER                PIC X(02).
008700
008800*--------------------------------------------------------------------*
008900* Laufendes Hoch/Tief und eine Ziffernsicht dafuer (Trace unter
009000* ANZEIGE-VERSION, analog W-RATIO-X in SSFFIB0M)
009100*--------------------------------------------------------------------*
009200 01          W-HOCH-TIEF.
009300     05      W-HOCH-TIEF-H        PIC S9(05)V99.
009400     05      W-HOCH-TIEF-T        PIC S9(05)V99.
009500     05      FILLER                PIC X(02).
009600 01          W-HOCH-TIEF-X REDEFINES W-HOCH-TIEF.
009700     05      W-HOCH-TIEF-BYTES    PIC X(14).
009800     05      FILLER                PIC X(02).
009900
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL             PIC X(08) VALUE "SSFPHL0M".
010200     05      FILLER                PIC X(02).
010300
010400 01          SCHALTER.
010500     05      PRG-STATUS          PIC 9.
010600         88  PRG-OK                            VALUE 0.
010700         88  PRG-ABBRUCH                        VALUE 1.
010800     05      FILLER               PIC X(04).
010900
011000 LINKAGE SECTION.
011100
011200 01     LINK-REC.
011300    05  LINK-HDR.
011400     10 LINK-CMD                 PIC X(02).
011500     10 LINK-RC                  PIC S9(04) COMP.
011600    05  LINK-DATA.
011700     10 LINK-BARS.
011800        COPY SSFBTBC OF "=SSFLIBTM".
011900     10 LINK-PREV-HIGH           PIC S9(05)V99.
012000     10 LINK-PREV-LOW            PIC S9(05)V99.
012100     10 LINK-DATEN-STATUS        PIC X(01).
012200        88 LINK-DATEN-GEFUNDEN             VALUE "J".
012300        88 LINK-KEINE-DATEN                VALUE "N".
012400    05      FILLER                PIC X(02).
012500
012600 PROCEDURE DIVISION USING LINK-REC.
012700
012800******************************************************************
012900* Steuerungsabsatz
013000******************************************************************
013100 A100-STEUERUNG SECTION.
013200 A100-00.
013300     IF  SHOW-VERSION
013400         DISPLAY K-MODUL " vom: " WHEN-COMPILED
013500     END-IF
013600
013700     PERFORM B000-VORLAUF
013800     PERFORM B100-VERARBEITUNG
013900     PERFORM B090-ENDE
014000
014100     EXIT PROGRAM.
014200
014300 B000-VORLAUF SECTION.
014400 B000-00.
014500     PERFORM C000-INIT
014600     .
014700 B000-99.
014800     EXIT.
014900
015000 B090-ENDE SECTION.
015100 B090-00.
015200     IF  PRG-ABBRUCH
015300         DISPLAY K-MODUL " ABBRUCH"
015400         MOVE 9999           TO LINK-RC
015500     END-IF
015600     .
015700 B090-99.
015800     EXIT.
015900
016000******************************************************************
016100* Verarbeitung : Bartabelle durchlaufen, Hoch/Tief fortschreiben
016200******************************************************************
016300 B100-VERARBEITUNG SECTION.
016400 B100-00.
016500     MOVE ZERO            TO W-ANZAHL
016600     MOVE ZERO            TO W-HOCH-TIEF-H
016700     MOVE ZERO            TO W-HOCH-TIEF-T
016800
016900     PERFORM C100-BAR-PRUEFEN
017000        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-COUNT
017100
017200     IF  W-ANZAHL > ZERO
017300         SET LINK-DATEN-GEFUNDEN  TO TRUE
017400         MOVE W-HOCH-TIEF-H       TO LINK-PREV-HIGH
017500         MOVE W-HOCH-TIEF-T       TO LINK-PREV-LOW
017600     ELSE
017700         SET LINK-KEINE-DATEN     TO TRUE
017800         MOVE ZERO                TO LINK-PREV-HIGH
017900         MOVE ZERO                TO LINK-PREV-LOW
018000     END-IF
018100     .
018200 B100-99.
018300     EXIT.
018400
018500******************************************************************
018600* Eine Bar pruefen: nur werten wenn H UND L gueltig
018700******************************************************************
018800 C100-BAR-PRUEFEN SECTION.
018900 C100-00.
019000     IF  BT-HIGH-OK (C4-IX)  AND  BT-LOW-OK (C4-IX)
019100         IF  W-ANZAHL = ZERO
019200             MOVE BT-HIGH (C4-IX)   TO W-HOCH-TIEF-H
019300             MOVE BT-LOW  (C4-IX)   TO W-HOCH-TIEF-T
019400         ELSE
019500             IF  BT-HIGH (C4-IX) > W-HOCH-TIEF-H
019600                 MOVE BT-HIGH (C4-IX) TO W-HOCH-TIEF-H
019700             END-IF
019800             IF  BT-LOW (C4-IX) < W-HOCH-TIEF-T
019900                 MOVE BT-LOW (C4-IX)  TO W-HOCH-TIEF-T
020000             END-IF
020100         END-IF
020200         ADD 1 TO W-ANZAHL
020300     END-IF
020400     .
020500 C100-99.
020600     EXIT.
020700
020800 C000-INIT SECTION.
020900 C000-00.
021000     INITIALIZE SCHALTER
021100     MOVE ZERO          TO LINK-RC
021200     .
021300 C000-99.
021400     EXIT.
