000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       PHLDRV0E.
001200 AUTHOR.           K. LEHNER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     1992-11-04.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-03-02
002000* Letzte Version   :: B.01.01
002100* Kurzbeschreibung :: Testdriver fuer SSF-Modul SSFPHL0M
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1992-11-04| kl  | Neuerstellung - Testdriver SSFPHL0M
002900*A.00.01|1993-05-18| lor | Testfall "leere Tabelle" ergaenzt
003000*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003100*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003200*B.01.00|2002-03-05| rb  | Umstellung auf BAR-TABLE (OI-Dashboard)
003250*B.01.01|2004-03-02| rb  | AR 4551 - LINK-REC stand in LINKAGE SECT.
003260*       |          |     | ohne USING - jetzt Eigenspeicher in der
003270*       |          |     | WORKING-STORAGE wie bei EINDRV0E
003300*----------------------------------------------------------------*
003400*
003500* Programmbeschreibung
003600* --------------------
003700* Testdriver fuer SSF-Modul SSFPHL0M (Vortages-Hoch/Tief aus der
003800* Bartabelle eines Handelstages).  Die Bartabelle wird hier aus
003900* Testwerten (STUP-PARAMETER-Karte) aufgebaut - im Produktionslauf
004000* liefert FIBBT0E die echten Bars eines Handelstages.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     SWITCH-15 IS ANZEIGE-VERSION
004900         ON STATUS IS SHOW-VERSION
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_!$%&/=*+".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-I1               PIC S9(04) COMP.
006700     05      FILLER                PIC X(02).
006800
006900*--------------------------------------------------------------------*
007000* Testbars fuer den Treiber : 3 Bars, eine davon mit fehlendem Tief.
007100* Feste Werte stehen literal in STUP-LITERAL und werden ueber das
007200* REDEFINES STUP-X in die Einzelfelder zerlegt (analog STUP-TEXT in
007300* FIBDRV0E - Ersatz fuer eine echte Parameterkarte).
007400*--------------------------------------------------------------------*
007500 01          STUP-PARAMETER.
007600     05      STUP-ANZAHL         PIC S9(04) COMP VALUE 3.
007700     05      STUP-LITERAL        PIC X(45)
007800         VALUE "18100501805025Y18200001810000N18150001808075Y".
007900     05      STUP-X REDEFINES STUP-LITERAL.
008000         10  STUP-BAR OCCURS 3 TIMES.
008100             15  STUP-HIGH        PIC 9(05)V99.
008200             15  STUP-LOW         PIC 9(05)V99.
008300             15  STUP-LOW-OK      PIC X(01).
008400     05      FILLER                PIC X(02).
008500
008600 01          DISPLAY-FELDER.
008700     05      D-PREIS             PIC -(5)9.99.
008800     05      FILLER                PIC X(02).
008900 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
009000     05      D-PREIS-BYTES        PIC X(09).
009100     05      FILLER                PIC X(02).
009200
009300 01          W-ERGEBNIS.
009400     05      W-ERG-HIGH           PIC S9(05)V99.
009500     05      W-ERG-LOW            PIC S9(05)V99.
009600     05      FILLER                PIC X(02).
009700 01          W-ERGEBNIS-X REDEFINES W-ERGEBNIS.
009800     05      W-ERG-BYTES          PIC X(14).
009900     05      FILLER                PIC X(02).
010000
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL             PIC X(08) VALUE "PHLDRV0E".
010300     05      FILLER                PIC X(02).
010400
010500 01          SCHALTER.
010600     05      PRG-STATUS          PIC 9.
010700         88  PRG-OK                            VALUE 0.
010800         88  PRG-ABBRUCH                        VALUE 1.
010900     05      FILLER               PIC X(04).
011000
011050*---------------------------------------------------------------*
011060* LINK-REC wie in SSFPHL0M (Aufbau siehe dort).  Eigener Speicher
011070* im Hauptprogramm (kein USING), an SSFPHL0M nur per CALL
011080* uebergeben - wie bei EINDRV0E, nicht per LINKAGE SECTION.
011090*---------------------------------------------------------------*
011100 01     LINK-REC.
011200    05  LINK-HDR.
011300     10 LINK-CMD                 PIC X(02).
011400     10 LINK-RC                  PIC S9(04) COMP.
011500    05  LINK-DATA.
011600     10 LINK-BARS.
011700        COPY SSFBTBC OF "=SSFLIBTM".
011800     10 LINK-PREV-HIGH           PIC S9(05)V99.
011900     10 LINK-PREV-LOW            PIC S9(05)V99.
012000     10 LINK-DATEN-STATUS        PIC X(01).
012100        88 LINK-DATEN-GEFUNDEN             VALUE "J".
012200        88 LINK-KEINE-DATEN                VALUE "N".
012300    05      FILLER                PIC X(02).
012400
012700 PROCEDURE DIVISION.
012800
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     IF  SHOW-VERSION
013200         DISPLAY K-MODUL " vom: " WHEN-COMPILED
013300     END-IF
013400
013500     PERFORM B000-VORLAUF
013600     PERFORM B100-VERARBEITUNG
013700     PERFORM B090-ENDE
013800
013900     STOP RUN.
014000
014100 B000-VORLAUF SECTION.
014200 B000-00.
014300     PERFORM C000-INIT
014400     PERFORM P100-BARTABELLE-AUFBAUEN
014500     .
014600 B000-99.
014700     EXIT.
014800
014900 B090-ENDE SECTION.
015000 B090-00.
015100     DISPLAY K-MODUL " TESTLAUF BEENDET"
015200     .
015300 B090-99.
015400     EXIT.
015500
015600******************************************************************
015700* Verarbeitung : SSFPHL0M rufen und Ergebnis anzeigen
015800******************************************************************
015900 B100-VERARBEITUNG SECTION.
016000 B100-00.
016100     MOVE ZERO           TO LINK-RC
016200
016300     CALL "SSFPHL0M" USING LINK-REC
016400
016500     EVALUATE TRUE
016600        WHEN LINK-DATEN-GEFUNDEN
016700             MOVE LINK-PREV-HIGH  TO W-ERG-HIGH
016800             MOVE LINK-PREV-LOW   TO W-ERG-LOW
016900             MOVE W-ERG-HIGH      TO D-PREIS
017000             DISPLAY K-MODUL " PREV-HIGH = " D-PREIS
017100             MOVE W-ERG-LOW       TO D-PREIS
017200             DISPLAY K-MODUL " PREV-LOW  = " D-PREIS
017300        WHEN LINK-KEINE-DATEN
017400             DISPLAY K-MODUL " KEINE GUELTIGEN BARS GEFUNDEN"
017500        WHEN OTHER
017600             SET PRG-ABBRUCH TO TRUE
017700     END-EVALUATE
017800     .
017900 B100-99.
018000     EXIT.
018100
018200 C000-INIT SECTION.
018300 C000-00.
018400     INITIALIZE SCHALTER
018500     .
018600 C000-99.
018700     EXIT.
018800
018900******************************************************************
019000* Testbars aus STUP-PARAMETER in LINK-BARS uebernehmen
019100******************************************************************
019200 P100-BARTABELLE-AUFBAUEN SECTION.
019300 P100-00.
019400     MOVE STUP-ANZAHL      TO BT-COUNT
019500
019600     PERFORM P110-BAR-UEBERNEHMEN
019700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > STUP-ANZAHL
019800     .
019900 P100-99.
020000     EXIT.
020100
020200 P110-BAR-UEBERNEHMEN SECTION.
020300 P110-00.
020400     MOVE STUP-HIGH (C4-I1)    TO BT-HIGH (C4-I1)
020500     MOVE STUP-LOW  (C4-I1)    TO BT-LOW  (C4-I1)
020600     SET  BT-HIGH-OK (C4-I1)   TO TRUE
020700     IF  STUP-LOW-OK (C4-I1) = "Y"
020800         SET BT-LOW-OK (C4-I1) TO TRUE
020900     ELSE
021000         MOVE "N" TO BT-VALID-L (C4-I1)
021100     END-IF
021200     .
021300 P110-99.
021400     EXIT.
