000100*CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*SEARCH  =SSFLIBTM
000400*NOLMAP, SYMBOLS, INSPECT
000500*SAVE ALL
000600*SAVEABEND
000700*LINES 66
000800*CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.       FIBCMB0E.
001300 AUTHOR.           K. LEHNER.
001400 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001500 DATE-WRITTEN.     1995-07-04.
001600 DATE-COMPILED.
001700 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2003-11-04
002100* Letzte Version   :: D.00.02
002200* Kurzbeschreibung :: Zusammenfuehren FIBBT-DET NSE/BSE
002300* Auftrag          :: SSFNEW-OIDB
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1995-07-04| kl  | Neuerstellung - Abgleich zweier Quellen
003100*                        | (frueher SRCCOMP-Aufbau, Vergleich statt
003200*                        | Compilersteuerung)
003300*A.00.01|1996-01-22| lor | Mehrfachlauf ueber Tabellenpaare
003400*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003500*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003600*C.00.00|2002-05-06| rb  | Umstellung auf FIBBT-DET-Abgleich NSE/BSE
003700*       |          |     | statt SRCCOMP-Quellvergleich
003800*D.00.00|2002-09-17| rb  | AR 4434 - Gesamtsummen je Boerse ergaenzt
003900*D.00.01|2003-02-11| rb  | AR 4477 - Fehlende Gegenseite als 0,00 statt
004000*       |          |     | Leerzeile gedruckt
004100*D.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Liest die beiden FIBBT-DET-Extrakte eines NSE-Laufs und eines
004700* BSE-Laufs von FIBBT0E (DAILY-RESULT-RECORD, je Handelstag ein
004800* Satz) und fuehrt sie nach Handelstag zusammen (Reissverschluss-
004900* Mischung ueber zwei sortierte Dateien, wie bei einem klassischen
005000* COBOL-Mischlauf): fehlt eine Boerse an einem Tag, wird ihr PnL
005100* mit 0,00 gedruckt.  Am Ende werden die Summen je Boerse und die
005200* Gesamtsumme gedruckt.
005300*
005400* Die beiden Eingabedateien werden von zwei getrennten FIBBT0E-
005500* Laeufen (STUP-EXCHANGE = "NSE" bzw. "BSE") auf Betriebssystem-
005600* Ebene bereitgestellt; dieses Programm nimmt keine Kommandozeilen-
005700* Parameter entgegen (siehe STUP-PARAMETER-Karte).
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     SWITCH-15 IS ANZEIGE-VERSION
006600         ON STATUS IS SHOW-VERSION
006700     CLASS ALPHNUM IS "0123456789"
006800                      "abcdefghijklmnopqrstuvwxyz"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_!$%&/=*+".
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT FIBBT-DET-A      ASSIGN TO "FIBDETA"
007500                              ORGANIZATION LINE SEQUENTIAL
007600                              FILE STATUS IS W-FS-A.
007700     SELECT FIBBT-DET-B      ASSIGN TO "FIBDETB"
007800                              ORGANIZATION LINE SEQUENTIAL
007900                              FILE STATUS IS W-FS-B.
008000     SELECT FIBCMB-RPT       ASSIGN TO "FIBCMBRP"
008100                              ORGANIZATION LINE SEQUENTIAL
008200                              FILE STATUS IS W-FS-RPT.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700*--------------------------------------------------------------------*
008800* Satzbild wie COPY SSFDRLC (DAILY-RESULT-RECORD), hier unter FDA-/
008900* FDB-Praefix fuer die beiden Eingabedateien - gleiches Layout wie
009000* die LINK-FIB-REC/LINK-PHL-REC-Kopien in FIBBT0E (CALL USING gleicht
009100* nach Speicherbild ab, nicht nach Namen; hier genauso fuer den
009200* Dateisatz)
009300*--------------------------------------------------------------------*
009400 FD  FIBBT-DET-A
009500     LABEL RECORD IS OMITTED.
009600 01  FDA-RECORD.
009700     05  FDA-DATE              PIC 9(08).
009800     05  FDA-DATE-X REDEFINES FDA-DATE.
009900         10  FDA-JJJJ           PIC 9(04).
010000         10  FDA-MM             PIC 9(02).
010100         10  FDA-TT             PIC 9(02).
010200     05  FDA-SYMBOL            PIC X(20).
010300     05  FDA-SIDE              PIC X(05).
010400     05  FDA-PNL               PIC S9(05)V99.
010500     05  FILLER                PIC X(10).
010600
010700 FD  FIBBT-DET-B
010800     LABEL RECORD IS OMITTED.
010900 01  FDB-RECORD.
011000     05  FDB-DATE              PIC 9(08).
011100     05  FDB-DATE-X REDEFINES FDB-DATE.
011200         10  FDB-JJJJ           PIC 9(04).
011300         10  FDB-MM             PIC 9(02).
011400         10  FDB-TT             PIC 9(02).
011500     05  FDB-SYMBOL            PIC X(20).
011600     05  FDB-SIDE              PIC X(05).
011700     05  FDB-PNL               PIC S9(05)V99.
011800     05  FILLER                PIC X(10).
011900
012000 FD  FIBCMB-RPT
012100     LABEL RECORD IS OMITTED.
012200 01  FIBCMB-LINE                PIC X(80).
012300
012400 WORKING-STORAGE SECTION.
012500*--------------------------------------------------------------------*
012600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012700*--------------------------------------------------------------------*
012800 01          COMP-FELDER.
012900     05      C4-POS              PIC S9(04) COMP.
013000     05      C9-ZEILEN            PIC S9(09) COMP.
013100     05      FILLER                PIC X(02).
013200
013300 01          DISPLAY-FELDER.
013400     05      D-PNL                PIC -(5)9.99.
013500     05      D-PNL-GES            PIC -(7)9.99.
013600     05      D-TAG                PIC 9(08).
013700     05      FILLER                PIC X(02).
013800
013900*--------------------------------------------------------------------*
014000* Startup-Parameterkarte : Anzeigetexte der beiden Boersen - die
014100* Dateien selbst sind fest zugewiesen (siehe FILE-CONTROL)
014200*--------------------------------------------------------------------*
014300 01          STUP-PARAMETER.
014400     05      STUP-TEXT            PIC X(06) VALUE "NSEBSE".
014500     05      STUP-X REDEFINES STUP-TEXT.
014600         10  STUP-BOERSE-A         PIC X(03).
014700         10  STUP-BOERSE-B         PIC X(03).
014800     05      FILLER                PIC X(02).
014900
015000*--------------------------------------------------------------------*
015100* Hilfsfeld fuer eine nicht vorhandene Tagesdatum-Sentinel - groesser
015200* als jedes echte Datum, damit der Mischlauf die erschoepfte Seite
015300* erkennt, ohne eine eigene EOF-Sonderbehandlung je Vergleich zu
015400* benoetigen
015500*--------------------------------------------------------------------*
015600 01          K-KONSTANTE-FELDER.
015700     05      K-MODUL              PIC X(08) VALUE "FIBCMB0E".
015800     05      K-UNENDLICH-DATUM     PIC 9(08) VALUE 99999999.
015900     05      FILLER                PIC X(02).
016000
016100 01          SCHALTER.
016200     05      PRG-STATUS           PIC 9.
016300         88  PRG-OK                             VALUE 0.
016400         88  PRG-ABBRUCH                        VALUE 1.
016500     05      W-FS-A               PIC X(02).
016600     05      W-FS-B               PIC X(02).
016700     05      W-FS-RPT             PIC X(02).
016800     05      W-EOF-A              PIC X(01).
016900         88  W-A-AM-ENDE                       VALUE "J".
017000     05      W-EOF-B              PIC X(01).
017100         88  W-B-AM-ENDE                       VALUE "J".
017200     05      FILLER                PIC X(04).
017300
017400*--------------------------------------------------------------------*
017500* Laufendes Mischdatum und Tageswerte beider Boersen (0,00 wenn die
017600* Gegenseite an diesem Tag keinen Satz hat)
017700*--------------------------------------------------------------------*
017800 01          W-MISCH-ZEILE.
017900     05      W-MISCH-DATUM         PIC 9(08).
018000     05      W-PNL-A               PIC S9(05)V99.
018100     05      W-PNL-B               PIC S9(05)V99.
018200     05      W-PNL-KOMBINIERT      PIC S9(06)V99.
018300     05      FILLER                PIC X(06).
018400
018500 01          W-SUMMEN.
018600     05      W-SUMME-A             PIC S9(07)V99.
018700     05      W-SUMME-B             PIC S9(07)V99.
018800     05      W-SUMME-GES           PIC S9(07)V99.
018900     05      FILLER                PIC X(02).
019000
019100*--------------------------------------------------------------------*
019200* Zwischenspeicher der gedruckten Tageswerte, da D-PNL fuer beide
019300* Boersen wiederverwendet wird, bevor die Zeile zusammengebaut wird
019400*--------------------------------------------------------------------*
019500 01          W-MISCH-ANZEIGE.
019600     05      W-D-PNL-A-TEXT        PIC X(08).
019700     05      W-D-PNL-B-TEXT        PIC X(08).
019800     05      FILLER                PIC X(04).
019900
020000 01          ZEILE                 PIC X(80).
020100 01          ZEILE-X REDEFINES ZEILE.
020200     05      ZEILE-BYTES           PIC X(80).
020300     05      FILLER                PIC X(02).
020400
020500 PROCEDURE DIVISION.
020600
020700******************************************************************
020800* Steuerungsabsatz
020900******************************************************************
021000 A100-STEUERUNG SECTION.
021100 A100-00.
021200     IF  SHOW-VERSION
021300         DISPLAY K-MODUL " vom: " WHEN-COMPILED
021400     END-IF
021500
021600     PERFORM B000-VORLAUF
021700
021800     IF  PRG-OK
021900         PERFORM B100-VERARBEITUNG
022000     END-IF
022100
022200     PERFORM B090-ENDE
022300
022400     STOP RUN.
022500
022600******************************************************************
022700* Vorlauf : Dateien eroeffnen, jeweils einen ersten Satz vorlesen
022800******************************************************************
022900 B000-VORLAUF SECTION.
023000 B000-00.
023100     PERFORM C000-INIT
023200
023300     OPEN INPUT FIBBT-DET-A
023400     IF  W-FS-A NOT = "00"
023500         SET PRG-ABBRUCH TO TRUE
023600     END-IF
023700
023800     OPEN INPUT FIBBT-DET-B
023900     IF  W-FS-B NOT = "00"
024000         SET PRG-ABBRUCH TO TRUE
024100     END-IF
024200
024300     OPEN OUTPUT FIBCMB-RPT
024400     IF  W-FS-RPT NOT = "00"
024500         SET PRG-ABBRUCH TO TRUE
024600     END-IF
024700
024800     IF  PRG-OK
024900         PERFORM R100-EINEN-SATZ-A-LESEN
025000         PERFORM R200-EINEN-SATZ-B-LESEN
025100
025200         MOVE SPACES TO ZEILE
025300         STRING "FIBBT KOMBINIERTE TAGESTABELLE  " DELIMITED BY SIZE
025400                STUP-BOERSE-A " + " STUP-BOERSE-B  DELIMITED BY SIZE
025500           INTO ZEILE
025600         WRITE FIBCMB-LINE FROM ZEILE
025700     END-IF
025800     .
025900 B000-99.
026000     EXIT.
026100
026200 B090-ENDE SECTION.
026300 B090-00.
026400     IF  PRG-ABBRUCH
026500         DISPLAY K-MODUL " ABBRUCH - KOMBINATION NICHT ABGESCHLOSSEN"
026600     ELSE
026700         PERFORM E100-SUMMEN-SCHREIBEN
026800         CLOSE FIBBT-DET-A
026900         CLOSE FIBBT-DET-B
027000         CLOSE FIBCMB-RPT
027100         DISPLAY K-MODUL " KOMBINATION BEENDET"
027200     END-IF
027300     .
027400 B090-99.
027500     EXIT.
027600
027700 C000-INIT SECTION.
027800 C000-00.
027900     INITIALIZE SCHALTER
028000     MOVE ZERO            TO W-SUMME-A
028100     MOVE ZERO            TO W-SUMME-B
028200     MOVE ZERO            TO W-SUMME-GES
028300     MOVE ZERO            TO C9-ZEILEN
028400     .
028500 C000-99.
028600     EXIT.
028700
028800******************************************************************
028900* Verarbeitung : Reissverschluss-Mischung ueber beide Dateien nach
029000* Handelstag, solange wenigstens eine Seite noch Saetze hat
029100******************************************************************
029200 B100-VERARBEITUNG SECTION.
029300 B100-00.
029400     PERFORM D100-EINE-MISCH-ZEILE
029500        UNTIL W-A-AM-ENDE AND W-B-AM-ENDE
029600     .
029700 B100-99.
029800     EXIT.
029900
030000******************************************************************
030100* Eine Zeile der Mischtabelle bilden : die fuehrende Seite (das
030200* kleinere Datum) bestimmt den Tag, die Gegenseite liefert 0,00
030300* wenn sie an diesem Tag keinen Satz hat
030400******************************************************************
030500 D100-EINE-MISCH-ZEILE SECTION.
030600 D100-00.
030700     PERFORM D110-MISCH-DATUM-FESTSTELLEN
030800
030900     MOVE ZERO             TO W-PNL-A
031000     MOVE ZERO             TO W-PNL-B
031100
031200     IF  NOT W-A-AM-ENDE AND FDA-DATE = W-MISCH-DATUM
031300         MOVE FDA-PNL        TO W-PNL-A
031400         ADD  FDA-PNL        TO W-SUMME-A
031500         PERFORM R100-EINEN-SATZ-A-LESEN
031600     END-IF
031700
031800     IF  NOT W-B-AM-ENDE AND FDB-DATE = W-MISCH-DATUM
031900         MOVE FDB-PNL        TO W-PNL-B
032000         ADD  FDB-PNL        TO W-SUMME-B
032100         PERFORM R200-EINEN-SATZ-B-LESEN
032200     END-IF
032300
032400     COMPUTE W-PNL-KOMBINIERT = W-PNL-A + W-PNL-B
032500     ADD W-PNL-KOMBINIERT      TO W-SUMME-GES
032600     ADD 1                     TO C9-ZEILEN
032700
032800     PERFORM E200-MISCH-ZEILE-SCHREIBEN
032900     .
033000 D100-99.
033100     EXIT.
033200
033300******************************************************************
033400* Mischdatum = kleineres der beiden laufenden Datumsfelder (eine
033500* erschoepfte Seite liefert das Unendlich-Datum statt ihres Satzes)
033600******************************************************************
033700 D110-MISCH-DATUM-FESTSTELLEN SECTION.
033800 D110-00.
033900     IF  W-A-AM-ENDE
034000         MOVE K-UNENDLICH-DATUM TO W-MISCH-DATUM
034100     ELSE
034200         MOVE FDA-DATE          TO W-MISCH-DATUM
034300     END-IF
034400
034500     IF  NOT W-B-AM-ENDE AND FDB-DATE < W-MISCH-DATUM
034600         MOVE FDB-DATE          TO W-MISCH-DATUM
034700     END-IF
034800     .
034900 D110-99.
035000     EXIT.
035100
035200******************************************************************
035300* Einen Satz aus FIBBT-DET-A lesen - Jahrhundert-Plausibilitaet wie
035400* seit der Jahr-2000-Umstellung ueblich, Satz wird bei Verdacht auf
035500* Datumsmuell trotzdem verarbeitet und nur gemeldet
035600******************************************************************
035700 R100-EINEN-SATZ-A-LESEN SECTION.
035800 R100-00.
035900     READ FIBBT-DET-A
036000        AT END SET W-A-AM-ENDE TO TRUE
036100     END-READ
036200
036300     IF  NOT W-A-AM-ENDE
036400         IF  FDA-JJJJ < 1990 OR FDA-JJJJ > 2099
036500             DISPLAY K-MODUL " WARNUNG JAHRHUNDERT A: " FDA-DATE
036600         END-IF
036700     END-IF
036800     .
036900 R100-99.
037000     EXIT.
037100
037200******************************************************************
037300* Einen Satz aus FIBBT-DET-B lesen - siehe R100 fuer die Jahrhundert-
037400* Plausibilitaetspruefung
037500******************************************************************
037600 R200-EINEN-SATZ-B-LESEN SECTION.
037700 R200-00.
037800     READ FIBBT-DET-B
037900        AT END SET W-B-AM-ENDE TO TRUE
038000     END-READ
038100
038200     IF  NOT W-B-AM-ENDE
038300         IF  FDB-JJJJ < 1990 OR FDB-JJJJ > 2099
038400             DISPLAY K-MODUL " WARNUNG JAHRHUNDERT B: " FDB-DATE
038500         END-IF
038600     END-IF
038700     .
038800 R200-99.
038900     EXIT.
039000
039100******************************************************************
039200* Eine Zeile der Mischtabelle nach FIBCMB-RPT schreiben - alle drei
039300* Werte in einem STRING, daher keine Pointer-Fortsetzung notwendig
039400******************************************************************
039500 E200-MISCH-ZEILE-SCHREIBEN SECTION.
039600 E200-00.
039700     MOVE SPACES           TO ZEILE
039800     MOVE W-MISCH-DATUM     TO D-TAG
039900     MOVE W-PNL-A           TO D-PNL
040000     MOVE D-PNL             TO W-D-PNL-A-TEXT
040100     MOVE W-PNL-B           TO D-PNL
040200     MOVE D-PNL             TO W-D-PNL-B-TEXT
040300     MOVE W-PNL-KOMBINIERT  TO D-PNL-GES
040400
040500     STRING D-TAG                   DELIMITED BY SIZE
040600            "  NSE="  W-D-PNL-A-TEXT DELIMITED BY SIZE
040700            "  BSE="  W-D-PNL-B-TEXT DELIMITED BY SIZE
040800            "  GES="  D-PNL-GES     DELIMITED BY SIZE
040900       INTO ZEILE
041000
041100     WRITE FIBCMB-LINE FROM ZEILE
041200     .
041300 E200-99.
041400     EXIT.
041500
041600******************************************************************
041700* Summen je Boerse und Gesamtsumme am Ende schreiben
041800******************************************************************
041900 E100-SUMMEN-SCHREIBEN SECTION.
042000 E100-00.
042100     MOVE SPACES TO ZEILE
042200     STRING "----- SUMMEN ------------------------" DELIMITED BY SIZE
042300       INTO ZEILE
042400     WRITE FIBCMB-LINE FROM ZEILE
042500
042600     MOVE SPACES TO ZEILE
042700     MOVE W-SUMME-A TO D-PNL-GES
042800     STRING STUP-BOERSE-A " SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
042900       INTO ZEILE
043000     WRITE FIBCMB-LINE FROM ZEILE
043100
043200     MOVE SPACES TO ZEILE
043300     MOVE W-SUMME-B TO D-PNL-GES
043400     STRING STUP-BOERSE-B " SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
043500       INTO ZEILE
043600     WRITE FIBCMB-LINE FROM ZEILE
043700
043800     MOVE SPACES TO ZEILE
043900     MOVE W-SUMME-GES TO D-PNL-GES
044000     STRING "GESAMT SUMME PNL = " D-PNL-GES DELIMITED BY SIZE
044100       INTO ZEILE
044200     WRITE FIBCMB-LINE FROM ZEILE
044300     .
044400 E100-99.
044500     EXIT.
