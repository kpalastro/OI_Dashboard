000100*CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*SEARCH  =SSFLIBTM
000400*NOLMAP, SYMBOLS, INSPECT
000500*SAVE ALL
000600*SAVEABEND
000700*LINES 66
000800*CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.       OIVBT0E.
001300 AUTHOR.           K. LEHNER.
001400 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001500 DATE-WRITTEN.     1995-06-19.
001600 DATE-COMPILED.
001700 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2004-03-02
002100* Letzte Version   :: C.00.04
002200* Kurzbeschreibung :: OIVBT-Batch - OI/Volumen-Signal-Backtest
002300* Auftrag          :: SSFNEW-OIDB
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1995-06-19| kl  | Neuerstellung - Batch fuer SQL/MP-Abgleich
003100*A.00.01|1996-01-22| lor | Mehrfachlauf ueber Tabellenpaare
003200*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003300*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003400*C.00.00|2002-05-06| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
003500*       |          |     | FEATURES-FILE/BARS-FILE statt SQL/MP
003600*C.00.01|2002-05-06| rb  | Signal-Grid-Search ueber Regel/Schwelle/
003700*       |          |     | Haltedauer ergaenzt
003800*C.00.02|2002-09-17| rb  | AR 4434 - Sieger-Lauf schreibt OIVBT-DET
003900*C.00.03|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
003950*C.00.04|2004-03-02| rb  | AR 4551 - FILLER stand zwischen W-FAELLIG-
003960*       |          |     | FLAG-BYTE und seiner 88-Stufe - umgestellt
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* OI/Volumen-Signal-Backtest fuer eine Boerse (NSE oder BSE) ueber
004500* einen Datumsbereich.  Ablauf:
004600*   1. FEATURES-FILE fuer den Zeitraum in eine Tabelle laden (S100).
004700*   2. Abdeckung aus BARS-FILE aufbauen und den Kontrakt mit den
004800*      meisten Minutenbars im Zeitraum waehlen (S200/S210).
004900*   3. Dessen Bars einmalig lesen und je Bar das zeitlich juengste
005000*      Feature-Merkmal (As-Of, rueckwaerts, fehlend = 0) anhaengen;
005100*      dabei werden die Tagesgrenzen in einer Tagestabelle vermerkt
005200*      (S300).
005300*   4. Grid-Search ueber Regel / Schwelle / Haltedauer (und bei der
005400*      Regel OIVO zusaetzlich das Volumen-Gewicht) - je Parametersatz
005500*      laeuft die Tagesschleife (D100) ueber alle Handelstage der
005600*      Tagestabelle und das Ergebnis wird in die Ranglistentabelle
005700*      uebernommen (B100/G100-G300).
005800*   5. Ranglistentabelle absteigend nach Gesamt-PnL, bei Gleichstand
005900*      nach Trade-Anzahl sortieren (S400).
006000*   6. Mit dem Siegerparametersatz laeuft die Tagesschleife ein
006100*      letztes Mal im Berichtsmodus: OIVBT-DET (ein TRADE-RECORD je
006200*      simuliertem Trade) und OIVBT-RPT (Druckbericht mit Sieger,
006300*      bestem Tag und Top-10-Liste) werden geschrieben.
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     SWITCH-15 IS ANZEIGE-VERSION
007200         ON STATUS IS SHOW-VERSION
007300     CLASS ALPHNUM IS "0123456789"
007400                      "abcdefghijklmnopqrstuvwxyz"
007500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007600                      " .,;-_!$%&/=*+".
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT BARS-FILE        ASSIGN TO "BARSFILE"
008100                              ORGANIZATION LINE SEQUENTIAL
008200                              FILE STATUS IS W-FS-BARS.
008300     SELECT FEATURES-FILE    ASSIGN TO "FEATFILE"
008400                              ORGANIZATION LINE SEQUENTIAL
008500                              FILE STATUS IS W-FS-FEAT.
008600     SELECT OIVBT-DET        ASSIGN TO "OIVBTDET"
008700                              ORGANIZATION LINE SEQUENTIAL
008800                              FILE STATUS IS W-FS-DET.
008900     SELECT OIVBT-RPT        ASSIGN TO "OIVBTRPT"
009000                              ORGANIZATION LINE SEQUENTIAL
009100                              FILE STATUS IS W-FS-RPT.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  BARS-FILE
009700     LABEL RECORD IS OMITTED.
009800     COPY SSFBARC OF "=SSFLIBTM".
009900
010000 FD  FEATURES-FILE
010100     LABEL RECORD IS OMITTED.
010200     COPY SSFFTRC OF "=SSFLIBTM".
010300
010400 FD  OIVBT-DET
010500     LABEL RECORD IS OMITTED.
010600     COPY SSFTRDC OF "=SSFLIBTM".
010700
010800 FD  OIVBT-RPT
010900     LABEL RECORD IS OMITTED.
011000 01  OIVBT-LINE                   PIC X(80).
011100
011200 WORKING-STORAGE SECTION.
011300*--------------------------------------------------------------------*
011400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011500*--------------------------------------------------------------------*
011600 01          COMP-FELDER.
011700     05      C4-IX               PIC S9(04) COMP.
011800     05      C4-MIX               PIC S9(04) COMP.
011900     05      C4-DIX               PIC S9(04) COMP.
012000     05      C4-RIX               PIC S9(04) COMP.
012100     05      C4-SIX               PIC S9(04) COMP.
012200     05      C4-HIX               PIC S9(04) COMP.
012300     05      C4-GIX               PIC S9(04) COMP.
012400     05      C4-FE-IX             PIC S9(04) COMP.
012500     05      C4-ENTRY-IX          PIC S9(04) COMP.
012600     05      C4-MAX-IX            PIC S9(04) COMP.
012700     05      FILLER                PIC X(02).
012800
012900 01          DISPLAY-FELDER.
013000     05      D-NUM4              PIC -9(04).
013100     05      D-PNL                PIC -(5)9.99.
013200     05      D-PNL-GES            PIC -(7)9.99.
013300     05      D-SCHWELLE           PIC 9.999.
013400     05      D-GEWICHT            PIC 9.999.
013500     05      D-HALTEN             PIC 9(03).
013600     05      D-RANG               PIC 9(02).
013700     05      D-TAG                PIC 9(08).
013800     05      FILLER                PIC X(02).
013900
014000*--------------------------------------------------------------------*
014100* Startup-Parameterkarte : Boerse und Datumsbereich
014200*--------------------------------------------------------------------*
014300 01          STUP-PARAMETER.
014400     05      STUP-TEXT           PIC X(19)
014500                                  VALUE "NSE2024030120240310".
014600     05      STUP-X REDEFINES STUP-TEXT.
014700         10  STUP-EXCHANGE        PIC X(03).
014800         10  STUP-START-DATE      PIC 9(08).
014900         10  STUP-END-DATE        PIC 9(08).
015000     05      FILLER                PIC X(02).
015100
015200*--------------------------------------------------------------------*
015300* Parametergitter : Quick-Variante, wie im Pflichtenheft zur
015350* Batch-Laufzeit vorgegeben (schnelle Durchsicht, kein Vollgitter) -
015400* Regel, Schwelle und Haltedauer ueber Literal und REDEFINES
015500* erschlossen (analog K-MONAT-LITERAL in SSFSYM0M); das Volumen-
015600* Gewicht hat in der Quick-Variante nur einen Wert und wird nur bei
015700* der Regel OIVO (oi_plus_vol) verwendet.
015800*--------------------------------------------------------------------*
015900 01          K-PARAMETER-GITTER.
016000     05      K-REGEL-LITERAL      PIC X(12) VALUE "OISPOIVOVOSP".
016100     05      K-REGEL-NAME-T REDEFINES K-REGEL-LITERAL.
016200         10  K-REGEL-NAME         PIC X(04) OCCURS 3 TIMES.
016300     05      K-SCHWELLE-LITERAL   PIC X(12) VALUE "020005001000".
016400     05      K-SCHWELLE-T REDEFINES K-SCHWELLE-LITERAL.
016500         10  K-SCHWELLE           PIC 9V999 OCCURS 3 TIMES.
016600     05      K-HALTEN-LITERAL     PIC X(06) VALUE "051530".
016700     05      K-HALTEN-T REDEFINES K-HALTEN-LITERAL.
016800         10  K-HALTEN             PIC 9(02) OCCURS 3 TIMES.
016900     05      K-VOL-GEWICHT        PIC 9V999 VALUE 0.500.
017000     05      FILLER                PIC X(02).
017100
017200 01          KONSTANTE-FELDER.
017300     05      K-MODUL              PIC X(08) VALUE "OIVBT0E ".
017400     05      K-REGEL-OIVO         PIC X(04) VALUE "OIVO".
017500     05      FILLER                PIC X(02).
017600
017700 01          SCHALTER.
017800     05      PRG-STATUS           PIC 9.
017900         88  PRG-OK                             VALUE 0.
018000         88  PRG-ABBRUCH                        VALUE 1.
018100     05      W-FS-BARS            PIC X(02).
018200     05      W-FS-FEAT            PIC X(02).
018300     05      W-FS-DET             PIC X(02).
018400     05      W-FS-RPT             PIC X(02).
018500     05      W-BERICHTS-MODUS     PIC X(01).
018600         88  W-IM-BERICHT                      VALUE "J".
018700         88  W-IM-GRID-SEARCH                  VALUE "N".
018800     05      W-POSITION           PIC X(05).
018900         88  W-POS-FLAT                        VALUE "FLAT ".
019000         88  W-POS-LONG                        VALUE "LONG ".
019100         88  W-POS-SHORT                       VALUE "SHORT".
019200     05      FILLER                PIC X(04).
019300
019400*--------------------------------------------------------------------*
019500* Im-Speicher-Tabellen : Abdeckung (nur zur Kontraktwahl), Feature-
019600* Feed und die zusammengefuehrte Bar/Feature-Tabelle des gesamten
019700* Zeitraums fuer den gewaehlten Kontrakt
019800*--------------------------------------------------------------------*
019900 01          COVERAGE-TABLE.
020000     COPY SSFCOVC OF "=SSFLIBTM".
020100
020200 01          FEATURE-TABLE.
020300     COPY SSFFTBC OF "=SSFLIBTM".
020400
020500 01          W-SYMBOL              PIC X(20).
020600
020700 01          W-FAELLIG-SCHALTER.
020800     05      W-FAELLIG-FLAG-BYTE   PIC X(01).
020850         88  W-FAELLIG-FLAG                    VALUE "J".
020900     05      FILLER                PIC X(02).
021100
021200 01          MERGE-TABLE.
021300     05      MG-COUNT              PIC S9(04) COMP.
021400     05      MG-ENTRY OCCURS 4000 TIMES INDEXED BY MG-IX.
021500         10  MG-DATE               PIC 9(08).
021600         10  MG-ZEIT               PIC 9(06).
021700         10  MG-OPEN               PIC S9(05)V99.
021800         10  MG-CLOSE              PIC S9(05)V99.
021900         10  MG-VALID-O            PIC X(01).
022000             88 MG-OPEN-OK                     VALUE "Y".
022100         10  MG-VALID-C            PIC X(01).
022200             88 MG-CLOSE-OK                    VALUE "Y".
022300         10  MG-CE-OI              PIC S9(03)V999.
022400         10  MG-PE-OI              PIC S9(03)V999.
022500         10  MG-CE-VOL             PIC S9(03)V999.
022600         10  MG-PE-VOL             PIC S9(03)V999.
022700     05      FILLER                PIC X(06).
022800
022900 01          TAGESTABELLE.
023000     05      DI-COUNT              PIC S9(04) COMP.
023100     05      DI-ENTRY OCCURS 40 TIMES INDEXED BY DI-IX.
023200         10  DI-DATE               PIC 9(08).
023300         10  DI-START              PIC S9(04) COMP.
023400         10  DI-END                PIC S9(04) COMP.
023500     05      FILLER                PIC X(05).
023600
023700*--------------------------------------------------------------------*
023800* Laufende Merkmal-Momentaufnahme beim As-Of-Merge (S300) - Werte
023900* werden fehlend = 0 uebernommen, nicht vom Vorwert fortgeschrieben
024000*--------------------------------------------------------------------*
024100 01          W-MERKMAL-SCHNAPPSCHUSS.
024200     05      W-SNAP-CE-OI          PIC S9(03)V999.
024300     05      W-SNAP-PE-OI          PIC S9(03)V999.
024400     05      W-SNAP-CE-VOL         PIC S9(03)V999.
024500     05      W-SNAP-PE-VOL         PIC S9(03)V999.
024600     05      FILLER                PIC X(04).
024700
024800*--------------------------------------------------------------------*
024900* Ranglistentabelle des Grid-Search (27 Parametersaetze)
025000*--------------------------------------------------------------------*
025100 01          RANGLISTE.
025200     05      RT-COUNT              PIC S9(04) COMP.
025300     05      RT-ENTRY OCCURS 30 TIMES INDEXED BY RT-IX.
025400         10  RT-REGEL              PIC X(04).
025500         10  RT-SCHWELLE           PIC 9V999.
025600         10  RT-HALTEN             PIC 9(02).
025700         10  RT-PNL-GES            PIC S9(07)V999 COMP.
025800         10  RT-TRADES             PIC S9(09) COMP.
025900         10  RT-TAGE               PIC S9(09) COMP.
026000         10  RT-BESTER-TAG-DATUM   PIC 9(08).
026100         10  RT-BESTER-TAG-PNL     PIC S9(05)V99.
026200     05      FILLER                PIC X(06).
026300
026400 01          W-TAUSCH-EINTRAG      PIC X(41).
026500
026600*--------------------------------------------------------------------*
026700* Aktueller Parametersatz und Simulationsfelder fuer die Tagesschleife
026800*--------------------------------------------------------------------*
026900 01          W-GITTER-AKTUELL.
027000     05      W-GITTER-REGEL        PIC X(04).
027100     05      W-GITTER-SCHWELLE     PIC 9V999.
027200     05      W-GITTER-HALTEN       PIC 9(02).
027300     05      W-GITTER-GEWICHT      PIC 9V999.
027400     05      FILLER                PIC X(02).
027500
027600 01          W-GRID-SUMMEN.
027700     05      W-GRID-PNL            PIC S9(07)V999 COMP.
027800     05      W-GRID-TRADES         PIC S9(09) COMP.
027900     05      W-GRID-TAGE           PIC S9(09) COMP.
028000     05      W-GRID-BESTER-DATUM   PIC 9(08).
028100     05      W-GRID-BESTER-PNL     PIC S9(05)V99.
028200     05      FILLER                PIC X(02).
028300
028400 01          W-SIGNAL-FELDER.
028500     05      W-SIGNAL              PIC S9(01) COMP.
028600     05      W-S                   PIC S9(06)V999 COMP.
028700     05      FILLER                PIC X(02).
028800
028900 01          W-TAG-ERGEBNIS.
029000     05      W-TAG-PNL             PIC S9(05)V99.
029100     05      W-TAG-TRADES          PIC S9(04) COMP.
029200     05      FILLER                PIC X(02).
029300
029400 01          W-SIMULATION.
029500     05      W-ENTRY-PREIS         PIC S9(05)V99.
029600     05      W-EXIT-PREIS          PIC S9(05)V99.
029700     05      W-TRADE-PNL           PIC S9(05)V99.
029800     05      W-GEHALTEN            PIC S9(04) COMP.
029900     05      FILLER                PIC X(02).
030000
030100 01          W-SIEGER.
030200     05      W-SIEGER-REGEL        PIC X(04).
030300     05      W-SIEGER-SCHWELLE     PIC 9V999.
030400     05      W-SIEGER-HALTEN       PIC 9(02).
030500     05      W-SIEGER-PNL          PIC S9(07)V999 COMP.
030600     05      W-SIEGER-TRADES       PIC S9(09) COMP.
030700     05      W-SIEGER-TAGE         PIC S9(09) COMP.
030800     05      W-SIEGER-BESTER-DATUM PIC 9(08).
030900     05      W-SIEGER-BESTER-PNL   PIC S9(05)V99.
031000     05      FILLER                PIC X(02).
031100
031200 01          ZEILE                 PIC X(80).
031300 01          ZEILE-X REDEFINES ZEILE.
031400     05      ZEILE-BYTES           PIC X(80).
031500     05      FILLER                PIC X(02).
031600
031700 PROCEDURE DIVISION.
031800
031900******************************************************************
032000* Steuerungsabsatz
032100******************************************************************
032200 A100-STEUERUNG SECTION.
032300 A100-00.
032400     IF  SHOW-VERSION
032500         DISPLAY K-MODUL " vom: " WHEN-COMPILED
032600     END-IF
032700
032800     PERFORM B000-VORLAUF
032900
033000     IF  PRG-OK
033100         PERFORM B100-VERARBEITUNG
033200     END-IF
033300
033400     PERFORM B090-ENDE
033500
033600     STOP RUN.
033700
033800******************************************************************
033900* Vorlauf : Parameter uebernehmen, Feature- und Bar/Feature-Tabelle
034000* aufbauen, Ausgabedateien eroeffnen
034100******************************************************************
034200 B000-VORLAUF SECTION.
034300 B000-00.
034400     PERFORM C000-INIT
034500     PERFORM S100-FEATURES-LADEN
034600
034700     IF  PRG-OK
034800         PERFORM S200-ABDECKUNG-AUFBAUEN
034900     END-IF
035000
035100     IF  PRG-OK
035200         PERFORM S210-SYMBOL-MAX-WAEHLEN
035300     END-IF
035400
035500     IF  PRG-OK
035600         PERFORM S300-BARS-MERGEN
035700     END-IF
035800
035900     IF  PRG-OK
036000         OPEN OUTPUT OIVBT-DET
036100         IF  W-FS-DET NOT = "00"
036200             SET PRG-ABBRUCH TO TRUE
036300         END-IF
036400         OPEN OUTPUT OIVBT-RPT
036500         IF  W-FS-RPT NOT = "00"
036600             SET PRG-ABBRUCH TO TRUE
036700         END-IF
036800     END-IF
036900     .
037000 B000-99.
037100     EXIT.
037200
037300 B090-ENDE SECTION.
037400 B090-00.
037500     IF  PRG-ABBRUCH
037600         DISPLAY K-MODUL " ABBRUCH - OIVBT NICHT ABGESCHLOSSEN"
037700     ELSE
037800         CLOSE OIVBT-DET
037900         CLOSE OIVBT-RPT
038000         DISPLAY K-MODUL " OIVBT BEENDET - " STUP-EXCHANGE
038100     END-IF
038200     .
038300 B090-99.
038400     EXIT.
038500
038600 C000-INIT SECTION.
038700 C000-00.
038800     INITIALIZE SCHALTER
038900     MOVE ZERO          TO FE-COUNT
039000     MOVE ZERO          TO CV-COUNT
039100     MOVE ZERO          TO MG-COUNT
039200     MOVE ZERO          TO DI-COUNT
039300     MOVE ZERO          TO RT-COUNT
039400     .
039500 C000-99.
039600     EXIT.
039700
039800******************************************************************
039900* FEATURES-FILE fuer Boerse und Zeitraum in FEATURE-TABLE laden
040000******************************************************************
040100 S100-FEATURES-LADEN SECTION.
040200 S100-00.
040300     MOVE SPACES           TO W-FS-FEAT
040400     OPEN INPUT FEATURES-FILE
040500
040600     IF  W-FS-FEAT NOT = "00" AND W-FS-FEAT NOT = SPACES
040700         SET PRG-ABBRUCH TO TRUE
040800     ELSE
040900         PERFORM S110-EIN-FEATURE-SATZ
041000            UNTIL W-FS-FEAT = "10"
041100
041200         CLOSE FEATURES-FILE
041300     END-IF
041400     .
041500 S100-99.
041600     EXIT.
041700
041800 S110-EIN-FEATURE-SATZ SECTION.
041900 S110-00.
042000     READ FEATURES-FILE
042100        AT END MOVE "10" TO W-FS-FEAT
042200     END-READ
042300
042400     IF  W-FS-FEAT NOT = "10"
042500         IF  FT-EXCHANGE = STUP-EXCHANGE
042600         AND FT-DATE >= STUP-START-DATE
042700         AND FT-DATE <= STUP-END-DATE
042800         AND FE-COUNT < 8000
042900             ADD 1                        TO FE-COUNT
043000             MOVE FT-DATE                 TO FE-DATE (FE-COUNT)
043100             MOVE FT-TIME                 TO FE-TIME (FE-COUNT)
043200             MOVE FT-VALID-CE-OI          TO FE-VALID-CE-OI  (FE-COUNT)
043300             MOVE FT-VALID-PE-OI          TO FE-VALID-PE-OI  (FE-COUNT)
043400             MOVE FT-VALID-CE-VOL         TO FE-VALID-CE-VOL (FE-COUNT)
043500             MOVE FT-VALID-PE-VOL         TO FE-VALID-PE-VOL (FE-COUNT)
043600             IF  FT-CE-OI-OK
043700                 MOVE FT-CE-OI-PCT         TO FE-CE-OI-PCT  (FE-COUNT)
043800             ELSE
043900                 MOVE ZERO                 TO FE-CE-OI-PCT  (FE-COUNT)
044000             END-IF
044100             IF  FT-PE-OI-OK
044200                 MOVE FT-PE-OI-PCT         TO FE-PE-OI-PCT  (FE-COUNT)
044300             ELSE
044400                 MOVE ZERO                 TO FE-PE-OI-PCT  (FE-COUNT)
044500             END-IF
044600             IF  FT-CE-VOL-OK
044700                 MOVE FT-CE-VOL-PCT        TO FE-CE-VOL-PCT (FE-COUNT)
044800             ELSE
044900                 MOVE ZERO                 TO FE-CE-VOL-PCT (FE-COUNT)
045000             END-IF
045100             IF  FT-PE-VOL-OK
045200                 MOVE FT-PE-VOL-PCT        TO FE-PE-VOL-PCT (FE-COUNT)
045300             ELSE
045400                 MOVE ZERO                 TO FE-PE-VOL-PCT (FE-COUNT)
045500             END-IF
045600         END-IF
045700     END-IF
045800     .
045900 S110-99.
046000     EXIT.
046100
046200******************************************************************
046300* Abdeckung aus BARS-FILE aufbauen - je Symbol Barzahl im Zeitraum
046400* (nur zur Kontraktwahl, keine Sortierung notwendig)
046500******************************************************************
046600 S200-ABDECKUNG-AUFBAUEN SECTION.
046700 S200-00.
046800     MOVE SPACES           TO W-FS-BARS
046900     OPEN INPUT BARS-FILE
047000
047100     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
047200         SET PRG-ABBRUCH TO TRUE
047300     ELSE
047400         PERFORM S210-EINE-ABDECKUNGS-BAR
047500            UNTIL W-FS-BARS = "10"
047600
047700         CLOSE BARS-FILE
047800     END-IF
047900     .
048000 S200-99.
048100     EXIT.
048200
048300 S210-EINE-ABDECKUNGS-BAR SECTION.
048400 S210-00.
048500     READ BARS-FILE
048600        AT END MOVE "10" TO W-FS-BARS
048700     END-READ
048800
048900     IF  W-FS-BARS NOT = "10"
049000         IF  BAR-EXCHANGE = STUP-EXCHANGE
049100         AND BAR-DATE >= STUP-START-DATE
049200         AND BAR-DATE <= STUP-END-DATE
049300             PERFORM S220-SYMBOL-SUCHEN
049400             IF  C4-MAX-IX > ZERO
049500                 ADD 1 TO CV-BAR-COUNT (C4-MAX-IX)
049600             ELSE
049700                 IF  CV-COUNT < 50
049800                     ADD 1                 TO CV-COUNT
049900                     MOVE BAR-SYMBOL       TO CV-SYMBOL (CV-COUNT)
050000                     MOVE BAR-DATE         TO CV-FIRST-DATE (CV-COUNT)
050100                     MOVE BAR-DATE         TO CV-LAST-DATE  (CV-COUNT)
050200                     MOVE 1                TO CV-BAR-COUNT  (CV-COUNT)
050300                 END-IF
050400             END-IF
050500         END-IF
050600     END-IF
050700     .
050800 S210-99.
050900     EXIT.
051000
051100******************************************************************
051200* Lineare Suche nach BAR-SYMBOL in CV-ENTRY(1..CV-COUNT)
051300******************************************************************
051400 S220-SYMBOL-SUCHEN SECTION.
051500 S220-00.
051600     MOVE ZERO             TO C4-MAX-IX
051700
051800     PERFORM S221-EINTRAG-VERGLEICHEN
051900        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
052000     .
052100 S220-99.
052200     EXIT.
052300
052400 S221-EINTRAG-VERGLEICHEN SECTION.
052500 S221-00.
052600     IF  CV-SYMBOL (C4-IX) = BAR-SYMBOL
052700         MOVE C4-IX TO C4-MAX-IX
052800     END-IF
052900     .
053000 S221-99.
053100     EXIT.
053200
053300******************************************************************
053400* Kontrakt mit den meisten Bars im Zeitraum waehlen
053500******************************************************************
053600 S210-SYMBOL-MAX-WAEHLEN SECTION.
053700 S210M-00.
053800     MOVE ZERO             TO C4-MAX-IX
053900
054000     PERFORM S211-EINTRAG-PRUEFEN
054100        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
054200
054300     IF  C4-MAX-IX > ZERO
054400         MOVE CV-SYMBOL (C4-MAX-IX) TO W-SYMBOL
054500     ELSE
054600         SET PRG-ABBRUCH TO TRUE
054700     END-IF
054800     .
054900 S210M-99.
055000     EXIT.
055100
055200 S211-EINTRAG-PRUEFEN SECTION.
055300 S211-00.
055400     IF  C4-MAX-IX = ZERO
055500         MOVE C4-IX TO C4-MAX-IX
055600     ELSE
055700         IF  CV-BAR-COUNT (C4-IX) > CV-BAR-COUNT (C4-MAX-IX)
055800             MOVE C4-IX TO C4-MAX-IX
055900         END-IF
056000     END-IF
056100     .
056200 S211-99.
056300     EXIT.
056400
056500******************************************************************
056600* Bars des gewaehlten Kontrakts einmalig lesen, As-Of-Merge mit der
056700* Feature-Tabelle und Aufbau der Tagestabelle (Tagesgrenzen in der
056800* zusammengefuehrten MERGE-TABLE)
056900******************************************************************
057000 S300-BARS-MERGEN SECTION.
057100 S300-00.
057200     MOVE ZERO             TO C4-FE-IX
057300     INITIALIZE W-MERKMAL-SCHNAPPSCHUSS
057400     MOVE SPACES           TO W-FS-BARS
057500     OPEN INPUT BARS-FILE
057600
057700     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
057800         SET PRG-ABBRUCH TO TRUE
057900     ELSE
058000         PERFORM S310-EINE-MERGE-BAR
058100            UNTIL W-FS-BARS = "10"
058200
058300         CLOSE BARS-FILE
058400
058500         IF  MG-COUNT > ZERO
058600             PERFORM S350-TAGESGRENZE-ABSCHLIESSEN
058700         END-IF
058800     END-IF
058900     .
059000 S300-99.
059100     EXIT.
059200
059300 S310-EINE-MERGE-BAR SECTION.
059400 S310-00.
059500     READ BARS-FILE
059600        AT END MOVE "10" TO W-FS-BARS
059700     END-READ
059800
059900     IF  W-FS-BARS NOT = "10"
060000         IF  BAR-EXCHANGE = STUP-EXCHANGE
060100         AND BAR-SYMBOL   = W-SYMBOL
060200         AND BAR-DATE    >= STUP-START-DATE
060300         AND BAR-DATE    <= STUP-END-DATE
060400         AND MG-COUNT     < 4000
060500             IF  MG-COUNT > ZERO
060600             AND BAR-DATE NOT = MG-DATE (MG-COUNT)
060700                 PERFORM S350-TAGESGRENZE-ABSCHLIESSEN
060800             END-IF
060900
061000             PERFORM S320-MERKMAL-FORTSCHREIBEN
061100
061200             ADD 1                        TO MG-COUNT
061300             MOVE BAR-DATE                TO MG-DATE  (MG-COUNT)
061400             MOVE BAR-TIME                TO MG-ZEIT  (MG-COUNT)
061500             MOVE BAR-OPEN                TO MG-OPEN  (MG-COUNT)
061600             MOVE BAR-CLOSE               TO MG-CLOSE (MG-COUNT)
061700             MOVE BAR-VALID-O             TO MG-VALID-O (MG-COUNT)
061800             MOVE BAR-VALID-C             TO MG-VALID-C (MG-COUNT)
061900             MOVE W-SNAP-CE-OI            TO MG-CE-OI  (MG-COUNT)
062000             MOVE W-SNAP-PE-OI            TO MG-PE-OI  (MG-COUNT)
062100             MOVE W-SNAP-CE-VOL           TO MG-CE-VOL (MG-COUNT)
062200             MOVE W-SNAP-PE-VOL           TO MG-PE-VOL (MG-COUNT)
062300
062400             IF  DI-COUNT = ZERO
062500                 ADD 1                    TO DI-COUNT
062600                 MOVE BAR-DATE             TO DI-DATE  (DI-COUNT)
062700                 MOVE MG-COUNT             TO DI-START (DI-COUNT)
062800             END-IF
062900         END-IF
063000     END-IF
063100     .
063200 S310-99.
063300     EXIT.
063400
063500******************************************************************
063600* Feature-Zeiger vorschieben, solange der naechste Feature-Satz
063700* zeitlich nicht nach der laufenden Bar liegt; fehlende Einzelwerte
063800* werden beim Vorschieben mit 0 uebernommen, nicht fortgeschrieben
063900******************************************************************
064000 S320-MERKMAL-FORTSCHREIBEN SECTION.
064100 S320-00.
064200     PERFORM S330-FESTSTELLEN-OB-FAELLIG
064300        UNTIL C4-FE-IX >= FE-COUNT OR NOT W-FAELLIG-FLAG
064400     .
064500 S320-99.
064600     EXIT.
064700
064800 S330-FESTSTELLEN-OB-FAELLIG SECTION.
064900 S330-00.
065000     MOVE "N" TO W-FAELLIG-FLAG-BYTE
065100     IF  FE-DATE (C4-FE-IX + 1) < BAR-DATE
065200     OR (FE-DATE (C4-FE-IX + 1) = BAR-DATE
065300        AND FE-TIME (C4-FE-IX + 1) <= BAR-TIME)
065400         MOVE "J" TO W-FAELLIG-FLAG-BYTE
065500         ADD 1 TO C4-FE-IX
065600         IF  FE-VALID-CE-OI (C4-FE-IX) = "Y"
065700             MOVE FE-CE-OI-PCT (C4-FE-IX)  TO W-SNAP-CE-OI
065800         ELSE
065900             MOVE ZERO                      TO W-SNAP-CE-OI
066000         END-IF
066100         IF  FE-VALID-PE-OI (C4-FE-IX) = "Y"
066200             MOVE FE-PE-OI-PCT (C4-FE-IX)  TO W-SNAP-PE-OI
066300         ELSE
066400             MOVE ZERO                      TO W-SNAP-PE-OI
066500         END-IF
066600         IF  FE-VALID-CE-VOL (C4-FE-IX) = "Y"
066700             MOVE FE-CE-VOL-PCT (C4-FE-IX) TO W-SNAP-CE-VOL
066800         ELSE
066900             MOVE ZERO                      TO W-SNAP-CE-VOL
067000         END-IF
067100         IF  FE-VALID-PE-VOL (C4-FE-IX) = "Y"
067200             MOVE FE-PE-VOL-PCT (C4-FE-IX) TO W-SNAP-PE-VOL
067300         ELSE
067400             MOVE ZERO                      TO W-SNAP-PE-VOL
067500         END-IF
067600     END-IF
067700     .
067800 S330-99.
067900     EXIT.
068000
068100******************************************************************
068200* Laufenden Tag in der Tagestabelle abschliessen und den naechsten
068300* Tag (falls vorhanden) eroeffnen
068400******************************************************************
068500 S350-TAGESGRENZE-ABSCHLIESSEN SECTION.
068600 S350-00.
068700     MOVE MG-COUNT         TO DI-END (DI-COUNT)
068800
068900     IF  DI-COUNT < 40
069000         ADD 1             TO DI-COUNT
069100     END-IF
069200     .
069300 S350-99.
069400     EXIT.
069500
069600******************************************************************
069700* Verarbeitung : Grid-Search, Sortierung, Siegerlauf mit Bericht
069800******************************************************************
069900 B100-VERARBEITUNG SECTION.
070000 B100-00.
070100     SET W-IM-GRID-SEARCH  TO TRUE
070200     MOVE ZERO             TO RT-COUNT
070300
070400     PERFORM G100-00 THRU G100-99
070500        VARYING C4-RIX FROM 1 BY 1 UNTIL C4-RIX > 3
070600
070700     PERFORM S400-RANGLISTE-SORTIEREN
070800
070900     MOVE RT-REGEL (1)            TO W-SIEGER-REGEL
071000     MOVE RT-SCHWELLE (1)         TO W-SIEGER-SCHWELLE
071100     MOVE RT-HALTEN (1)           TO W-SIEGER-HALTEN
071200     MOVE RT-PNL-GES (1)          TO W-SIEGER-PNL
071300     MOVE RT-TRADES (1)           TO W-SIEGER-TRADES
071400     MOVE RT-TAGE (1)             TO W-SIEGER-TAGE
071500     MOVE RT-BESTER-TAG-DATUM (1) TO W-SIEGER-BESTER-DATUM
071600     MOVE RT-BESTER-TAG-PNL (1)   TO W-SIEGER-BESTER-PNL
071700
071800     SET W-IM-BERICHT             TO TRUE
071900     MOVE W-SIEGER-REGEL          TO W-GITTER-REGEL
072000     MOVE W-SIEGER-SCHWELLE       TO W-GITTER-SCHWELLE
072100     MOVE W-SIEGER-HALTEN         TO W-GITTER-HALTEN
072200     MOVE K-VOL-GEWICHT           TO W-GITTER-GEWICHT
072300
072400     PERFORM D100-TAGE-DURCHLAUFEN
072500
072600     PERFORM E100-REPORT-SCHREIBEN
072700     .
072800 B100-99.
072900     EXIT.
073000
073100******************************************************************
073200* Grid-Search-Ebene 1 : Regel
073300******************************************************************
073400 G100-REGEL-SCHLEIFE SECTION.
073500 G100-00.
073600     PERFORM G200-00 THRU G200-99
073700        VARYING C4-SIX FROM 1 BY 1 UNTIL C4-SIX > 3
073800     .
073900 G100-99.
074000     EXIT.
074100
074200******************************************************************
074300* Grid-Search-Ebene 2 : Schwelle
074400******************************************************************
074500 G200-SCHWELLE-SCHLEIFE SECTION.
074600 G200-00.
074700     PERFORM G300-00 THRU G300-99
074800        VARYING C4-HIX FROM 1 BY 1 UNTIL C4-HIX > 3
074900     .
075000 G200-99.
075100     EXIT.
075200
075300******************************************************************
075400* Grid-Search-Ebene 3 : Haltedauer - Tagesschleife rechnen und das
075500* Ergebnis als neuen Ranglisteneintrag ablegen
075600******************************************************************
075700 G300-HALTEN-SCHLEIFE SECTION.
075800 G300-00.
075900     MOVE K-REGEL-NAME (C4-RIX)   TO W-GITTER-REGEL
076000     MOVE K-SCHWELLE   (C4-SIX)   TO W-GITTER-SCHWELLE
076100     MOVE K-HALTEN     (C4-HIX)   TO W-GITTER-HALTEN
076200     MOVE K-VOL-GEWICHT           TO W-GITTER-GEWICHT
076300
076400     PERFORM D100-TAGE-DURCHLAUFEN
076500
076600     IF  RT-COUNT < 30
076700         ADD 1 TO RT-COUNT
076800         MOVE W-GITTER-REGEL       TO RT-REGEL            (RT-COUNT)
076900         MOVE W-GITTER-SCHWELLE    TO RT-SCHWELLE         (RT-COUNT)
077000         MOVE W-GITTER-HALTEN      TO RT-HALTEN           (RT-COUNT)
077100         MOVE W-GRID-PNL           TO RT-PNL-GES          (RT-COUNT)
077200         MOVE W-GRID-TRADES        TO RT-TRADES           (RT-COUNT)
077300         MOVE W-GRID-TAGE          TO RT-TAGE             (RT-COUNT)
077400         MOVE W-GRID-BESTER-DATUM  TO RT-BESTER-TAG-DATUM (RT-COUNT)
077500         MOVE W-GRID-BESTER-PNL    TO RT-BESTER-TAG-PNL   (RT-COUNT)
077600     END-IF
077700     .
077800 G300-99.
077900     EXIT.
078000
078100******************************************************************
078200* Tagesschleife : alle Tage der Tagestabelle simulieren und die
078300* Parametersatz-Summen fortschreiben (auch fuer den Siegerlauf)
078400******************************************************************
078500 D100-TAGE-DURCHLAUFEN SECTION.
078600 D100-00.
078700     MOVE ZERO            TO W-GRID-PNL
078800     MOVE ZERO            TO W-GRID-TRADES
078900     MOVE ZERO            TO W-GRID-TAGE
079000     MOVE ZERO            TO W-GRID-BESTER-DATUM
079100     MOVE ZERO            TO W-GRID-BESTER-PNL
079200
079300     PERFORM D110-EIN-TAG
079400        VARYING C4-DIX FROM 1 BY 1 UNTIL C4-DIX > DI-COUNT
079500     .
079600 D100-99.
079700     EXIT.
079800
079900******************************************************************
080000* Einen Tag der Tagestabelle simulieren und in die Grid-Summen und
080100* (Berichtsmodus) in OIVBT-DET uebernehmen
080200******************************************************************
080300 D110-EIN-TAG SECTION.
080400 D110-00.
080500     PERFORM D200-00 THRU D200-99
080600
080700     ADD 1              TO W-GRID-TAGE
080800     ADD W-TAG-PNL       TO W-GRID-PNL
080900     ADD W-TAG-TRADES    TO W-GRID-TRADES
081000
081100     IF  C4-DIX = 1 OR W-TAG-PNL > W-GRID-BESTER-PNL
081200         MOVE DI-DATE (C4-DIX) TO W-GRID-BESTER-DATUM
081300         MOVE W-TAG-PNL         TO W-GRID-BESTER-PNL
081400     END-IF
081500     .
081600 D110-99.
081700     EXIT.
081800
081900******************************************************************
082000* Ein-Tages-Simulation ueber MG-ENTRY(DI-START..DI-END) des laufenden
082100* Tages C4-DIX - Positionsautomat flat/long/short (BUSINESS RULES /
082200* OIVBT Tagessimulation)
082300******************************************************************
082400 D200-TAGESSIMULATION SECTION.
082500 D200-00.
082600     MOVE ZERO          TO W-TAG-PNL
082700     MOVE ZERO          TO W-TAG-TRADES
082800     SET W-POS-FLAT      TO TRUE
082900     MOVE ZERO          TO C4-ENTRY-IX
083000
083100     PERFORM D210-00 THRU D210-99
083200        VARYING C4-MIX FROM DI-START (C4-DIX) BY 1
083300           UNTIL C4-MIX > DI-END (C4-DIX)
083400
083500     IF  NOT W-POS-FLAT
083600         PERFORM D240-EOD-GLATTSTELLEN
083700     END-IF
083800     .
083900 D200-99.
084000     EXIT.
084100
084200******************************************************************
084300* Eine Bar der Tagessimulation pruefen : Signal, Ausstieg (vor
084400* einem moeglichen Einstieg auf derselben Bar), Einstieg
084500******************************************************************
084600 D210-BAR-SIMULIEREN SECTION.
084700 D210-00.
084800     IF  MG-VALID-O (C4-MIX) = "Y" AND MG-VALID-C (C4-MIX) = "Y"
084900
085000         PERFORM D220-SIGNAL-BERECHNEN
085100
085200         IF  NOT W-POS-FLAT
085300             PERFORM D230-00 THRU D230-99
085400         END-IF
085500
085600         IF  W-POS-FLAT
085700         AND W-SIGNAL NOT = ZERO
085800         AND C4-MIX < DI-END (C4-DIX)
085900         AND MG-VALID-O (C4-MIX + 1) = "Y"
086000             IF  W-SIGNAL > ZERO
086100                 SET W-POS-LONG  TO TRUE
086200             ELSE
086300                 SET W-POS-SHORT TO TRUE
086400             END-IF
086500             MOVE MG-OPEN (C4-MIX + 1)   TO W-ENTRY-PREIS
086600             MOVE C4-MIX + 1              TO C4-ENTRY-IX
086700         END-IF
086800
086900     END-IF
087000     .
087100 D210-99.
087200     EXIT.
087300
087400******************************************************************
087500* Signal der laufenden Bar berechnen (BUSINESS RULES / OIVBT Signal)
087600******************************************************************
087700 D220-SIGNAL-BERECHNEN SECTION.
087800 D220-00.
087900     EVALUATE W-GITTER-REGEL
088000        WHEN "OISP"
088100             COMPUTE W-S = MG-CE-OI (C4-MIX) - MG-PE-OI (C4-MIX)
088200        WHEN "VOSP"
088300             COMPUTE W-S = MG-CE-VOL (C4-MIX) - MG-PE-VOL (C4-MIX)
088400        WHEN "OIVO"
088500             COMPUTE W-S = (MG-CE-OI (C4-MIX) - MG-PE-OI (C4-MIX))
088600                     + W-GITTER-GEWICHT *
088700                       (MG-CE-VOL (C4-MIX) - MG-PE-VOL (C4-MIX))
088800        WHEN OTHER
088900             COMPUTE W-S = MG-PE-OI (C4-MIX) - MG-CE-OI (C4-MIX)
089000     END-EVALUATE
089100
089200     IF  W-S > W-GITTER-SCHWELLE
089300         MOVE 1  TO W-SIGNAL
089400     ELSE
089500         IF  W-S < (ZERO - W-GITTER-SCHWELLE)
089600             MOVE -1 TO W-SIGNAL
089700         ELSE
089800             MOVE ZERO TO W-SIGNAL
089900         END-IF
090000     END-IF
090100     .
090200 D220-99.
090300     EXIT.
090400
090500******************************************************************
090600* Ausstiegspruefung : Signal entgegengesetzt oder Haltedauer
090700* erreicht - Ausstiegspreis ist immer die laufende Bar-Eroeffnung
090800******************************************************************
090900 D230-AUSSTIEG-PRUEFEN SECTION.
091000 D230-00.
091100     COMPUTE W-GEHALTEN = C4-MIX - C4-ENTRY-IX
091200
091300     IF  (W-POS-LONG  AND W-SIGNAL < ZERO)
091400     OR  (W-POS-SHORT AND W-SIGNAL > ZERO)
091500     OR  (W-GITTER-HALTEN > ZERO AND W-GEHALTEN >= W-GITTER-HALTEN)
091600         MOVE MG-OPEN (C4-MIX) TO W-EXIT-PREIS
091700         PERFORM D250-TRADE-ABSCHLIESSEN
091800         SET W-POS-FLAT TO TRUE
091900     END-IF
092000     .
092100 D230-99.
092200     EXIT.
092300
092400******************************************************************
092500* Kein Ausstieg bis zum letzten Bar des Tages : Glattstellung zum
092600* Schlusskurs der letzten Bar des Tages
092700******************************************************************
092800 D240-EOD-GLATTSTELLEN SECTION.
092900 D240-00.
093000     MOVE MG-CLOSE (DI-END (C4-DIX)) TO W-EXIT-PREIS
093100     PERFORM D250-TRADE-ABSCHLIESSEN
093200     SET W-POS-FLAT TO TRUE
093300     .
093400 D240-99.
093500     EXIT.
093600
093700******************************************************************
093800* Trade abschliessen : PnL rechnen, Tagessummen fortschreiben und
093900* (Berichtsmodus) TRADE-RECORD nach OIVBT-DET schreiben
094000******************************************************************
094100 D250-TRADE-ABSCHLIESSEN SECTION.
094200 D250-00.
094300     IF  W-POS-LONG
094400         COMPUTE W-TRADE-PNL = W-EXIT-PREIS - W-ENTRY-PREIS
094500     ELSE
094600         COMPUTE W-TRADE-PNL = W-ENTRY-PREIS - W-EXIT-PREIS
094700     END-IF
094800
094900     ADD W-TRADE-PNL TO W-TAG-PNL
095000     ADD 1            TO W-TAG-TRADES
095100
095200     IF  W-IM-BERICHT
095300         PERFORM F100-TRADESATZ-SCHREIBEN
095400     END-IF
095500     .
095600 D250-99.
095700     EXIT.
095800
095900******************************************************************
096000* Einen Trade nach OIVBT-DET schreiben (Berichtsmodus)
096100******************************************************************
096200 F100-TRADESATZ-SCHREIBEN SECTION.
096300 F100-00.
096400     MOVE DI-DATE (C4-DIX) TO TR-DATE
096500     IF  W-POS-LONG
096600         SET TR-SIDE-LONG  TO TRUE
096700     ELSE
096800         SET TR-SIDE-SHORT TO TRUE
096900     END-IF
097000     MOVE W-ENTRY-PREIS    TO TR-ENTRY-PRICE
097100     MOVE W-EXIT-PREIS     TO TR-EXIT-PRICE
097200     MOVE W-TRADE-PNL      TO TR-PNL-POINTS
097300
097400     WRITE TRADE-RECORD
097500     .
097600 F100-99.
097700     EXIT.
097800
097900******************************************************************
098000* RT-ENTRY(1..RT-COUNT) absteigend nach Gesamt-PnL, bei Gleichstand
098100* nach Trade-Anzahl sortieren (Tauschverfahren wie in FIBBT0E)
098200******************************************************************
098300 S400-RANGLISTE-SORTIEREN SECTION.
098400 S400-00.
098500     PERFORM S410-SORTIER-DURCHGANG
098600        VARYING C4-GIX FROM 1 BY 1 UNTIL C4-GIX >= RT-COUNT
098700     .
098800 S400-99.
098900     EXIT.
099000
099100 S410-SORTIER-DURCHGANG SECTION.
099200 S410-00.
099300     PERFORM S420-PAAR-VERGLEICHEN
099400        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > RT-COUNT - C4-GIX
099500     .
099600 S410-99.
099700     EXIT.
099800
099900 S420-PAAR-VERGLEICHEN SECTION.
100000 S420-00.
100100     IF  RT-PNL-GES (C4-IX) < RT-PNL-GES (C4-IX + 1)
100200     OR (RT-PNL-GES (C4-IX) = RT-PNL-GES (C4-IX + 1)
100300        AND RT-TRADES (C4-IX) < RT-TRADES (C4-IX + 1))
100400         MOVE RT-ENTRY (C4-IX)      TO W-TAUSCH-EINTRAG
100500         MOVE RT-ENTRY (C4-IX + 1)  TO RT-ENTRY (C4-IX)
100600         MOVE W-TAUSCH-EINTRAG      TO RT-ENTRY (C4-IX + 1)
100700     END-IF
100800     .
100900 S420-99.
101000     EXIT.
101100
101200******************************************************************
101300* Druckbericht OIVBT-RPT schreiben : Kopf, Sieger, bester Tag,
101400* Top-10-Liste
101500******************************************************************
101600 E100-REPORT-SCHREIBEN SECTION.
101700 E100-00.
101800     MOVE SPACES TO ZEILE
101900     STRING "OIVBT-BERICHT  BOERSE " DELIMITED BY SIZE
102000            STUP-EXCHANGE             DELIMITED BY SIZE
102100       INTO ZEILE
102200     WRITE OIVBT-LINE FROM ZEILE
102300
102400     MOVE SPACES TO ZEILE
102500     STRING "SIEGER REGEL        = " DELIMITED BY SIZE
102600            W-SIEGER-REGEL           DELIMITED BY SIZE
102700       INTO ZEILE
102800     WRITE OIVBT-LINE FROM ZEILE
102900
103000     MOVE SPACES TO ZEILE
103100     MOVE W-SIEGER-SCHWELLE TO D-SCHWELLE
103200     STRING "SIEGER SCHWELLE     = " DELIMITED BY SIZE
103300            D-SCHWELLE               DELIMITED BY SIZE
103400       INTO ZEILE
103500     WRITE OIVBT-LINE FROM ZEILE
103600
103700     MOVE SPACES TO ZEILE
103800     MOVE W-SIEGER-HALTEN TO D-HALTEN
103900     STRING "SIEGER HALTEDAUER   = " DELIMITED BY SIZE
104000            D-HALTEN                 DELIMITED BY SIZE
104100       INTO ZEILE
104200     WRITE OIVBT-LINE FROM ZEILE
104300
104400     MOVE SPACES TO ZEILE
104500     MOVE W-SIEGER-PNL TO D-PNL-GES
104600     STRING "GESAMT-PNL          = " DELIMITED BY SIZE
104700            D-PNL-GES                DELIMITED BY SIZE
104800       INTO ZEILE
104900     WRITE OIVBT-LINE FROM ZEILE
105000
105100     MOVE SPACES TO ZEILE
105200     MOVE W-SIEGER-TRADES TO D-NUM4
105300     STRING "TRADES GESAMT       = " DELIMITED BY SIZE
105400            D-NUM4                   DELIMITED BY SIZE
105500       INTO ZEILE
105600     WRITE OIVBT-LINE FROM ZEILE
105700
105800     MOVE SPACES TO ZEILE
105900     MOVE W-SIEGER-BESTER-DATUM TO D-TAG
106000     STRING "BESTER TAG          = " DELIMITED BY SIZE
106100            D-TAG                    DELIMITED BY SIZE
106200       INTO ZEILE
106300     WRITE OIVBT-LINE FROM ZEILE
106400
106500     MOVE SPACES TO ZEILE
106600     MOVE W-SIEGER-BESTER-PNL TO D-PNL
106700     STRING "BESTER TAG PNL      = " DELIMITED BY SIZE
106800            D-PNL                    DELIMITED BY SIZE
106900       INTO ZEILE
107000     WRITE OIVBT-LINE FROM ZEILE
107100
107200     MOVE SPACES TO ZEILE
107300     STRING "----- TOP 10 ------------------------" DELIMITED BY SIZE
107400       INTO ZEILE
107500     WRITE OIVBT-LINE FROM ZEILE
107600
107700     PERFORM E200-TOP10-ZEILE-SCHREIBEN
107800        VARYING RT-IX FROM 1 BY 1 UNTIL RT-IX > RT-COUNT OR RT-IX > 10
107900     .
108000 E100-99.
108100     EXIT.
108200
108300******************************************************************
108400* Eine Zeile der Top-10-Liste schreiben
108500******************************************************************
108600 E200-TOP10-ZEILE-SCHREIBEN SECTION.
108700 E200-00.
108800     MOVE SPACES TO ZEILE
108900     MOVE RT-IX              TO D-RANG
109000     MOVE RT-SCHWELLE (RT-IX) TO D-SCHWELLE
109100     MOVE RT-HALTEN   (RT-IX) TO D-HALTEN
109200     MOVE RT-PNL-GES  (RT-IX) TO D-PNL-GES
109300     MOVE RT-TRADES   (RT-IX) TO D-NUM4
109400     STRING D-RANG              DELIMITED BY SIZE
109500            " " RT-REGEL (RT-IX) DELIMITED BY SIZE
109600            " S=" D-SCHWELLE     DELIMITED BY SIZE
109700            " H=" D-HALTEN       DELIMITED BY SIZE
109800            " PNL=" D-PNL-GES    DELIMITED BY SIZE
109900            " TR=" D-NUM4        DELIMITED BY SIZE
110000       INTO ZEILE
110100     WRITE OIVBT-LINE FROM ZEILE
110200     .
110300 E200-99.
110400     EXIT.
