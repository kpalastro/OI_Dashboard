000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       SSFFIB0M.
001200 AUTHOR.           K. LEHNER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     1991-04-08.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-02-18
002000* Letzte Version   :: C.00.04
002100* Kurzbeschreibung :: Fibonacci-Levelrechner (Retracement/Ext.)
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1991-04-08| kl  | Neuerstellung - FIBO-Retracement SSF
002900*A.00.01|1991-09-22| kl  | Extension-Level oben/unten ergaenzt
003000*A.01.00|1992-05-14| lor | Kommando-Dispatch (RT/EA/EB) eingef.
003100*A.01.01|1993-02-01| kl  | High/Low-Tausch bei vertauschten Werten
003200*A.02.00|1994-10-19| lor | Kommando FX - komplette Leveltabelle
003300*A.02.01|1995-06-30| kl  | Rundung auf 2 Dez. (ROUNDED) geprueft
003400*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003500*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003600*B.01.00|2000-03-20| kl  | Range=0 Abbruch statt DIV/0
003700*B.01.01|2001-07-09| lor | W-RATIO-X Pruefroutine vereinheitlicht
003800*C.00.00|2002-02-27| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE
003900*C.00.01|2002-02-27| rb  | Ratio-Tabellen K-RETR/K-EXT als REDEFINES
004000*C.00.02|2003-04-15| rb  | AR 4471 - Report-Ratiospalte 3 Dezimalst.
004100*C.00.03|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
004150*C.00.04|2004-02-18| rb  | AR 4539 - W-RATIO-X/-NUM aus B.01.01 nie
004160*       |          |     | fertig umgesetzt u. unbenutzt - entfernt
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* Liefert zu einem Hoch/Tief-Paar (Vortag) die Fibonacci-
004700* Retracement- und Extensionlevel.  Zwei Arbeitsweisen:
004800*   Kommando FX  -  komplette Tabelle (fuer FIBLEVEL-Report,
004900*                   wird von FIBDRV0E aufgerufen)
005000*   Kommando RT/EA/EB - ein einzelnes Level fuer einen beliebigen
005100*                   Ratio-Wert (wird von FIBBT0E waehrend der
005200*                   Grid-Search fuer jede Parameterkombination neu
005300*                   gerufen)
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*--------------------------------------------------------------------*
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*--------------------------------------------------------------------*
007800 01          COMP-FELDER.
007900     05      C4-I1               PIC S9(04) COMP.
008000     05      C4-I2               PIC S9(04) COMP.
008100     05      W-RANGE             PIC S9(07)V999 COMP.
008200     05      W-LEVEL             PIC S9(07)V999 COMP.
008300     05      FILLER              PIC X(02).
008400
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4              PIC -9(04).
009600     05      W-TAUSCH            PIC S9(05)V99.
009700     05      FILLER                PIC X(02).
009800
009900*--------------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "SSFFIB0M".
010400
010500**          ---> Retracement-Ratios 0.270/0.382/0.500/0.618/0.786
010600     05      K-RETR-LITERAL      PIC X(20)
010700                                 VALUE "02700382050006180786".
010800     05      K-RETR-RATIO-T REDEFINES K-RETR-LITERAL.
010900         10  K-RETR-RATIO        PIC 9V999 OCCURS 5 TIMES.
011000
011100**          ---> Extension-Ratios 1.110/1.272/1.618/2.618/3.618/4.236
011200     05      K-EXT-LITERAL        PIC X(24)
011300                                 VALUE "111012721618261836184236".
011400     05      K-EXT-RATIO-T REDEFINES K-EXT-LITERAL.
011500         10  K-EXT-RATIO         PIC 9V999 OCCURS 6 TIMES.
011600     05      FILLER                PIC X(02).
011700
011800*--------------------------------------------------------------------*
011900* Conditional-Felder
012000*--------------------------------------------------------------------*
012100 01          SCHALTER.
012200     05      PRG-STATUS          PIC 9.
012300          88 PRG-OK                          VALUE ZERO.
012400          88 PRG-ABBRUCH                     VALUE 2.
012500
012600*            Funktionsschalter : welches Kommando ist aktiv
012700     05      FKT-FLAG                PIC X(15) VALUE SPACES.
012800          88 FKT-NO-FKT                        VALUE SPACES.
012900          88 FKT-FULL-TABELLE                  VALUE "FX             ".
013000          88 FKT-RETRACEMENT                   VALUE "RT             ".
013100          88 FKT-EXT-OBEN                      VALUE "EA             ".
013200          88 FKT-EXT-UNTEN                     VALUE "EB             ".
013300     05      FILLER               PIC X(04).
013400
013500 EXTENDED-STORAGE SECTION.
013600
013700 LINKAGE SECTION.
013800
013900*-->    Uebergabe aus Hauptprogramm (FIBDRV0E / FIBBT0E)
014000 01     LINK-REC.
014100    05  LINK-HDR.
014200     10 LINK-CMD                 PIC X(02).
014300*       "FX" = komplette Leveltabelle (fuer FIBLEVEL-Report)
014400*       "RT" = 1 Retracement-Level fuer LINK-RATIO
014500*       "EA" = 1 Extension-Level oberhalb High
014600*       "EB" = 1 Extension-Level unterhalb Low
014700     10 LINK-RC                  PIC S9(04) COMP.
014800*       0    = OK
014900*       9999 = Abbruch, Range = 0 oder falsches Kommando
015000    05  LINK-DATA.
015100     10 LINK-HIGH                PIC S9(05)V99.
015200     10 LINK-LOW                 PIC S9(05)V99.
015300     10 LINK-RANGE               PIC S9(05)V99.
015400     10 LINK-RATIO               PIC 9(01)V999.
015500     10 LINK-LEVEL               PIC S9(05)V99.
015600     10 LINK-RETR-TAB            PIC S9(05)V99 OCCURS 5 TIMES.
015700     10 LINK-RETR-RATIO-TAB      PIC 9(01)V999 OCCURS 5 TIMES.
015800     10 LINK-EXT-AB-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
015900     10 LINK-EXT-BE-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
016000     10 LINK-EXT-RATIO-TAB       PIC 9(01)V999 OCCURS 6 TIMES.
016100    05      FILLER                PIC X(02).
016200
016300 PROCEDURE DIVISION USING LINK-REC.
016400******************************************************************
016500* Steuerungs-Section
016600******************************************************************
016700 A100-STEUERUNG SECTION.
016800 A100-00.
016900     IF  SHOW-VERSION
017000         DISPLAY K-MODUL " vom: " WHEN-COMPILED
017100         STOP RUN
017200     END-IF
017300
017400     PERFORM B000-VORLAUF
017500     IF PRG-ABBRUCH
017600        CONTINUE
017700     ELSE
017800        PERFORM B100-VERARBEITUNG
017900     END-IF
018000
018100     PERFORM B090-ENDE
018200     EXIT PROGRAM
018300     .
018400 A100-99.
018500     EXIT.
018600
018700******************************************************************
018800* Vorlauf
018900******************************************************************
019000 B000-VORLAUF SECTION.
019100 B000-00.
019200     PERFORM C000-INIT
019300     .
019400 B000-99.
019500     EXIT.
019600
019700******************************************************************
019800* Ende
019900******************************************************************
020000 B090-ENDE SECTION.
020100 B090-00.
020200     IF PRG-ABBRUCH
020300        DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
020400        MOVE 9999           TO LINK-RC
020500     END-IF
020600     .
020700 B090-99.
020800     EXIT.
020900
021000******************************************************************
021100* Verarbeitung
021200******************************************************************
021300 B100-VERARBEITUNG SECTION.
021400 B100-00.
021500**--> Funktionsaufruf untersuchen
021600     EVALUATE LINK-CMD
021700        WHEN "FX"       SET FKT-FULL-TABELLE TO TRUE
021800        WHEN "RT"       SET FKT-RETRACEMENT  TO TRUE
021900        WHEN "EA"       SET FKT-EXT-OBEN     TO TRUE
022000        WHEN "EB"       SET FKT-EXT-UNTEN    TO TRUE
022100        WHEN OTHER      DISPLAY "Falsches Kommando fuer ",
022200                                 K-MODUL,
022300                                 ": ",
022400                                 LINK-CMD
022500                        SET PRG-ABBRUCH TO TRUE
022600                        EXIT SECTION
022700     END-EVALUATE
022800
022900**--> Range ermitteln (ggf. High/Low tauschen)
023000     PERFORM C050-CALC-RANGE
023100     IF PRG-ABBRUCH
023200        EXIT SECTION
023300     END-IF
023400
023500**--> Vorarbeiten OK, weiter mit eigentlicher Berechnung
023600     EVALUATE TRUE
023700        WHEN FKT-FULL-TABELLE    PERFORM C100-CALC-ALLE-LEVEL
023800        WHEN FKT-RETRACEMENT     PERFORM C200-CALC-RETRACEMENT
023900        WHEN FKT-EXT-OBEN        PERFORM C300-CALC-EXT-OBEN
024000        WHEN FKT-EXT-UNTEN       PERFORM C400-CALC-EXT-UNTEN
024100     END-EVALUATE
024200
024300     .
024400 B100-99.
024500     EXIT.
024600
024700******************************************************************
024800* Initialisierung von Feldern und Strukturen
024900******************************************************************
025000 C000-INIT SECTION.
025100 C000-00.
025200     INITIALIZE SCHALTER
025300     MOVE ZERO          TO LINK-RC
025400     .
025500 C000-99.
025600     EXIT.
025700
025800******************************************************************
025900* Range ermitteln (Low/High ggf. tauschen)
026000******************************************************************
026100 C050-CALC-RANGE SECTION.
026200 C050-00.
026300**  ---> BUSINESS RULES/FIBLEVEL: High < Low -> tauschen
026400     IF  LINK-HIGH < LINK-LOW
026500         MOVE LINK-HIGH  TO W-TAUSCH
026600         MOVE LINK-LOW   TO LINK-HIGH
026700         MOVE W-TAUSCH   TO LINK-LOW
026800     END-IF
026900
027000     IF  LINK-HIGH = LINK-LOW
027100         DISPLAY "Range = 0 -- keine Fibo-Level moeglich"
027200         SET PRG-ABBRUCH TO TRUE
027300         EXIT SECTION
027400     END-IF
027500
027600     COMPUTE W-RANGE ROUNDED = LINK-HIGH - LINK-LOW
027700     MOVE    W-RANGE          TO LINK-RANGE
027800     .
027900 C050-99.
028000     EXIT.
028100
028200******************************************************************
028300* Kommando FX : komplette Leveltabelle (fuer FIBLEVEL-Report)
028400******************************************************************
028500 C100-CALC-ALLE-LEVEL SECTION.
028600 C100-00.
028700     PERFORM C120-RETR-TABELLE-ZEILE
028800        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5
028900
029000     PERFORM C140-EXT-TABELLE-ZEILE
029100        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6
029200     .
029300 C100-99.
029400     EXIT.
029500
029600******************************************************************
029700* Hilfsabsatz zu C100 : 1 Zeile der Retracement-Tabelle
029800******************************************************************
029900 C120-RETR-TABELLE-ZEILE SECTION.
030000 C120-00.
030100     MOVE K-RETR-RATIO (C4-I1)    TO LINK-RATIO
030200     MOVE K-RETR-RATIO (C4-I1)    TO LINK-RETR-RATIO-TAB (C4-I1)
030300     PERFORM C210-RETRACEMENT-BERECHNEN
030400     MOVE W-LEVEL                 TO LINK-RETR-TAB (C4-I1)
030500     .
030600 C120-99.
030700     EXIT.
030800
030900******************************************************************
031000* Hilfsabsatz zu C100 : 1 Zeile der Extensions-Tabelle (oben+unten)
031100******************************************************************
031200 C140-EXT-TABELLE-ZEILE SECTION.
031300 C140-00.
031400     MOVE K-EXT-RATIO (C4-I2)     TO LINK-RATIO
031500     MOVE K-EXT-RATIO (C4-I2)     TO LINK-EXT-RATIO-TAB (C4-I2)
031600     PERFORM C310-EXT-OBEN-BERECHNEN
031700     MOVE W-LEVEL                 TO LINK-EXT-AB-TAB (C4-I2)
031800     PERFORM C410-EXT-UNTEN-BERECHNEN
031900     MOVE W-LEVEL                 TO LINK-EXT-BE-TAB (C4-I2)
032000     .
032100 C140-99.
032200     EXIT.
032300
032400******************************************************************
032500* Kommando RT : 1 Retracement-Level fuer LINK-RATIO
032600******************************************************************
032700 C200-CALC-RETRACEMENT SECTION.
032800 C200-00.
032900     PERFORM C210-RETRACEMENT-BERECHNEN
033000     MOVE W-LEVEL TO LINK-LEVEL
033100     .
033200 C200-99.
033300     EXIT.
033400
033500 C210-RETRACEMENT-BERECHNEN SECTION.
033600 C210-00.
033700**  ---> retracement(r) = low + range * r
033800     COMPUTE W-LEVEL ROUNDED =
033900             LINK-LOW + (W-RANGE * LINK-RATIO)
034000     .
034100 C210-99.
034200     EXIT.
034300
034400******************************************************************
034500* Kommando EA : 1 Extension-Level oberhalb High
034600******************************************************************
034700 C300-CALC-EXT-OBEN SECTION.
034800 C300-00.
034900     PERFORM C310-EXT-OBEN-BERECHNEN
035000     MOVE W-LEVEL TO LINK-LEVEL
035100     .
035200 C300-99.
035300     EXIT.
035400
035500 C310-EXT-OBEN-BERECHNEN SECTION.
035600 C310-00.
035700**  ---> extension above(e) = high + range * (e - 1)
035800     COMPUTE W-LEVEL ROUNDED =
035900             LINK-HIGH + (W-RANGE * (LINK-RATIO - 1))
036000     .
036100 C310-99.
036200     EXIT.
036300
036400******************************************************************
036500* Kommando EB : 1 Extension-Level unterhalb Low
036600******************************************************************
036700 C400-CALC-EXT-UNTEN SECTION.
036800 C400-00.
036900     PERFORM C410-EXT-UNTEN-BERECHNEN
037000     MOVE W-LEVEL TO LINK-LEVEL
037100     .
037200 C400-99.
037300     EXIT.
037400
037500 C410-EXT-UNTEN-BERECHNEN SECTION.
037600 C410-00.
037700**  ---> extension below(e) = low - range * (e - 1)
037800     COMPUTE W-LEVEL ROUNDED =
037900             LINK-LOW - (W-RANGE * (LINK-RATIO - 1))
038000     .
038100 C410-99.
038200     EXIT.
