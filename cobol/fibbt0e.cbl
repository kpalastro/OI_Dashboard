000100*CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300*SEARCH  =SSFLIBTM
000400*NOLMAP, SYMBOLS, INSPECT
000500*SAVE ALL
000600*SAVEABEND
000700*LINES 66
000800*CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.       FIBBT0E.
001300 AUTHOR.           K. LEHNER.
001400 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001500 DATE-WRITTEN.     1994-11-02.
001600 DATE-COMPILED.
001700 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2004-03-02
002100* Letzte Version   :: C.00.06
002200* Kurzbeschreibung :: FIBBT-Batch - Fibo-Retracement-Backtest
002300* Auftrag          :: SSFNEW-OIDB
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1994-11-02| kl  | Neuerstellung - Batch fuer Fibo-Backtest
003100*A.00.01|1995-02-14| lor | Grid-Search Entry/Target/Stop/Sides
003200*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003300*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003400*C.00.00|2002-04-08| rb  | Umstellung auf OI-Dashboard-Batch NSE/BSE,
003500*       |          |     | BARS-FILE statt SSF-Kursarchiv
003600*C.00.01|2002-04-08| rb  | Aufruf SSFSYM0M/SSFPHL0M/SSFFIB0M je Tag
003700*C.00.02|2002-09-17| rb  | AR 4433 - Sieger-Lauf schreibt FIBBT-DET
003800*C.00.03|2003-04-15| rb  | AR 4471 - Gewinn-/Verlusttage im Report
003900*C.00.04|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
003950*C.00.05|2004-02-18| rb  | AR 4539 - K-ENTRY/K-TARGET-LITERAL je 1
003960*       |          |     | Stelle zu kurz (0,618 / 1,272 unvollst.)
003970*C.00.06|2004-03-02| rb  | AR 4551 - LINK-FIB/-PHL/-SYM-REC standen
003972*       |          |     | in LINKAGE SECTION ohne USING - jetzt
003974*       |          |     | Eigenspeicher in der WORKING-STORAGE wie
003976*       |          |     | bei EINDRV0E. D200-FIBLEVEL-HOLEN prueft
003978*       |          |     | jetzt LINK-FIB-RC - bei Range=0 (High=Low
003980*       |          |     | Vortag) W-RANGE=0, Tag wird in D300 dann
003982*       |          |     | uebersprungen statt mit altem Level zu
003984*       |          |     | simulieren
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Fibonacci-Retracement-Backtest fuer eine Boerse (NSE oder BSE)
004500* ueber einen Datumsbereich.  Ablauf:
004600*   1. Abdeckungstabelle aus BARS-FILE aufbauen (S100).
004700*   2. Grid-Search ueber Entry-Ratio / Target-Ratio / Stop-Puffer /
004800*      Seiten; je Parametersatz laeuft die Tagesschleife (D100) ueber
004900*      alle Handelstage und die Gesamt-PnL wird mit dem bisherigen
005000*      Sieger verglichen (strikt groesser setzt neuen Sieger, bei
005100*      Gleichstand bleibt der zuerst gefundene Satz Sieger).
005200*   3. Mit dem Siegerparametersatz laeuft die Tagesschleife ein
005300*      letztes Mal im Berichtsmodus: FIBBT-DET (Tagesergebnis je
005400*      Tag) und FIBBT-RPT (Druckbericht) werden geschrieben.  Die
005500*      ueber zwei Boersen kombinierte Tabelle liefert FIBCMB0E aus
005600*      zwei FIBBT-DET-Dateien.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT BARS-FILE        ASSIGN TO "BARSFILE"
007400                              ORGANIZATION LINE SEQUENTIAL
007500                              FILE STATUS IS W-FS-BARS.
007600     SELECT FIBBT-DET        ASSIGN TO "FIBBTDET"
007700                              ORGANIZATION LINE SEQUENTIAL
007800                              FILE STATUS IS W-FS-DET.
007900     SELECT FIBBT-RPT        ASSIGN TO "FIBBTRPT"
008000                              ORGANIZATION LINE SEQUENTIAL
008100                              FILE STATUS IS W-FS-RPT.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  BARS-FILE
008700     LABEL RECORD IS OMITTED.
008800     COPY SSFBARC OF "=SSFLIBTM".
008900
009000 FD  FIBBT-DET
009100     LABEL RECORD IS OMITTED.
009200     COPY SSFDRLC OF "=SSFLIBTM".
009300
009400 FD  FIBBT-RPT
009500     LABEL RECORD IS OMITTED.
009600 01  FIBBT-LINE                   PIC X(80).
009700
009800 WORKING-STORAGE SECTION.
009900*--------------------------------------------------------------------*
010000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010100*--------------------------------------------------------------------*
010200 01          COMP-FELDER.
010300     05      C4-IX               PIC S9(04) COMP.
010400     05      C4-EIX              PIC S9(04) COMP.
010500     05      C4-TIX              PIC S9(04) COMP.
010600     05      C4-SIX              PIC S9(04) COMP.
010700     05      C4-BIX              PIC S9(04) COMP.
010800     05      C4-FOUND-IX         PIC S9(04) COMP.
010900     05      C9-TAGE             PIC S9(09) COMP.
011000     05      C9-TRADES           PIC S9(09) COMP.
011100     05      C9-GEWINNTAGE       PIC S9(09) COMP.
011200     05      C9-VERLUSTTAGE      PIC S9(09) COMP.
011300     05      C9-BEST-EIX         PIC S9(09) COMP.
011400     05      C9-BEST-TIX         PIC S9(09) COMP.
011500     05      C9-BEST-SIX         PIC S9(09) COMP.
011600     05      C9-BEST-SEIX        PIC S9(09) COMP.
011700     05      C4-ENTRY-BAR-IX     PIC S9(04) COMP.
011800     05      FILLER                PIC X(02).
011900
012000 01          DISPLAY-FELDER.
012100     05      D-NUM4              PIC -9(04).
012200     05      D-PNL               PIC -(5)9.99.
012300     05      D-PNL-GES           PIC -(7)9.99.
012400     05      D-RATIO             PIC 9.999.
012500     05      D-PUFFER            PIC -(3)9.
012600     05      D-TAG               PIC 9(08).
012700     05      FILLER                PIC X(02).
012800
012900*--------------------------------------------------------------------*
013000* Rundung/Zwischenrechnung mit 3 Nachkommastellen (Vorgabe SSFNEW)
013100*--------------------------------------------------------------------*
013200 01          W-RECHEN-FELDER.
013300     05      W-PNL-GES           PIC S9(07)V999 COMP.
013400     05      W-SIEGER-PNL        PIC S9(07)V999 COMP.
013500     05      FILLER                PIC X(02).
013600
013700*--------------------------------------------------------------------*
013800* Startup-Parameterkarte : Boerse und Datumsbereich
013900*--------------------------------------------------------------------*
014000 01          STUP-PARAMETER.
014100     05      STUP-TEXT           PIC X(19)
014200                                  VALUE "NSE2024030120240310".
014300     05      STUP-X REDEFINES STUP-TEXT.
014400         10  STUP-EXCHANGE        PIC X(03).
014500         10  STUP-START-DATE      PIC 9(08).
014600         10  STUP-END-DATE        PIC 9(08).
014700     05      FILLER                PIC X(02).
014800
014900*--------------------------------------------------------------------*
015000* Parametergitter : Quick-Variante, wie im Pflichtenheft zur
015050* Batch-Laufzeit vorgegeben (schnelle Durchsicht, kein Vollgitter)
015100*--------------------------------------------------------------------*
015200 01          K-PARAMETER-GITTER.
015300     05      K-ENTRY-LITERAL      PIC X(08) VALUE "05000618".
015400     05      K-ENTRY-RATIO-T REDEFINES K-ENTRY-LITERAL.
015500         10  K-ENTRY-RATIO        PIC 9V999 OCCURS 2 TIMES.
015600     05      K-TARGET-LITERAL     PIC X(08) VALUE "11101272".
015700     05      K-TARGET-RATIO-T REDEFINES K-TARGET-LITERAL.
015800         10  K-TARGET-RATIO       PIC 9V999 OCCURS 2 TIMES.
015900     05      K-STOP-LITERAL       PIC X(06) VALUE "101520".
016000     05      K-STOP-PUFFER-T REDEFINES K-STOP-LITERAL.
016100         10  K-STOP-PUFFER        PIC 9(02) OCCURS 3 TIMES.
016200     05      K-SEITEN-LITERAL     PIC X(18)
016300                                   VALUE "BEIDE LONG  SHORT ".
016400     05      K-SEITEN-T REDEFINES K-SEITEN-LITERAL.
016500         10  K-SEITEN             PIC X(06) OCCURS 3 TIMES.
016600     05      FILLER                PIC X(02).
016700
016800 01          W-GITTER-AKTUELL.
016900     05      W-GITTER-ENTRY       PIC 9V999.
017000     05      W-GITTER-TARGET      PIC 9V999.
017100     05      W-GITTER-STOP        PIC S9(03) COMP.
017200     05      W-GITTER-SEITEN      PIC X(06).
017300     05      FILLER                PIC X(02).
017400
017500 01          KONSTANTE-FELDER.
017600     05      K-MODUL              PIC X(08) VALUE "FIBBT0E ".
017700     05      FILLER                PIC X(02).
017800
017900 01          SCHALTER.
018000     05      PRG-STATUS           PIC 9.
018100         88  PRG-OK                             VALUE 0.
018200         88  PRG-ABBRUCH                        VALUE 1.
018300     05      W-FS-BARS            PIC X(02).
018400     05      W-FS-DET             PIC X(02).
018500     05      W-FS-RPT             PIC X(02).
018600     05      W-BERICHTS-MODUS     PIC X(01).
018700         88  W-IM-BERICHT                      VALUE "J".
018800         88  W-IM-GRID-SEARCH                  VALUE "N".
018900     05      W-SEITE-LANG-OK      PIC X(01).
019000         88  W-LANG-ERLAUBT                    VALUE "J".
019100     05      W-SEITE-KURZ-OK      PIC X(01).
019200         88  W-KURZ-ERLAUBT                    VALUE "J".
019300     05      W-SYMBOL-STATUS      PIC X(01).
019400         88  W-SYMBOL-OK                       VALUE "J".
019500     05      W-PREV-STATUS        PIC X(01).
019600         88  W-PREV-OK                         VALUE "J".
019700     05      FILLER                PIC X(04).
019800
019900*--------------------------------------------------------------------*
020000* Im-Speicher-Tabellen : Abdeckung und Bars eines Handelstages
020100*--------------------------------------------------------------------*
020200 01          COVERAGE-TABLE.
020300     COPY SSFCOVC OF "=SSFLIBTM".
020400
020500 01          W-TAUSCH-EINTRAG      PIC X(27).
020600
020700 01          BAR-TABLE.
020800     COPY SSFBTBC OF "=SSFLIBTM".
020900
021000 01          W-GESUCHTER-TAG       PIC 9(08).
021100 01          W-SYMBOL              PIC X(20).
021200
021300*--------------------------------------------------------------------*
021400* Kalenderfelder : laufender Handelstag und Vortag, mit Tagen-im-
021500* Monat-Tabelle ueber ein Literal mit REDEFINES (analog K-MONATE
021600* in SSFSYM0M)
021700*--------------------------------------------------------------------*
021800 01          W-LAUF-TAG.
021900     05      W-LT-JJJJ             PIC 9(04).
022000     05      W-LT-MM               PIC 9(02).
022100     05      W-LT-TT               PIC 9(02).
022200     05      FILLER                PIC X(02).
022300 01          W-LAUF-TAG-X REDEFINES W-LAUF-TAG.
022400     05      W-LT-NUM              PIC 9(08).
022500     05      FILLER                PIC X(02).
022600
022700 01          W-VORTAG.
022800     05      W-VT-JJJJ             PIC 9(04).
022900     05      W-VT-MM               PIC 9(02).
023000     05      W-VT-TT               PIC 9(02).
023100     05      FILLER                PIC X(02).
023200 01          W-VORTAG-X REDEFINES W-VORTAG.
023300     05      W-VT-NUM              PIC 9(08).
023400     05      FILLER                PIC X(02).
023500
023600 01          K-TAGE-IM-MONAT.
023700     05      K-TAGE-LITERAL        PIC X(24) VALUE
023800                                    "312831303130313130313031".
023900     05      K-TAGE-MONAT-T REDEFINES K-TAGE-LITERAL.
024000         10  K-TAGE-MONAT          PIC 9(02) OCCURS 12 TIMES.
024100     05      FILLER                PIC X(02).
024200
024300 01          W-KALENDER.
024400     05      W-KAL-JJJJ             PIC 9(04).
024500     05      W-KAL-MM               PIC 9(02).
024600     05      W-KAL-TAGE             PIC 9(02).
024700     05      FILLER                PIC X(02).
024800
024900 01          W-LEAP-FELDER.
025000     05      W-LEAP-QUOT            PIC S9(04) COMP.
025100     05      W-LEAP-REST            PIC S9(04) COMP.
025200     05      FILLER                PIC X(02).
025300
025400*--------------------------------------------------------------------*
025500* Ergebnisse des gewaehlten Vortages / Levels fuer den laufenden Tag
025600*--------------------------------------------------------------------*
025700 01          W-TAGES-ERGEBNIS.
025800     05      W-PREV-HIGH            PIC S9(05)V99.
025900     05      W-PREV-LOW             PIC S9(05)V99.
026000     05      W-ENTRY-LEVEL          PIC S9(05)V99.
026100     05      W-EXT-OBEN             PIC S9(05)V99.
026200     05      W-EXT-UNTEN            PIC S9(05)V99.
026300     05      W-RANGE                PIC S9(05)V99.
026400     05      W-SEITE                PIC X(05).
026500         88  W-SEITE-LONG                      VALUE "LONG ".
026600         88  W-SEITE-SHORT                     VALUE "SHORT".
026700         88  W-SEITE-KEIN                      VALUE "-    ".
026800     05      W-TAG-PNL              PIC S9(05)V99.
026900     05      FILLER                PIC X(02).
027000
027100*--------------------------------------------------------------------*
027200* Simulationsfelder fuer die Tagesschleife
027300*--------------------------------------------------------------------*
027400 01          W-SIMULATION.
027500     05      W-STOP-LONG            PIC S9(05)V99.
027600     05      W-STOP-SHORT           PIC S9(05)V99.
027700     05      W-ZIEL                 PIC S9(05)V99.
027800     05      W-ENTRY-PREIS          PIC S9(05)V99.
027900     05      W-LETZTER-SCHLUSS      PIC S9(05)V99.
028000     05      W-POSITION             PIC X(05).
028100         88  W-POS-FLAT                       VALUE "FLAT ".
028200         88  W-POS-LONG                       VALUE "LONG ".
028300         88  W-POS-SHORT                      VALUE "SHORT".
028400     05      W-EXIT-FLAG            PIC X(01).
028450         88  W-EXIT-GEFUNDEN                  VALUE "J".
028500     05      FILLER                PIC X(02).
028700
028800 01          W-SIEGER.
028900     05      W-SIEGER-ENTRY         PIC 9V999.
029000     05      W-SIEGER-TARGET        PIC 9V999.
029100     05      W-SIEGER-STOP          PIC S9(03) COMP.
029200     05      W-SIEGER-SEITEN        PIC X(06).
029300     05      W-SIEGER-TRADES        PIC S9(09) COMP.
029400     05      W-SIEGER-TAGE          PIC S9(09) COMP.
029500     05      W-SIEGER-GEWINNTAGE    PIC S9(09) COMP.
029600     05      W-SIEGER-VERLUSTTAGE   PIC S9(09) COMP.
029700     05      FILLER                PIC X(02).
029800
029900 01          ZEILE                  PIC X(80).
030000 01          ZEILE-X REDEFINES ZEILE.
030100     05      ZEILE-BYTES            PIC X(80).
030200     05      FILLER                PIC X(02).
030300
030350*---------------------------------------------------------------*
030360* LINK-FIB-REC/LINK-PHL-REC/LINK-SYM-REC wie in SSFFIB0M/
030370* SSFPHL0M/SSFSYM0M (Aufbau siehe dort).  Eigener Speicher im
030380* Hauptprogramm (kein USING), an die Module nur per CALL
030390* uebergeben - wie bei EINDRV0E, nicht per LINKAGE SECTION.
030395*---------------------------------------------------------------*
030400 01     LINK-FIB-REC.
030500    05  LINK-FIB-HDR.
030600     10 LINK-FIB-CMD               PIC X(02).
030700     10 LINK-FIB-RC                PIC S9(04) COMP.
030800    05  LINK-FIB-DATA.
030900     10 LINK-FIB-HIGH              PIC S9(05)V99.
031000     10 LINK-FIB-LOW               PIC S9(05)V99.
031100     10 LINK-FIB-RANGE             PIC S9(05)V99.
031200     10 LINK-FIB-RATIO             PIC 9(01)V999.
031300     10 LINK-FIB-LEVEL             PIC S9(05)V99.
031400     10 LINK-FIB-RETR-TAB          PIC S9(05)V99 OCCURS 5 TIMES.
031500     10 LINK-FIB-RETR-RATIO-TAB    PIC 9(01)V999 OCCURS 5 TIMES.
031600     10 LINK-FIB-EXT-AB-TAB        PIC S9(05)V99 OCCURS 6 TIMES.
031700     10 LINK-FIB-EXT-BE-TAB        PIC S9(05)V99 OCCURS 6 TIMES.
031800     10 LINK-FIB-EXT-RATIO-TAB     PIC 9(01)V999 OCCURS 6 TIMES.
031900    05      FILLER                PIC X(02).
032000
032100 01     LINK-PHL-REC.
032200    05  LINK-PHL-HDR.
032300     10 LINK-PHL-CMD               PIC X(02).
032400     10 LINK-PHL-RC                PIC S9(04) COMP.
032500    05  LINK-PHL-DATA.
032600     10 LINK-PHL-BARS.
032700        COPY SSFBTBC OF "=SSFLIBTM".
032800     10 LINK-PHL-PREV-HIGH         PIC S9(05)V99.
032900     10 LINK-PHL-PREV-LOW          PIC S9(05)V99.
033000     10 LINK-PHL-STATUS            PIC X(01).
033100        88 LINK-PHL-GEFUNDEN                  VALUE "J".
033200        88 LINK-PHL-KEINE                     VALUE "N".
033300    05      FILLER                PIC X(02).
033400
033500 01     LINK-SYM-REC.
033600    05  LINK-SYM-HDR.
033700     10 LINK-SYM-CMD               PIC X(02).
033800     10 LINK-SYM-RC                PIC S9(04) COMP.
033900    05  LINK-SYM-DATA.
034000     10 LINK-SYM-ABDECKUNG.
034100        COPY SSFCOVC OF "=SSFLIBTM".
034200     10 LINK-SYM-HANDELSTAG        PIC 9(08).
034300     10 LINK-SYM-SYMBOL            PIC X(20).
034400     10 LINK-SYM-STATUS            PIC X(01).
034500        88 LINK-SYM-GEFUNDEN                  VALUE "J".
034600        88 LINK-SYM-KEINE                     VALUE "N".
034700    05      FILLER                PIC X(02).
034800
035100 PROCEDURE DIVISION.
035200
035300******************************************************************
035400* Steuerungsabsatz
035500******************************************************************
035600 A100-STEUERUNG SECTION.
035700 A100-00.
035800     IF  SHOW-VERSION
035900         DISPLAY K-MODUL " vom: " WHEN-COMPILED
036000     END-IF
036100
036200     PERFORM B000-VORLAUF
036300
036400     IF  PRG-OK
036500         PERFORM B100-VERARBEITUNG
036600     END-IF
036700
036800     PERFORM B090-ENDE
036900
037000     STOP RUN.
037100
037200******************************************************************
037300* Vorlauf : Parameter uebernehmen, Abdeckungstabelle aufbauen,
037400* Ausgabedateien eroeffnen
037500******************************************************************
037600 B000-VORLAUF SECTION.
037700 B000-00.
037800     PERFORM C000-INIT
037900     PERFORM S100-ABDECKUNG-AUFBAUEN
038000
038100     IF  PRG-OK
038200         OPEN OUTPUT FIBBT-DET
038300         IF  W-FS-DET NOT = "00"
038400             SET PRG-ABBRUCH TO TRUE
038500         END-IF
038600         OPEN OUTPUT FIBBT-RPT
038700         IF  W-FS-RPT NOT = "00"
038800             SET PRG-ABBRUCH TO TRUE
038900         END-IF
039000     END-IF
039100     .
039200 B000-99.
039300     EXIT.
039400
039500 B090-ENDE SECTION.
039600 B090-00.
039700     IF  PRG-ABBRUCH
039800         DISPLAY K-MODUL " ABBRUCH - FIBBT NICHT ABGESCHLOSSEN"
039900     ELSE
040000         CLOSE FIBBT-DET
040100         CLOSE FIBBT-RPT
040200         DISPLAY K-MODUL " FIBBT BEENDET - " STUP-EXCHANGE
040300     END-IF
040400     .
040500 B090-99.
040600     EXIT.
040700
040800 C000-INIT SECTION.
040900 C000-00.
041000     INITIALIZE SCHALTER
041100     MOVE ZERO          TO CV-COUNT
041200     MOVE ZERO          TO W-SIEGER-PNL
041300     .
041400 C000-99.
041500     EXIT.
041600
041700******************************************************************
041800* Verarbeitung : Grid-Search, danach Siegerlauf mit Bericht
041900******************************************************************
042000 B100-VERARBEITUNG SECTION.
042100 B100-00.
042200     SET W-IM-GRID-SEARCH  TO TRUE
042300
042400     PERFORM G100-00 THRU G100-99
042500        VARYING C4-EIX FROM 1 BY 1 UNTIL C4-EIX > 2
042600
042700     SET W-IM-BERICHT      TO TRUE
042800     MOVE K-ENTRY-RATIO  (C9-BEST-EIX)  TO W-GITTER-ENTRY
042900     MOVE K-TARGET-RATIO (C9-BEST-TIX)  TO W-GITTER-TARGET
043000     MOVE K-STOP-PUFFER  (C9-BEST-SIX)  TO W-GITTER-STOP
043100     MOVE K-SEITEN       (C9-BEST-SEIX) TO W-GITTER-SEITEN
043200
043300     PERFORM D100-TAGESSCHLEIFE-RECHNEN
043400
043500     MOVE W-GITTER-ENTRY     TO W-SIEGER-ENTRY
043600     MOVE W-GITTER-TARGET    TO W-SIEGER-TARGET
043700     MOVE W-GITTER-STOP      TO W-SIEGER-STOP
043800     MOVE W-GITTER-SEITEN    TO W-SIEGER-SEITEN
043900     MOVE C9-TRADES          TO W-SIEGER-TRADES
044000     MOVE C9-TAGE            TO W-SIEGER-TAGE
044100     MOVE C9-GEWINNTAGE      TO W-SIEGER-GEWINNTAGE
044200     MOVE C9-VERLUSTTAGE     TO W-SIEGER-VERLUSTTAGE
044300
044400     PERFORM E100-REPORT-SCHREIBEN
044500     .
044600 B100-99.
044700     EXIT.
044800
044900******************************************************************
045000* Grid-Search-Ebene 1 : Entry-Ratio
045100******************************************************************
045200 G100-ENTRY-SCHLEIFE SECTION.
045300 G100-00.
045400     PERFORM G200-00 THRU G200-99
045500        VARYING C4-TIX FROM 1 BY 1 UNTIL C4-TIX > 2
045600     .
045700 G100-99.
045800     EXIT.
045900
046000******************************************************************
046100* Grid-Search-Ebene 2 : Target-Ratio
046200******************************************************************
046300 G200-TARGET-SCHLEIFE SECTION.
046400 G200-00.
046500     PERFORM G300-00 THRU G300-99
046600        VARYING C4-SIX FROM 1 BY 1 UNTIL C4-SIX > 3
046700     .
046800 G200-99.
046900     EXIT.
047000
047100******************************************************************
047200* Grid-Search-Ebene 3 : Stop-Puffer
047300******************************************************************
047400 G300-STOP-SCHLEIFE SECTION.
047500 G300-00.
047600     PERFORM G400-00 THRU G400-99
047700        VARYING C4-BIX FROM 1 BY 1 UNTIL C4-BIX > 3
047800     .
047900 G300-99.
048000     EXIT.
048100
048200******************************************************************
048300* Grid-Search-Ebene 4 : Seiten, dann Tagesschleife rechnen und
048400* gegen den bisherigen Sieger pruefen (strikt groesser gewinnt,
048500* bei Gleichstand bleibt der zuerst gefundene Satz Sieger)
048600******************************************************************
048700 G400-SEITEN-SCHLEIFE SECTION.
048800 G400-00.
048900     MOVE K-ENTRY-RATIO  (C4-EIX)  TO W-GITTER-ENTRY
049000     MOVE K-TARGET-RATIO (C4-TIX)  TO W-GITTER-TARGET
049100     MOVE K-STOP-PUFFER  (C4-SIX)  TO W-GITTER-STOP
049200     MOVE K-SEITEN       (C4-BIX)  TO W-GITTER-SEITEN
049300
049400     PERFORM D100-TAGESSCHLEIFE-RECHNEN
049500
049600     IF  W-PNL-GES > W-SIEGER-PNL
049700     OR  (C4-EIX = 1 AND C4-TIX = 1 AND C4-SIX = 1 AND C4-BIX = 1)
049800         MOVE W-PNL-GES  TO W-SIEGER-PNL
049900         MOVE C4-EIX     TO C9-BEST-EIX
050000         MOVE C4-TIX     TO C9-BEST-TIX
050100         MOVE C4-SIX     TO C9-BEST-SIX
050200         MOVE C4-BIX     TO C9-BEST-SEIX
050300     END-IF
050400     .
050500 G400-99.
050600     EXIT.
050700
050800******************************************************************
050900* Tagesschleife : fuer jeden Handelstag von STUP-START-DATE bis
051000* STUP-END-DATE die Fibo-Tagessimulation rechnen (W-GITTER-AKTUELL
051100* liefert die gerade aktiven Parameter) und Summen fortschreiben.
051200* Im Berichtsmodus (W-IM-BERICHT) wird zusaetzlich FIBBT-DET und
051300* die Detailzeile des Druckberichts geschrieben.
051400******************************************************************
051500 D100-TAGESSCHLEIFE-RECHNEN SECTION.
051600 D100-00.
051700     MOVE ZERO            TO W-PNL-GES
051800     MOVE ZERO            TO C9-TAGE
051900     MOVE ZERO            TO C9-TRADES
052000     MOVE ZERO            TO C9-GEWINNTAGE
052100     MOVE ZERO            TO C9-VERLUSTTAGE
052200     MOVE STUP-START-DATE TO W-LT-NUM
052300
052400     PERFORM D110-EIN-HANDELSTAG
052500        UNTIL W-LT-NUM > STUP-END-DATE
052600     .
052700 D100-99.
052800     EXIT.
052900
053000******************************************************************
053100* Einen Handelstag verarbeiten (Schritte a-d der FIBBT-Batchfolge)
053200* und danach zum naechsten Kalendertag weiterschalten
053300******************************************************************
053400 D110-EIN-HANDELSTAG SECTION.
053500 D110-00.
053600     MOVE "N"              TO W-SYMBOL-STATUS
053700     MOVE "N"              TO W-PREV-STATUS
053800
053900     PERFORM R100-SYMBOL-WAEHLEN
054000
054100     IF  W-SYMBOL-OK
054200         PERFORM R200-VORTAG-ERMITTELN
054300
054400         MOVE W-LT-NUM      TO W-GESUCHTER-TAG
054500         PERFORM S300-TAGESBARS-LESEN
054600
054700         IF  W-PREV-OK AND BT-COUNT > ZERO
054800             ADD 1 TO C9-TAGE
054900             PERFORM D200-FIBLEVEL-HOLEN
055000             PERFORM D300-TAGESSIMULATION
055100
055200             ADD W-TAG-PNL TO W-PNL-GES
055300
055400             IF  W-TAG-PNL > ZERO
055500                 ADD 1 TO C9-GEWINNTAGE
055600             ELSE
055700                 IF  W-TAG-PNL < ZERO
055800                     ADD 1 TO C9-VERLUSTTAGE
055900                 END-IF
056000             END-IF
056100
056200             IF  NOT W-SEITE-KEIN
056300                 ADD 1 TO C9-TRADES
056400             END-IF
056500
056600             IF  W-IM-BERICHT
056700                 PERFORM F100-TAGESSATZ-SCHREIBEN
056800             END-IF
056900         END-IF
057000     END-IF
057100
057200     PERFORM R900-NAECHSTER-TAG
057300     .
057400 D110-99.
057500     EXIT.
057600
057700******************************************************************
057800* Symbol fuer den laufenden Handelstag waehlen (SSFSYM0M)
057900******************************************************************
058000 R100-SYMBOL-WAEHLEN SECTION.
058100 R100-00.
058200     MOVE COVERAGE-TABLE        TO LINK-SYM-ABDECKUNG
058300     MOVE W-LT-NUM               TO LINK-SYM-HANDELSTAG
058400
058500     CALL "SSFSYM0M" USING LINK-SYM-REC
058600
058700     IF  LINK-SYM-GEFUNDEN
058800         MOVE "J"                  TO W-SYMBOL-STATUS
058900         MOVE LINK-SYM-SYMBOL      TO W-SYMBOL
059000     END-IF
059100     .
059200 R100-99.
059300     EXIT.
059400
059500******************************************************************
059600* Vortag (Kalendertag) ermitteln und PREVHL rechnen (SSFPHL0M)
059700******************************************************************
059800 R200-VORTAG-ERMITTELN SECTION.
059900 R200-00.
060000     MOVE W-LT-NUM         TO W-VT-NUM
060100     PERFORM R210-VORTAG-ZURUECK
060200
060300     MOVE W-VT-NUM          TO W-GESUCHTER-TAG
060400     PERFORM S300-TAGESBARS-LESEN
060500
060600     MOVE BAR-TABLE          TO LINK-PHL-BARS
060700
060800     CALL "SSFPHL0M" USING LINK-PHL-REC
060900
061000     IF  LINK-PHL-GEFUNDEN
061100         MOVE "J"                  TO W-PREV-STATUS
061200         MOVE LINK-PHL-PREV-HIGH   TO W-PREV-HIGH
061300         MOVE LINK-PHL-PREV-LOW    TO W-PREV-LOW
061400     END-IF
061500     .
061600 R200-99.
061700     EXIT.
061800
061900******************************************************************
062000* Kalendertag W-VORTAG um 1 Kalendertag zurueckschalten
062100******************************************************************
062200 R210-VORTAG-ZURUECK SECTION.
062300 R210-00.
062400     IF  W-VT-TT > 1
062500         SUBTRACT 1 FROM W-VT-TT
062600     ELSE
062700         IF  W-VT-MM > 1
062800             SUBTRACT 1 FROM W-VT-MM
062900         ELSE
063000             MOVE 12 TO W-VT-MM
063100             SUBTRACT 1 FROM W-VT-JJJJ
063200         END-IF
063300         MOVE W-VT-JJJJ TO W-KAL-JJJJ
063400         MOVE W-VT-MM   TO W-KAL-MM
063500         PERFORM U100-TAGE-IM-MONAT-FESTSTELLEN
063600         MOVE W-KAL-TAGE TO W-VT-TT
063700     END-IF
063800     .
063900 R210-99.
064000     EXIT.
064100
064200******************************************************************
064300* Kalendertag W-LAUF-TAG um 1 Kalendertag vorschalten
064400******************************************************************
064500 R900-NAECHSTER-TAG SECTION.
064600 R900-00.
064700     MOVE W-LT-JJJJ TO W-KAL-JJJJ
064800     MOVE W-LT-MM   TO W-KAL-MM
064900     PERFORM U100-TAGE-IM-MONAT-FESTSTELLEN
065000
065100     IF  W-LT-TT < W-KAL-TAGE
065200         ADD 1 TO W-LT-TT
065300     ELSE
065400         MOVE 1 TO W-LT-TT
065500         IF  W-LT-MM < 12
065600             ADD 1 TO W-LT-MM
065700         ELSE
065800             MOVE 1 TO W-LT-MM
065900             ADD 1 TO W-LT-JJJJ
066000         END-IF
066100     END-IF
066200     .
066300 R900-99.
066400     EXIT.
066500
066600******************************************************************
066700* Anzahl Tage des Monats W-KAL-MM/W-KAL-JJJJ feststellen (Schalt-
066800* jahrpruefung ueber DIVIDE REMAINDER, kein intrinsisches FUNCTION)
066900******************************************************************
067000 U100-TAGE-IM-MONAT-FESTSTELLEN SECTION.
067100 U100-00.
067200     MOVE K-TAGE-MONAT (W-KAL-MM)  TO W-KAL-TAGE
067300     IF  W-KAL-MM = 2
067400         DIVIDE W-KAL-JJJJ BY 4   GIVING W-LEAP-QUOT
067500                                   REMAINDER W-LEAP-REST
067600         IF  W-LEAP-REST = ZERO
067700             MOVE 29 TO W-KAL-TAGE
067800             DIVIDE W-KAL-JJJJ BY 100 GIVING W-LEAP-QUOT
067900                                       REMAINDER W-LEAP-REST
068000             IF  W-LEAP-REST = ZERO
068100                 MOVE 28 TO W-KAL-TAGE
068200                 DIVIDE W-KAL-JJJJ BY 400 GIVING W-LEAP-QUOT
068300                                           REMAINDER W-LEAP-REST
068400                 IF  W-LEAP-REST = ZERO
068500                     MOVE 29 TO W-KAL-TAGE
068600                 END-IF
068700             END-IF
068800         END-IF
068900     END-IF
069000     .
069100 U100-99.
069200     EXIT.
069300
069400******************************************************************
069500* Bars eines Kalendertages (W-GESUCHTER-TAG) fuer das gewaehlte
069600* Symbol (W-SYMBOL) aus BARS-FILE lesen - voller Vorlauf, da die
069700* Datei nicht nach Datum sondern nach Symbol/Datum/Zeit sortiert ist
069800******************************************************************
069900 S300-TAGESBARS-LESEN SECTION.
070000 S300-00.
070100     MOVE ZERO             TO BT-COUNT
070200     MOVE SPACES           TO W-FS-BARS
070300     OPEN INPUT BARS-FILE
070400
070500     PERFORM S310-EINE-BAR-LESEN
070600        UNTIL W-FS-BARS = "10"
070700
070800     CLOSE BARS-FILE
070900     .
071000 S300-99.
071100     EXIT.
071200
071300 S310-EINE-BAR-LESEN SECTION.
071400 S310-00.
071500     READ BARS-FILE
071600        AT END MOVE "10" TO W-FS-BARS
071700     END-READ
071800
071900     IF  W-FS-BARS NOT = "10"
072000         IF  BAR-EXCHANGE = STUP-EXCHANGE
072100         AND BAR-SYMBOL   = W-SYMBOL
072200         AND BAR-DATE     = W-GESUCHTER-TAG
072300         AND BT-COUNT < 400
072400             ADD 1                       TO BT-COUNT
072500             MOVE BAR-TIME               TO BT-TIME (BT-COUNT)
072600             MOVE BAR-OPEN               TO BT-OPEN (BT-COUNT)
072700             MOVE BAR-HIGH               TO BT-HIGH (BT-COUNT)
072800             MOVE BAR-LOW                TO BT-LOW  (BT-COUNT)
072900             MOVE BAR-CLOSE              TO BT-CLOSE(BT-COUNT)
073000             MOVE BAR-VOLUME             TO BT-VOLUME(BT-COUNT)
073100             MOVE BAR-OI                 TO BT-OI   (BT-COUNT)
073200             MOVE BAR-VALID-O            TO BT-VALID-O(BT-COUNT)
073300             MOVE BAR-VALID-H            TO BT-VALID-H(BT-COUNT)
073400             MOVE BAR-VALID-L            TO BT-VALID-L(BT-COUNT)
073500             MOVE BAR-VALID-C            TO BT-VALID-C(BT-COUNT)
073600         END-IF
073700     END-IF
073800     .
073900 S310-99.
074000     EXIT.
074100
074200******************************************************************
074300* Abdeckungstabelle aus BARS-FILE aufbauen : pro Symbol erster und
074400* letzter Handelstag und Gesamtzahl Bars, absteigend nach Barzahl
074500* sortiert (siehe SYMPICK)
074600******************************************************************
074700 S100-ABDECKUNG-AUFBAUEN SECTION.
074800 S100-00.
074900     MOVE ZERO             TO CV-COUNT
075000     MOVE SPACES           TO W-FS-BARS
075100     OPEN INPUT BARS-FILE
075200
075300     IF  W-FS-BARS NOT = "00" AND W-FS-BARS NOT = SPACES
075400         SET PRG-ABBRUCH TO TRUE
075500     ELSE
075600         PERFORM S110-EINE-ABDECKUNGS-BAR
075700            UNTIL W-FS-BARS = "10"
075800
075900         CLOSE BARS-FILE
076000         PERFORM S200-ABDECKUNG-SORTIEREN
076100     END-IF
076200     .
076300 S100-99.
076400     EXIT.
076500
076600 S110-EINE-ABDECKUNGS-BAR SECTION.
076700 S110-00.
076800     READ BARS-FILE
076900        AT END MOVE "10" TO W-FS-BARS
077000     END-READ
077100
077200     IF  W-FS-BARS NOT = "10"
077300         IF  BAR-EXCHANGE = STUP-EXCHANGE
077400         AND BAR-DATE >= STUP-START-DATE
077500         AND BAR-DATE <= STUP-END-DATE
077600             PERFORM S120-SYMBOL-SUCHEN
077700             IF  C4-FOUND-IX > ZERO
077800                 PERFORM S130-ABDECKUNG-FORTSCHREIBEN
077900             ELSE
078000                 PERFORM S140-ABDECKUNG-EINFUEGEN
078100             END-IF
078200         END-IF
078300     END-IF
078400     .
078500 S110-99.
078600     EXIT.
078700
078800******************************************************************
078900* Lineare Suche nach BAR-SYMBOL in CV-ENTRY(1..CV-COUNT)
079000******************************************************************
079100 S120-SYMBOL-SUCHEN SECTION.
079200 S120-00.
079300     MOVE ZERO             TO C4-FOUND-IX
079400
079500     PERFORM S121-EINTRAG-VERGLEICHEN
079600        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
079700     .
079800 S120-99.
079900     EXIT.
080000
080100 S121-EINTRAG-VERGLEICHEN SECTION.
080200 S121-00.
080300     IF  CV-SYMBOL (C4-IX) = BAR-SYMBOL
080400         MOVE C4-IX TO C4-FOUND-IX
080500     END-IF
080600     .
080700 S121-99.
080800     EXIT.
080900
081000******************************************************************
081100* Vorhandenen Eintrag C4-FOUND-IX fortschreiben
081200******************************************************************
081300 S130-ABDECKUNG-FORTSCHREIBEN SECTION.
081400 S130-00.
081500     IF  BAR-DATE < CV-FIRST-DATE (C4-FOUND-IX)
081600         MOVE BAR-DATE TO CV-FIRST-DATE (C4-FOUND-IX)
081700     END-IF
081800     IF  BAR-DATE > CV-LAST-DATE (C4-FOUND-IX)
081900         MOVE BAR-DATE TO CV-LAST-DATE (C4-FOUND-IX)
082000     END-IF
082100     ADD 1 TO CV-BAR-COUNT (C4-FOUND-IX)
082200     .
082300 S130-99.
082400     EXIT.
082500
082600******************************************************************
082700* Neues Symbol anhaengen (Platz vorausgesetzt, CV-ENTRY OCCURS 50)
082800******************************************************************
082900 S140-ABDECKUNG-EINFUEGEN SECTION.
083000 S140-00.
083100     IF  CV-COUNT < 50
083200         ADD 1                         TO CV-COUNT
083300         MOVE BAR-SYMBOL               TO CV-SYMBOL     (CV-COUNT)
083400         MOVE BAR-DATE                 TO CV-FIRST-DATE (CV-COUNT)
083500         MOVE BAR-DATE                 TO CV-LAST-DATE  (CV-COUNT)
083600         MOVE 1                        TO CV-BAR-COUNT  (CV-COUNT)
083700     END-IF
083800     .
083900 S140-99.
084000     EXIT.
084100
084200******************************************************************
084300* CV-ENTRY absteigend nach CV-BAR-COUNT sortieren (Tauschverfahren,
084400* Tabelle klein - max. 50 Symbole je Boerse/Zeitraum)
084500******************************************************************
084600 S200-ABDECKUNG-SORTIEREN SECTION.
084700 S200-00.
084800     PERFORM S210-SORTIER-DURCHGANG
084900        VARYING C4-EIX FROM 1 BY 1 UNTIL C4-EIX >= CV-COUNT
085000     .
085100 S200-99.
085200     EXIT.
085300
085400 S210-SORTIER-DURCHGANG SECTION.
085500 S210-00.
085600     PERFORM S220-PAAR-VERGLEICHEN
085700        VARYING C4-TIX FROM 1 BY 1 UNTIL C4-TIX > CV-COUNT - C4-EIX
085800     .
085900 S210-99.
086000     EXIT.
086100
086200 S220-PAAR-VERGLEICHEN SECTION.
086300 S220-00.
086400     IF  CV-BAR-COUNT (C4-TIX) < CV-BAR-COUNT (C4-TIX + 1)
086500         MOVE CV-ENTRY (C4-TIX)      TO W-TAUSCH-EINTRAG
086600         MOVE CV-ENTRY (C4-TIX + 1)  TO CV-ENTRY (C4-TIX)
086700         MOVE W-TAUSCH-EINTRAG       TO CV-ENTRY (C4-TIX + 1)
086800     END-IF
086900     .
087000 S220-99.
087100     EXIT.
087200
087300******************************************************************
087400* Fib-Level des laufenden Tages holen : Entry-Level (RT), Ext.
087500* oben (EA) und Ext. unten (EB) ueber SSFFIB0M
087600******************************************************************
087700 D200-FIBLEVEL-HOLEN SECTION.
087800 D200-00.
087900     MOVE W-PREV-HIGH        TO LINK-FIB-HIGH
088000     MOVE W-PREV-LOW         TO LINK-FIB-LOW
088100
088200     MOVE "RT"               TO LINK-FIB-CMD
088300     MOVE W-GITTER-ENTRY     TO LINK-FIB-RATIO
088400     CALL "SSFFIB0M" USING LINK-FIB-REC
088410**--> SSFFIB0M meldet RC=9999, wenn High=Low (Range <= 0) am
088420**--> Vortag - Tag zaehlt dann als "keine Bars/Range", kein Level
088430**--> uebernehmen, W-RANGE bleibt 0 und D300 ueberspringt den Tag.
088440     IF LINK-FIB-RC NOT = ZERO
088450         MOVE ZERO           TO W-RANGE
088460     ELSE
088470         MOVE LINK-FIB-LEVEL     TO W-ENTRY-LEVEL
088480         MOVE LINK-FIB-RANGE     TO W-RANGE
088490
088600         MOVE "EA"               TO LINK-FIB-CMD
088700         MOVE W-GITTER-TARGET    TO LINK-FIB-RATIO
088800         CALL "SSFFIB0M" USING LINK-FIB-REC
088810         IF LINK-FIB-RC NOT = ZERO
088820             MOVE ZERO           TO W-RANGE
088830         ELSE
088840             MOVE LINK-FIB-LEVEL     TO W-EXT-OBEN
088900
089000             MOVE "EB"               TO LINK-FIB-CMD
089100             MOVE W-GITTER-TARGET    TO LINK-FIB-RATIO
089200             CALL "SSFFIB0M" USING LINK-FIB-REC
089210             IF LINK-FIB-RC NOT = ZERO
089220                 MOVE ZERO           TO W-RANGE
089230             ELSE
089240                 MOVE LINK-FIB-LEVEL     TO W-EXT-UNTEN
089250             END-IF
089260         END-IF
089270     END-IF
089700     .
089800 D200-99.
089900     EXIT.
090000
090100******************************************************************
090200* Tagessimulation (1 Trade pro Tag) - BUSINESS RULES/FIBBT
090300******************************************************************
090400 D300-TAGESSIMULATION SECTION.
090500 D300-00.
090600     SET W-SEITE-KEIN   TO TRUE
090700     MOVE ZERO          TO W-TAG-PNL
090800     SET W-POS-FLAT     TO TRUE
090900     MOVE ZERO          TO C4-ENTRY-BAR-IX
091000     MOVE "N"           TO W-EXIT-FLAG
091100
091200     IF  W-RANGE > ZERO
091300         MOVE "N" TO W-SEITE-LANG-OK
091400         MOVE "N" TO W-SEITE-KURZ-OK
091500         IF  W-GITTER-SEITEN = "BEIDE " OR W-GITTER-SEITEN = "LONG  "
091600             SET W-LANG-ERLAUBT TO TRUE
091700         END-IF
091800         IF  W-GITTER-SEITEN = "BEIDE " OR W-GITTER-SEITEN = "SHORT "
091900             SET W-KURZ-ERLAUBT TO TRUE
092000         END-IF
092100
092200         COMPUTE W-STOP-LONG  = W-ENTRY-LEVEL - W-GITTER-STOP
092300         COMPUTE W-STOP-SHORT = W-ENTRY-LEVEL + W-GITTER-STOP
092400
092500         PERFORM D310-BAR-SIMULIEREN
092600            VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-COUNT
092700                                       OR  W-EXIT-GEFUNDEN
092800
092900         IF  NOT W-EXIT-GEFUNDEN
093000             PERFORM D340-EOD-GLATTSTELLEN
093100         END-IF
093200     END-IF
093300     .
093400 D300-99.
093500     EXIT.
093600
093700******************************************************************
093800* Eine Bar des Tages pruefen : Einstieg (falls flat) oder Ausstieg
093900* (in Position, ab der Bar NACH der Einstiegsbar)
094000******************************************************************
094100 D310-BAR-SIMULIEREN SECTION.
094200 D310-00.
094300     IF  BT-VALID-O (C4-IX) = "Y" AND BT-VALID-C (C4-IX) = "Y"
094400
094500         MOVE BT-CLOSE (C4-IX)  TO W-LETZTER-SCHLUSS
094600
094700         IF  W-POS-FLAT
094800             PERFORM D320-EINSTIEG-PRUEFEN
094900         ELSE
095000             IF  C4-IX > C4-ENTRY-BAR-IX
095100                 PERFORM D330-AUSSTIEG-PRUEFEN
095200             END-IF
095300         END-IF
095400
095500     END-IF
095600     .
095700 D310-99.
095800     EXIT.
095900
096000******************************************************************
096100* Einstiegspruefung - Long wird vor Short auf derselben Bar geprueft
096200******************************************************************
096300 D320-EINSTIEG-PRUEFEN SECTION.
096400 D320-00.
096500     IF  W-LANG-ERLAUBT
096600     AND BT-LOW (C4-IX) <= W-ENTRY-LEVEL
096700     AND BT-CLOSE (C4-IX) > BT-OPEN (C4-IX)
096800     AND BT-CLOSE (C4-IX) > W-ENTRY-LEVEL
096900         SET  W-POS-LONG         TO TRUE
097000         SET  W-SEITE-LONG       TO TRUE
097100         MOVE BT-CLOSE (C4-IX)   TO W-ENTRY-PREIS
097200         MOVE C4-IX               TO C4-ENTRY-BAR-IX
097300         IF  W-EXT-OBEN <= W-PREV-HIGH + 1
097400             MOVE W-EXT-OBEN      TO W-ZIEL
097500         ELSE
097600             COMPUTE W-ZIEL = W-PREV-HIGH + 1
097700         END-IF
097800     ELSE
097900         IF  W-KURZ-ERLAUBT
098000         AND BT-HIGH (C4-IX) >= W-ENTRY-LEVEL
098100         AND BT-CLOSE (C4-IX) < BT-OPEN (C4-IX)
098200         AND BT-CLOSE (C4-IX) < W-ENTRY-LEVEL
098300             SET  W-POS-SHORT        TO TRUE
098400             SET  W-SEITE-SHORT      TO TRUE
098500             MOVE BT-CLOSE (C4-IX)   TO W-ENTRY-PREIS
098600             MOVE C4-IX               TO C4-ENTRY-BAR-IX
098700             IF  W-EXT-UNTEN >= W-PREV-LOW - 1
098800                 MOVE W-EXT-UNTEN     TO W-ZIEL
098900             ELSE
099000                 COMPUTE W-ZIEL = W-PREV-LOW - 1
099100             END-IF
099200         END-IF
099300     END-IF
099400     .
099500 D320-99.
099600     EXIT.
099700
099800******************************************************************
099900* Ausstiegspruefung - Stop wird vor Ziel geprueft
100000******************************************************************
100100 D330-AUSSTIEG-PRUEFEN SECTION.
100200 D330-00.
100300     IF  W-POS-LONG
100400         IF  BT-LOW (C4-IX) <= W-STOP-LONG
100500             COMPUTE W-TAG-PNL = W-STOP-LONG - W-ENTRY-PREIS
100600             SET W-EXIT-GEFUNDEN TO TRUE
100700         ELSE
100800             IF  BT-HIGH (C4-IX) >= W-ZIEL
100900                 COMPUTE W-TAG-PNL = W-ZIEL - W-ENTRY-PREIS
101000                 SET W-EXIT-GEFUNDEN TO TRUE
101100             END-IF
101200         END-IF
101300     ELSE
101400         IF  BT-HIGH (C4-IX) >= W-STOP-SHORT
101500             COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-STOP-SHORT
101600             SET W-EXIT-GEFUNDEN TO TRUE
101700         ELSE
101800             IF  BT-LOW (C4-IX) <= W-ZIEL
101900                 COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-ZIEL
102000                 SET W-EXIT-GEFUNDEN TO TRUE
102100             END-IF
102200         END-IF
102300     END-IF
102400     .
102500 D330-99.
102600     EXIT.
102700
102800******************************************************************
102900* Kein Ausstieg bis zur letzten Bar des Tages : Glattstellung zum
103000* Schlusskurs der letzten verarbeiteten Bar (Note "eod")
103100******************************************************************
103200 D340-EOD-GLATTSTELLEN SECTION.
103300 D340-00.
103400     IF  W-POS-LONG
103500         COMPUTE W-TAG-PNL = W-LETZTER-SCHLUSS - W-ENTRY-PREIS
103600     ELSE
103700         IF  W-POS-SHORT
103800             COMPUTE W-TAG-PNL = W-ENTRY-PREIS - W-LETZTER-SCHLUSS
103900         END-IF
104000     END-IF
104100     .
104200 D340-99.
104300     EXIT.
104400
104500******************************************************************
104600* Tagesergebnis nach FIBBT-DET schreiben (Berichtsmodus)
104700******************************************************************
104800 F100-TAGESSATZ-SCHREIBEN SECTION.
104900 F100-00.
105000     MOVE W-LT-NUM           TO DR-DATE
105100     MOVE W-SYMBOL           TO DR-SYMBOL
105200     MOVE W-SEITE            TO DR-SIDE
105300     MOVE W-TAG-PNL           TO DR-PNL
105400
105500     WRITE DAILY-RESULT-RECORD
105600     .
105700 F100-99.
105800     EXIT.
105900
106000******************************************************************
106100* Druckbericht FIBBT-RPT schreiben : Kopf, Sieger-Parameter,
106200* Summen, Gewinn-/Verlusttage (die ueber beide Boersen kombinierte
106300* Tabelle liefert FIBCMB0E aus zwei FIBBT-DET-Dateien)
106400******************************************************************
106500 E100-REPORT-SCHREIBEN SECTION.
106600 E100-00.
106700     MOVE SPACES TO ZEILE
106800     STRING "FIBBT-BERICHT  BOERSE " DELIMITED BY SIZE
106900            STUP-EXCHANGE             DELIMITED BY SIZE
107000       INTO ZEILE
107100     WRITE FIBBT-LINE FROM ZEILE
107200
107300     MOVE SPACES TO ZEILE
107400     MOVE STUP-START-DATE  TO D-TAG
107500     STRING "ZEITRAUM VON " DELIMITED BY SIZE
107600            D-TAG            DELIMITED BY SIZE
107700       INTO ZEILE
107800     WRITE FIBBT-LINE FROM ZEILE
107900
108000     MOVE SPACES TO ZEILE
108100     MOVE STUP-END-DATE    TO D-TAG
108200     STRING "         BIS  " DELIMITED BY SIZE
108300            D-TAG            DELIMITED BY SIZE
108400       INTO ZEILE
108500     WRITE FIBBT-LINE FROM ZEILE
108600
108700     MOVE SPACES TO ZEILE
108800     MOVE W-SIEGER-ENTRY TO D-RATIO
108900     STRING "SIEGER ENTRY-RATIO  = " DELIMITED BY SIZE
109000            D-RATIO                  DELIMITED BY SIZE
109100       INTO ZEILE
109200     WRITE FIBBT-LINE FROM ZEILE
109300
109400     MOVE SPACES TO ZEILE
109500     MOVE W-SIEGER-TARGET TO D-RATIO
109600     STRING "SIEGER TARGET-RATIO = " DELIMITED BY SIZE
109700            D-RATIO                  DELIMITED BY SIZE
109800       INTO ZEILE
109900     WRITE FIBBT-LINE FROM ZEILE
110000
110100     MOVE SPACES TO ZEILE
110200     MOVE W-SIEGER-STOP TO D-PUFFER
110300     STRING "SIEGER STOP-PUFFER  = " DELIMITED BY SIZE
110400            D-PUFFER                 DELIMITED BY SIZE
110500       INTO ZEILE
110600     WRITE FIBBT-LINE FROM ZEILE
110700
110800     MOVE SPACES TO ZEILE
110900     STRING "SIEGER SEITEN       = " DELIMITED BY SIZE
111000            W-SIEGER-SEITEN          DELIMITED BY SIZE
111100       INTO ZEILE
111200     WRITE FIBBT-LINE FROM ZEILE
111300
111400     MOVE SPACES TO ZEILE
111500     MOVE W-SIEGER-PNL TO D-PNL-GES
111600     STRING "GESAMT-PNL          = " DELIMITED BY SIZE
111700            D-PNL-GES                DELIMITED BY SIZE
111800       INTO ZEILE
111900     WRITE FIBBT-LINE FROM ZEILE
112000
112100     MOVE SPACES TO ZEILE
112200     MOVE W-SIEGER-TAGE TO D-NUM4
112300     STRING "HANDELSTAGE GESAMT  = " DELIMITED BY SIZE
112400            D-NUM4                   DELIMITED BY SIZE
112500       INTO ZEILE
112600     WRITE FIBBT-LINE FROM ZEILE
112700
112800     MOVE SPACES TO ZEILE
112900     MOVE W-SIEGER-TRADES TO D-NUM4
113000     STRING "TAGE MIT TRADE      = " DELIMITED BY SIZE
113100            D-NUM4                   DELIMITED BY SIZE
113200       INTO ZEILE
113300     WRITE FIBBT-LINE FROM ZEILE
113400
113500     MOVE SPACES TO ZEILE
113600     MOVE W-SIEGER-GEWINNTAGE TO D-NUM4
113700     STRING "GEWINNTAGE          = " DELIMITED BY SIZE
113800            D-NUM4                   DELIMITED BY SIZE
113900       INTO ZEILE
114000     WRITE FIBBT-LINE FROM ZEILE
114100
114200     MOVE SPACES TO ZEILE
114300     MOVE W-SIEGER-VERLUSTTAGE TO D-NUM4
114400     STRING "VERLUSTTAGE         = " DELIMITED BY SIZE
114500            D-NUM4                   DELIMITED BY SIZE
114600       INTO ZEILE
114700     WRITE FIBBT-LINE FROM ZEILE
114800     .
114900 E100-99.
115000     EXIT.
