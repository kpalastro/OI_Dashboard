000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       SSFSYM0M.
001200 AUTHOR.           B. RAUSCHER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     2002-03-12.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-03-02
002000* Letzte Version   :: A.00.03
002100* Kurzbeschreibung :: Futures-Kontrakt fuer Handelstag auswaehlen
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|2002-03-12| rb  | Neuerstellung - Kontraktauswahl NSE/BSE
002900*A.00.01|2002-06-21| rb  | Fallback auf Kontrakt mit meisten Bars
003000*A.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
003050*A.00.03|2004-03-02| rb  | AR 4551 - FILLER stand zwischen LINK-SYMBOL-
003060*       |          |     | STATUS und seinen 88-Stufen - umgestellt
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Zu einem Handelstag wird aus der Abdeckungstabelle (COVERAGE-
003600* TABLE, absteigend nach Barzahl aufgebaut) der passende Futures-
003700* Kontrakt ausgewaehlt:
003800*   1. Monatshinweis = 3-stelliges Monatskuerzel des Handelstages
003900*      (JAN...DEC).
004000*   2. Nur Kontrakte beruecksichtigen, deren Abdeckungszeitraum
004100*      den Handelstag enthaelt.
004200*   3. Unter diesen denjenigen mit dem Monatshinweis im Symbol und
004300*      der hoechsten Barzahl nehmen.
004400*   4. Kein Treffer auf den Monatshinweis: den abdeckenden Kontrakt
004500*      mit der hoechsten Barzahl nehmen (Fallback).
004600*   5. Kein abdeckender Kontrakt: Status "keine Auswahl".
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!$%&/=*+".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*--------------------------------------------------------------------*
006900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007000*--------------------------------------------------------------------*
007100 01          COMP-FELDER.
007200     05      C4-IX               PIC S9(04) COMP.
007300     05      C4-POS              PIC S9(04) COMP.
007400     05      C4-HINT-IX          PIC S9(04) COMP.
007500     05      C4-FALLBACK-IX      PIC S9(04) COMP.
007600     05      FILLER                PIC X(02).
007700
007800 01          DISPLAY-FELDER.
007900     05      D-NUM4              PIC -9(04).
008000     05      FILLER                PIC X(02).
008100 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
008200     05      D-NUM4-BYTES         PIC X(05).
008300     05      FILLER                PIC X(02).
008400
008500*--------------------------------------------------------------------*
008600* Handelstag, aufgespalten fuer die Ermittlung des Monatshinweises
008700*--------------------------------------------------------------------*
008800 01          W-HANDELSTAG.
008900     05      W-HT-JJJJ            PIC 9(04).
009000     05      W-HT-MM              PIC 9(02).
009100     05      W-HT-TT              PIC 9(02).
009200     05      FILLER                PIC X(02).
009300 01          W-HANDELSTAG-X REDEFINES W-HANDELSTAG.
009400     05      W-HT-NUM             PIC 9(08).
009500     05      FILLER                PIC X(02).
009600
009700 01          W-MONAT-HINWEIS      PIC X(03).
009800
009900*--------------------------------------------------------------------*
010000* Monatskuerzel-Tabelle ueber ein Literal mit REDEFINES erschlossen,
010100* wie K-RETR-LITERAL/K-EXT-LITERAL in SSFFIB0M
010200*--------------------------------------------------------------------*
010300 01          K-MONATE.
010400     05      K-MONAT-LITERAL      PIC X(36)
010500         VALUE "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
010600     05      K-MONAT-NAME-T REDEFINES K-MONAT-LITERAL.
010700         10  K-MONAT-NAME         PIC X(03) OCCURS 12 TIMES.
010800     05      FILLER                PIC X(02).
010900
011000 01          KONSTANTE-FELDER.
011100     05      K-MODUL              PIC X(08) VALUE "SSFSYM0M".
011200     05      FILLER                PIC X(02).
011300
011400 01          SCHALTER.
011500     05      PRG-STATUS           PIC 9.
011600         88  PRG-OK                            VALUE 0.
011700         88  PRG-ABBRUCH                        VALUE 1.
011800     05      W-ENTHALTEN-FLAG     PIC X(01).
011900         88  W-HINWEIS-ENTHALTEN             VALUE "J".
012000     05      FILLER                PIC X(04).
012100
012200 LINKAGE SECTION.
012300
012400 01     LINK-REC.
012500    05  LINK-HDR.
012600     10 LINK-CMD                 PIC X(02).
012700     10 LINK-RC                  PIC S9(04) COMP.
012800    05  LINK-DATA.
012900     10 LINK-ABDECKUNG.
013000        COPY SSFCOVC OF "=SSFLIBTM".
013100     10 LINK-HANDELSTAG          PIC 9(08).
013200     10 LINK-SYMBOL              PIC X(20).
013300     10 LINK-SYMBOL-STATUS       PIC X(01).
013400        88 LINK-SYMBOL-GEFUNDEN             VALUE "J".
013500        88 LINK-SYMBOL-KEINE                VALUE "N".
013600    05      FILLER                PIC X(02).
013700
013800 PROCEDURE DIVISION USING LINK-REC.
013900
014000 A100-STEUERUNG SECTION.
014100 A100-00.
014200     IF  SHOW-VERSION
014300         DISPLAY K-MODUL " vom: " WHEN-COMPILED
014400     END-IF
014500
014600     PERFORM B000-VORLAUF
014700     PERFORM B100-VERARBEITUNG
014800     PERFORM B090-ENDE
014900
015000     EXIT PROGRAM.
015100
015200 B000-VORLAUF SECTION.
015300 B000-00.
015400     PERFORM C000-INIT
015500     .
015600 B000-99.
015700     EXIT.
015800
015900 B090-ENDE SECTION.
016000 B090-00.
016100     IF  PRG-ABBRUCH
016200         DISPLAY K-MODUL " ABBRUCH"
016300         MOVE 9999           TO LINK-RC
016400     END-IF
016500     .
016600 B090-99.
016700     EXIT.
016800
016900******************************************************************
017000* Verarbeitung : Monatshinweis ermitteln, Abdeckungstabelle scannen
017100******************************************************************
017200 B100-VERARBEITUNG SECTION.
017300 B100-00.
017400     PERFORM C100-MONATSHINWEIS-ERMITTELN
017500
017600     MOVE ZERO             TO C4-HINT-IX
017700     MOVE ZERO             TO C4-FALLBACK-IX
017800
017900     PERFORM C200-EINTRAG-PRUEFEN
018000        VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > CV-COUNT
018100
018200     EVALUATE TRUE
018300        WHEN C4-HINT-IX > ZERO
018400             SET LINK-SYMBOL-GEFUNDEN TO TRUE
018500             MOVE CV-SYMBOL (C4-HINT-IX)     TO LINK-SYMBOL
018600        WHEN C4-FALLBACK-IX > ZERO
018700             SET LINK-SYMBOL-GEFUNDEN TO TRUE
018800             MOVE CV-SYMBOL (C4-FALLBACK-IX) TO LINK-SYMBOL
018900        WHEN OTHER
019000             SET LINK-SYMBOL-KEINE    TO TRUE
019100             MOVE SPACES                     TO LINK-SYMBOL
019200     END-EVALUATE
019300     .
019400 B100-99.
019500     EXIT.
019600
019700******************************************************************
019800* Monatshinweis = Monatskuerzel des Handelstages (LINK-HANDELSTAG)
019900******************************************************************
020000 C100-MONATSHINWEIS-ERMITTELN SECTION.
020100 C100-00.
020200     MOVE LINK-HANDELSTAG  TO W-HT-NUM
020300     MOVE K-MONAT-NAME (W-HT-MM)   TO W-MONAT-HINWEIS
020400     .
020500 C100-99.
020600     EXIT.
020700
020800******************************************************************
020900* Einen Abdeckungseintrag pruefen : abdeckend? Hinweis enthalten?
021000******************************************************************
021100 C200-EINTRAG-PRUEFEN SECTION.
021200 C200-00.
021300     IF  LINK-HANDELSTAG >= CV-FIRST-DATE (C4-IX)
021400     AND LINK-HANDELSTAG <= CV-LAST-DATE  (C4-IX)
021500         IF  C4-FALLBACK-IX = ZERO
021600             MOVE C4-IX TO C4-FALLBACK-IX
021700         END-IF
021800
021900         IF  C4-HINT-IX = ZERO
022000             PERFORM C300-HINWEIS-ENTHALTEN
022100             IF  W-HINWEIS-ENTHALTEN
022200                 MOVE C4-IX TO C4-HINT-IX
022300             END-IF
022400         END-IF
022500     END-IF
022600     .
022700 C200-99.
022800     EXIT.
022900
023000******************************************************************
023100* Prueft ob CV-SYMBOL(C4-IX) den Monatshinweis als Teilstring
023200* enthaelt (kein intrinsisches FUNCTION - Fensterverschiebung)
023300******************************************************************
023400 C300-HINWEIS-ENTHALTEN SECTION.
023500 C300-00.
023600     MOVE "N"  TO W-ENTHALTEN-FLAG
023700
023800     PERFORM C310-FENSTER-PRUEFEN
023900        VARYING C4-POS FROM 1 BY 1 UNTIL C4-POS > 18
024000     .
024100 C300-99.
024200     EXIT.
024300
024400 C310-FENSTER-PRUEFEN SECTION.
024500 C310-00.
024600     IF  CV-SYMBOL (C4-IX) (C4-POS:3) = W-MONAT-HINWEIS
024700         MOVE "J" TO W-ENTHALTEN-FLAG
024800     END-IF
024900     .
025000 C310-99.
025100     EXIT.
025200
025300 C000-INIT SECTION.
025400 C000-00.
025500     INITIALIZE SCHALTER
025600     MOVE ZERO          TO LINK-RC
025700     .
025800 C000-99.
025900     EXIT.
