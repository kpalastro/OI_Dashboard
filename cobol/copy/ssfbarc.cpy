000100*----------------------------------------------------------------*
000200* Copy-Modul SSFBARC  -- =SSFLIBTM                                *
000300* Satzbild BAR-RECORD : 1-Minuten-Kursbar Future (NSE/BSE)        *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-02-11| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  BAR-RECORD.
000800     05  BAR-EXCHANGE          PIC X(03).
000900*           "NSE" oder "BSE"
001000     05  BAR-SYMBOL            PIC X(20).
001100*           z.B. "NIFTYJAN FUT"
001200     05  BAR-DATE              PIC 9(08).
001300*           Handelstag JJJJMMTT
001400     05  BAR-DATE-X REDEFINES BAR-DATE.
001500         10  BAR-DATE-JJJJ     PIC 9(04).
001600         10  BAR-DATE-MM       PIC 9(02).
001700         10  BAR-DATE-TT       PIC 9(02).
001800     05  BAR-TIME              PIC 9(06).
001900*           Bar-Startzeit SSMMSS (Boersenzeit lokal)
002000     05  BAR-OPEN              PIC S9(05)V99.
002100     05  BAR-HIGH              PIC S9(05)V99.
002200     05  BAR-LOW               PIC S9(05)V99.
002300     05  BAR-CLOSE             PIC S9(05)V99.
002400     05  BAR-VOLUME            PIC 9(09).
002500     05  BAR-OI                PIC 9(09).
002600     05  BAR-VALID-FLAGS.
002700         10  BAR-VALID-O       PIC X(01).
002800             88  BAR-OPEN-OK          VALUE "Y".
002900             88  BAR-OPEN-FEHLT       VALUE "N".
003000         10  BAR-VALID-H       PIC X(01).
003100             88  BAR-HIGH-OK          VALUE "Y".
003200             88  BAR-HIGH-FEHLT       VALUE "N".
003300         10  BAR-VALID-L       PIC X(01).
003400             88  BAR-LOW-OK           VALUE "Y".
003500             88  BAR-LOW-FEHLT        VALUE "N".
003600         10  BAR-VALID-C       PIC X(01).
003700             88  BAR-CLOSE-OK         VALUE "Y".
003800             88  BAR-CLOSE-FEHLT      VALUE "N".
003900     05  FILLER                PIC X(13).
