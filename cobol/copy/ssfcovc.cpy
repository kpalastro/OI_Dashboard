000100*----------------------------------------------------------------*
000200* Copy-Modul SSFCOVC  -- =SSFLIBTM                                *
000300* Tabelle COVERAGE-TABLE : Kontrakt-Abdeckung je Symbol           *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-02-20| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  COVERAGE-TABLE.
000800     05  CV-COUNT              PIC S9(04) COMP.
000900     05  CV-ENTRY OCCURS 50 TIMES INDEXED BY CV-IX.
001000         10  CV-SYMBOL         PIC X(20).
001100         10  CV-FIRST-DATE     PIC 9(08).
001200         10  CV-FIRST-DATE-X REDEFINES CV-FIRST-DATE.
001300             15  CV-FIRST-JJJJ PIC 9(04).
001400             15  CV-FIRST-MM   PIC 9(02).
001500             15  CV-FIRST-TT   PIC 9(02).
001600         10  CV-LAST-DATE      PIC 9(08).
001700         10  CV-LAST-DATE-X REDEFINES CV-LAST-DATE.
001800             15  CV-LAST-JJJJ  PIC 9(04).
001900             15  CV-LAST-MM    PIC 9(02).
002000             15  CV-LAST-TT    PIC 9(02).
002100         10  CV-BAR-COUNT      PIC S9(09) COMP.
002200*               sortiert absteigend nach CV-BAR-COUNT aufgebaut
002300     05  FILLER                PIC X(05).
