000100*----------------------------------------------------------------*
000200* Copy-Modul SSFFTBC  -- =SSFLIBTM                                *
000300* Tabelle FEATURE-TABLE : Feature-Feed im Speicher (fuer As-Of)  *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-03-11| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  FEATURE-TABLE.
000800     05  FE-COUNT              PIC S9(04) COMP.
000900     05  FE-ENTRY OCCURS 8000 TIMES INDEXED BY FE-IX.
001000         10  FE-DATE           PIC 9(08).
001100         10  FE-DATE-X REDEFINES FE-DATE.
001200             15  FE-JJJJ       PIC 9(04).
001300             15  FE-MM         PIC 9(02).
001400             15  FE-TT         PIC 9(02).
001500         10  FE-TIME           PIC 9(06).
001600         10  FE-CE-OI-PCT      PIC S9(03)V999.
001700         10  FE-PE-OI-PCT      PIC S9(03)V999.
001800         10  FE-CE-VOL-PCT     PIC S9(03)V999.
001900         10  FE-PE-VOL-PCT     PIC S9(03)V999.
002000         10  FE-VALID-CE-OI    PIC X(01).
002100         10  FE-VALID-PE-OI    PIC X(01).
002200         10  FE-VALID-CE-VOL   PIC X(01).
002300         10  FE-VALID-PE-VOL   PIC X(01).
002400     05  FILLER                PIC X(06).
