000100*----------------------------------------------------------------*
000200* Copy-Modul SSFTRDC  -- =SSFLIBTM                                *
000300* Satzbild TRADE-RECORD : 1 simulierter Trade (OIVBT-Detail)      *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-03-04| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  TRADE-RECORD.
000800     05  TR-DATE               PIC 9(08).
000900     05  TR-SIDE               PIC X(05).
001000         88  TR-SIDE-LONG             VALUE "LONG ".
001100         88  TR-SIDE-SHORT            VALUE "SHORT".
001200     05  TR-ENTRY-PRICE        PIC S9(05)V99.
001300     05  TR-EXIT-PRICE         PIC S9(05)V99.
001400     05  TR-PNL-POINTS         PIC S9(05)V99.
001500     05  FILLER                PIC X(16).
