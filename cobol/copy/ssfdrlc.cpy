000100*----------------------------------------------------------------*
000200* Copy-Modul SSFDRLC  -- =SSFLIBTM                                *
000300* Satzbild DAILY-RESULT-RECORD : Tagesergebnis (FIBBT und OIVBT)  *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-03-04| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  DAILY-RESULT-RECORD.
000800     05  DR-DATE               PIC 9(08).
000900     05  DR-SYMBOL             PIC X(20).
001000*           FIBBT: gehandeltes Symbol : OIVBT: Spaces
001100     05  DR-SIDE               PIC X(05).
001200         88  DR-SIDE-LONG             VALUE "LONG ".
001300         88  DR-SIDE-SHORT            VALUE "SHORT".
001400         88  DR-SIDE-KEIN             VALUE "-    ".
001500     05  DR-PNL                PIC S9(05)V99.
001600     05  FILLER                PIC X(10).
