000100*----------------------------------------------------------------*
000200* Copy-Modul SSFBTBC  -- =SSFLIBTM                                *
000300* Tabelle BAR-TABLE : Bars eines Handelstages im Speicher         *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-02-11| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  BAR-TABLE.
000800     05  BT-COUNT              PIC S9(04) COMP.
000900     05  BT-ENTRY OCCURS 400 TIMES INDEXED BY BT-IX.
001000         10  BT-TIME           PIC 9(06).
001100         10  BT-TIME-X REDEFINES BT-TIME.
001200             15  BT-TIME-HH    PIC 9(02).
001300             15  BT-TIME-MI    PIC 9(02).
001400             15  BT-TIME-SS    PIC 9(02).
001500         10  BT-OPEN           PIC S9(05)V99.
001600         10  BT-HIGH           PIC S9(05)V99.
001700         10  BT-LOW            PIC S9(05)V99.
001800         10  BT-CLOSE          PIC S9(05)V99.
001900         10  BT-VOLUME         PIC 9(09).
002000         10  BT-OI             PIC 9(09).
002100         10  BT-VALID-O        PIC X(01).
002200             88  BT-OPEN-OK           VALUE "Y".
002300         10  BT-VALID-H        PIC X(01).
002400             88  BT-HIGH-OK           VALUE "Y".
002500         10  BT-VALID-L        PIC X(01).
002600             88  BT-LOW-OK            VALUE "Y".
002700         10  BT-VALID-C        PIC X(01).
002800             88  BT-CLOSE-OK          VALUE "Y".
002900     05  FILLER                PIC X(04).
