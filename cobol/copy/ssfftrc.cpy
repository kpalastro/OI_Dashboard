000100*----------------------------------------------------------------*
000200* Copy-Modul SSFFTRC  -- =SSFLIBTM                                *
000300* Satzbild FEATURE-RECORD : Minuten-Feature ITM-OI/Vol-Aenderung  *
000400*----------------------------------------------------------------*
000500*A.00.00|2019-02-18| kl  | Neuerstellung (OI-Dashboard Batch)
000600*----------------------------------------------------------------*
000700 01  FEATURE-RECORD.
000800     05  FT-EXCHANGE           PIC X(03).
000900     05  FT-DATE               PIC 9(08).
001000     05  FT-DATE-X REDEFINES FT-DATE.
001100         10  FT-DATE-JJJJ      PIC 9(04).
001200         10  FT-DATE-MM        PIC 9(02).
001300         10  FT-DATE-TT        PIC 9(02).
001400     05  FT-TIME               PIC 9(06).
001500     05  FT-CE-OI-PCT          PIC S9(03)V999.
001600*           ITM-Call OI-Aenderung %, 3-Min gewichteter Schnitt
001700     05  FT-PE-OI-PCT          PIC S9(03)V999.
001800*           ITM-Put  OI-Aenderung %, 3-Min gewichteter Schnitt
001900     05  FT-CE-VOL-PCT         PIC S9(03)V999.
002000*           ITM-Call Volumen-Aenderung %, 3-Min gewichteter Schnitt
002100     05  FT-PE-VOL-PCT         PIC S9(03)V999.
002200*           ITM-Put  Volumen-Aenderung %, 3-Min gewichteter Schnitt
002300     05  FT-VALID-FLAGS.
002400         10  FT-VALID-CE-OI    PIC X(01).
002500             88  FT-CE-OI-OK          VALUE "Y".
002600         10  FT-VALID-PE-OI    PIC X(01).
002700             88  FT-PE-OI-OK          VALUE "Y".
002800         10  FT-VALID-CE-VOL   PIC X(01).
002900             88  FT-CE-VOL-OK         VALUE "Y".
003000         10  FT-VALID-PE-VOL   PIC X(01).
003100             88  FT-PE-VOL-OK         VALUE "Y".
003200     05  FILLER                PIC X(15).
