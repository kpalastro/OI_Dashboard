000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       FIBDRV0E.
001200 AUTHOR.           K. LEHNER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     1991-04-09.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-03-02
002000* Letzte Version   :: C.00.03
002100* Kurzbeschreibung :: Testdriver / Report-Treiber fuer SSF-Modul
002200*                      SSFFIB0M (Fibonacci-Levelrechner)
002300*
002400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1991-04-09| kl  | Neuerstellung - Testdriver SSFFIB0M
003000*A.00.01|1991-09-22| kl  | Ausgabe Extension-Level erg. (DISPLAY)
003100*A.01.00|1994-10-19| lor | Kommando FX statt RT/EA/EB - Volltabelle
003200*B.00.00|1998-01-12| ts  | Jahr-2000 Pruefung Datumsfelder SSF
003300*B.00.01|1999-11-03| ts  | Jahr-2000 Test bestanden, freigegeben
003400*C.00.00|2002-02-27| rb  | Umstellung auf FIBLEVEL-Report NSE/BSE,
003500*       |          |     | DISPLAY-Ausgabe ersetzt durch Druckdatei
003600*       |          |     | FIB-LEVEL-RPT (AR 4465)
003700*C.00.01|2003-04-15| rb  | AR 4471 - Ratiospalte 3 Dezimalstellen
003800*C.00.02|2003-11-04| rb  | AR 4512 - Konstante SECURITY ergaenzt
003850*C.00.03|2004-03-02| rb  | AR 4551 - LINK-REC stand in LINKAGE SECT.
003860*       |          |     | ohne USING - jetzt Eigenspeicher in der
003870*       |          |     | WORKING-STORAGE wie bei EINDRV0E
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Treiber fuer den FIBLEVEL-Report.  Das Hoch/Tief-Paar des
004400* Vortages wird hier als Testvektor (STUP-PARAMETER-Karte, siehe
004500* P100-GETSTARTUPTEXT) bereitgestellt, SSFFIB0M wird mit Kommando
004600* "FX" fuer die komplette Leveltabelle gerufen, und die drei
004700* Tabellenbloecke (Retracements / Extensions oben / Extensions
004800* unten) werden auf die Druckdatei FIB-LEVEL-RPT geschrieben.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT FIB-LEVEL-RPT    ASSIGN TO "FIBLVLRPT"
006600                              ORGANIZATION LINE SEQUENTIAL
006700                              FILE STATUS IS W-FS-RPT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  FIB-LEVEL-RPT
007300     LABEL RECORD IS OMITTED.
007400 01  FIB-LEVEL-LINE              PIC X(80).
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I1               PIC S9(04) COMP.
008200     05      C4-I2               PIC S9(04) COMP.
008300     05      FILLER                PIC X(02).
008400
008500*--------------------------------------------------------------------*
008600* Startup-Parameterkarte : Ersatz fuer echte JCL-PARM-Karte.  Ueber
008700* STUP-X wird die Karte in Kommando und Hoch/Tief-Paar zerlegt; in
008800* der Praxis wuerde hier ?CHANGE-CARD/GETSTARTUPTEXT stehen, fuer
008900* den Testdriver genuegt der Literalwert (siehe AR 4465).
009000*--------------------------------------------------------------------*
009100 01          STUP-PARAMETER.
009200     05      STUP-TEXT           PIC X(20)
009300                                  VALUE "FX18245701810235    ".
009400     05      STUP-X REDEFINES STUP-TEXT.
009500         10  STUP-CMD            PIC X(02).
009600         10  STUP-HIGH           PIC 9(05)V99.
009700         10  STUP-LOW            PIC 9(05)V99.
009800         10  FILLER              PIC X(04).
009900
010000*--------------------------------------------------------------------*
010100* Testvektor (Hoch/Tief-Paar Vortag) fuer die Leveltabelle, und
010200* eine Byte-Ansicht fuer den Trace unter ANZEIGE-VERSION.
010300*--------------------------------------------------------------------*
010400 01          W-HI-LO-PAAR.
010500     05      W-HIGH              PIC S9(05)V99.
010600     05      W-LOW               PIC S9(05)V99.
010700     05      FILLER                PIC X(02).
010800 01          W-HI-LO-X REDEFINES W-HI-LO-PAAR.
010900     05      W-HI-LO-BYTES        PIC X(14).
011000     05      FILLER                PIC X(02).
011100
011200 01          DISPLAY-FELDER.
011300     05      D-NUM4               PIC -9(04).
011400     05      W-FS-RPT             PIC X(02).
011500     05      FILLER                PIC X(02).
011600
011700 01          EDIT-FELDER.
011800     05      ED-LEVEL             PIC -(5)9.99.
011900     05      ED-RATIO             PIC 9.999.
012000     05      FILLER                PIC X(02).
012100 01          EDIT-FELDER-X REDEFINES EDIT-FELDER.
012200     05      ED-LEVEL-BYTES        PIC X(09).
012300     05      ED-RATIO-BYTES        PIC X(05).
012400     05      FILLER                PIC X(02).
012500
012600 01          ZEILE                PIC X(80).
012700
012800 01          KONSTANTE-FELDER.
012900     05      K-MODUL              PIC X(08) VALUE "FIBDRV0E".
013000     05      FILLER                PIC X(02).
013100
013200 01          SCHALTER.
013300     05      PRG-STATUS           PIC 9.
013400         88  PRG-OK                            VALUE 0.
013500         88  PRG-ABBRUCH                        VALUE 1.
013600     05      FILLER                PIC X(04).
013700
013750*---------------------------------------------------------------*
013760* LINK-REC wie in SSFFIB0M (COPY entfaellt, Kommando FX fest
013770* verdrahtet - Testdriver ruft nur die Volltabelle ab).  Eigener
013780* Speicher im Hauptprogramm (kein USING), an SSFFIB0M nur per
013790* CALL uebergeben - wie bei EINDRV0E, nicht per LINKAGE SECTION.
013800*---------------------------------------------------------------*
013900 01     LINK-REC.
014000    05  LINK-HDR.
014100     10 LINK-CMD                 PIC X(02).
014200     10 LINK-RC                  PIC S9(04) COMP.
014300    05  LINK-DATA.
014400     10 LINK-HIGH                PIC S9(05)V99.
014500     10 LINK-LOW                 PIC S9(05)V99.
014600     10 LINK-RANGE               PIC S9(05)V99.
014700     10 LINK-RATIO               PIC 9(01)V999.
014800     10 LINK-LEVEL               PIC S9(05)V99.
014900     10 LINK-RETR-TAB            PIC S9(05)V99 OCCURS 5 TIMES.
015000     10 LINK-RETR-RATIO-TAB      PIC 9(01)V999 OCCURS 5 TIMES.
015100     10 LINK-EXT-AB-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
015200     10 LINK-EXT-BE-TAB          PIC S9(05)V99 OCCURS 6 TIMES.
015300     10 LINK-EXT-RATIO-TAB       PIC 9(01)V999 OCCURS 6 TIMES.
015400    05      FILLER                PIC X(02).
016000
016100 PROCEDURE DIVISION.
016200
016300******************************************************************
016400* Steuerungsabsatz
016500******************************************************************
016600 A100-STEUERUNG SECTION.
016700 A100-00.
016800     IF  SHOW-VERSION
016900         DISPLAY K-MODUL " vom: " WHEN-COMPILED
017000     END-IF
017100
017200     PERFORM B000-VORLAUF
017300
017400     IF  PRG-OK
017500         PERFORM B100-VERARBEITUNG
017600     END-IF
017700
017800     PERFORM B090-ENDE
017900
018000     STOP RUN.
018100
018200******************************************************************
018300* Vorlauf : Karte lesen, Druckdatei eroeffnen
018400******************************************************************
018500 B000-VORLAUF SECTION.
018600 B000-00.
018700     PERFORM C000-INIT
018800     PERFORM P100-GETSTARTUPTEXT
018900
019000     IF  PRG-OK
019100         OPEN OUTPUT FIB-LEVEL-RPT
019200         IF  W-FS-RPT NOT = "00"
019300             SET PRG-ABBRUCH TO TRUE
019400             DISPLAY K-MODUL " OPEN FIB-LEVEL-RPT FEHLER "
019500                             W-FS-RPT
019600         END-IF
019700     END-IF
019800     .
019900 B000-99.
020000     EXIT.
020100
020200******************************************************************
020300* Ende : Druckdatei schliessen, Abschlussmeldung
020400******************************************************************
020500 B090-ENDE SECTION.
020600 B090-00.
020700     IF  PRG-ABBRUCH
020800         DISPLAY K-MODUL " ABBRUCH - FIBLEVEL-REPORT NICHT ERSTELLT"
020900     ELSE
021000         CLOSE FIB-LEVEL-RPT
021100         DISPLAY K-MODUL " FIBLEVEL-REPORT ERSTELLT - FIBLVLRPT"
021200     END-IF
021300     .
021400 B090-99.
021500     EXIT.
021600
021700******************************************************************
021800* Verarbeitung : SSFFIB0M rufen, Report schreiben
021900******************************************************************
022000 B100-VERARBEITUNG SECTION.
022100 B100-00.
022200     MOVE "FX"           TO LINK-CMD
022300     MOVE ZERO           TO LINK-RC
022400     MOVE W-HIGH          TO LINK-HIGH
022500     MOVE W-LOW           TO LINK-LOW
022600
022700     CALL "SSFFIB0M" USING LINK-REC
022800
022900     EVALUATE LINK-RC
023000        WHEN ZERO
023100             PERFORM E100-REPORT-KOPF
023200             PERFORM E200-REPORT-RETRACEMENTS
023300             PERFORM E300-REPORT-EXT-OBEN
023400             PERFORM E400-REPORT-EXT-UNTEN
023500        WHEN OTHER
023600             SET PRG-ABBRUCH TO TRUE
023700             MOVE LINK-RC TO D-NUM4
023800             DISPLAY K-MODUL " SSFFIB0M RC= " D-NUM4
023900     END-EVALUATE
024000     .
024100 B100-99.
024200     EXIT.
024300
024400******************************************************************
024500* Initialisierung
024600******************************************************************
024700 C000-INIT SECTION.
024800 C000-00.
024900     INITIALIZE SCHALTER
025000     .
025100 C000-99.
025200     EXIT.
025300
025400******************************************************************
025500* Startup-Karte zerlegen (Ersatz fuer GETSTARTUPTEXT, AR 4465) und
025600* Testvektor in W-HIGH/W-LOW ablegen
025700******************************************************************
025800 P100-GETSTARTUPTEXT SECTION.
025900 P100-00.
026000     MOVE STUP-HIGH        TO W-HIGH
026100     MOVE STUP-LOW         TO W-LOW
026200     .
026300 P100-99.
026400     EXIT.
026500
026600******************************************************************
026700* Reportkopf : Titel, Range, Ankerpunkte
026800******************************************************************
026900 E100-REPORT-KOPF SECTION.
027000 E100-00.
027100     MOVE SPACES          TO ZEILE
027200     STRING "FIBLEVEL - FIBONACCI RETRACEMENT/EXTENSION LEVELS"
027300            DELIMITED BY SIZE
027400       INTO ZEILE
027500     WRITE FIB-LEVEL-LINE FROM ZEILE
027600
027700     MOVE LINK-RANGE       TO ED-LEVEL
027800     MOVE SPACES          TO ZEILE
027900     STRING "LOW = 0, HIGH = 1, RANGE = " DELIMITED BY SIZE
028000            ED-LEVEL              DELIMITED BY SIZE
028100       INTO ZEILE
028200     WRITE FIB-LEVEL-LINE FROM ZEILE
028300
028400     MOVE LINK-LOW         TO ED-LEVEL
028500     MOVE SPACES          TO ZEILE
028600     STRING "ANCHOR LOW  = " DELIMITED BY SIZE
028700            ED-LEVEL              DELIMITED BY SIZE
028800       INTO ZEILE
028900     WRITE FIB-LEVEL-LINE FROM ZEILE
029000
029100     MOVE LINK-HIGH        TO ED-LEVEL
029200     MOVE SPACES          TO ZEILE
029300     STRING "ANCHOR HIGH = " DELIMITED BY SIZE
029400            ED-LEVEL              DELIMITED BY SIZE
029500       INTO ZEILE
029600     WRITE FIB-LEVEL-LINE FROM ZEILE
029700
029800     MOVE SPACES          TO ZEILE
029900     WRITE FIB-LEVEL-LINE FROM ZEILE
030000     .
030100 E100-99.
030200     EXIT.
030300
030400******************************************************************
030500* Block Retracements
030600******************************************************************
030700 E200-REPORT-RETRACEMENTS SECTION.
030800 E200-00.
030900     MOVE SPACES          TO ZEILE
031000     STRING "RETRACEMENTS" DELIMITED BY SIZE INTO ZEILE
031100     WRITE FIB-LEVEL-LINE FROM ZEILE
031200
031300     PERFORM E210-RETR-ZEILE
031400        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 5
031500
031600     MOVE SPACES          TO ZEILE
031700     WRITE FIB-LEVEL-LINE FROM ZEILE
031800     .
031900 E200-99.
032000     EXIT.
032100
032200 E210-RETR-ZEILE SECTION.
032300 E210-00.
032400     MOVE LINK-RETR-RATIO-TAB (C4-I1)   TO ED-RATIO
032500     MOVE LINK-RETR-TAB (C4-I1)         TO ED-LEVEL
032600     MOVE SPACES                        TO ZEILE
032700     STRING "  RATIO " DELIMITED BY SIZE
032800            ED-RATIO   DELIMITED BY SIZE
032900            "  LEVEL " DELIMITED BY SIZE
033000            ED-LEVEL   DELIMITED BY SIZE
033100       INTO ZEILE
033200     WRITE FIB-LEVEL-LINE FROM ZEILE
033300     .
033400 E210-99.
033500     EXIT.
033600
033700******************************************************************
033800* Block Extensions above high
033900******************************************************************
034000 E300-REPORT-EXT-OBEN SECTION.
034100 E300-00.
034200     MOVE SPACES          TO ZEILE
034300     STRING "EXTENSIONS ABOVE HIGH" DELIMITED BY SIZE INTO ZEILE
034400     WRITE FIB-LEVEL-LINE FROM ZEILE
034500
034600     PERFORM E310-EXT-OBEN-ZEILE
034700        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6
034800
034900     MOVE SPACES          TO ZEILE
035000     WRITE FIB-LEVEL-LINE FROM ZEILE
035100     .
035200 E300-99.
035300     EXIT.
035400
035500 E310-EXT-OBEN-ZEILE SECTION.
035600 E310-00.
035700     MOVE LINK-EXT-RATIO-TAB (C4-I2)    TO ED-RATIO
035800     MOVE LINK-EXT-AB-TAB (C4-I2)       TO ED-LEVEL
035900     MOVE SPACES                        TO ZEILE
036000     STRING "  RATIO " DELIMITED BY SIZE
036100            ED-RATIO   DELIMITED BY SIZE
036200            "  LEVEL " DELIMITED BY SIZE
036300            ED-LEVEL   DELIMITED BY SIZE
036400       INTO ZEILE
036500     WRITE FIB-LEVEL-LINE FROM ZEILE
036600     .
036700 E310-99.
036800     EXIT.
036900
037000******************************************************************
037100* Block Extensions below low
037200******************************************************************
037300 E400-REPORT-EXT-UNTEN SECTION.
037400 E400-00.
037500     MOVE SPACES          TO ZEILE
037600     STRING "EXTENSIONS BELOW LOW" DELIMITED BY SIZE INTO ZEILE
037700     WRITE FIB-LEVEL-LINE FROM ZEILE
037800
037900     PERFORM E410-EXT-UNTEN-ZEILE
038000        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 6
038100     .
038200 E400-99.
038300     EXIT.
038400
038500 E410-EXT-UNTEN-ZEILE SECTION.
038600 E410-00.
038700     MOVE LINK-EXT-RATIO-TAB (C4-I2)    TO ED-RATIO
038800     MOVE LINK-EXT-BE-TAB (C4-I2)       TO ED-LEVEL
038900     MOVE SPACES                        TO ZEILE
039000     STRING "  RATIO " DELIMITED BY SIZE
039100            ED-RATIO   DELIMITED BY SIZE
039200            "  LEVEL " DELIMITED BY SIZE
039300            ED-LEVEL   DELIMITED BY SIZE
039400       INTO ZEILE
039500     WRITE FIB-LEVEL-LINE FROM ZEILE
039600     .
039700 E410-99.
039800     EXIT.
