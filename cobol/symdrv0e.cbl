000100*SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200*SEARCH  =SSFLIBTM
000300*NOLMAP, SYMBOLS, INSPECT
000400*SAVE ALL
000500*SAVEABEND
000600*LINES 66
000700*CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID.       SYMDRV0E.
001200 AUTHOR.           B. RAUSCHER.
001300 INSTALLATION.     RZ MUENCHEN - ABT. SSF.
001400 DATE-WRITTEN.     2002-03-13.
001500 DATE-COMPILED.
001600 SECURITY.         NUR FUER INTERNEN GEBRAUCH.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2004-03-02
002000* Letzte Version   :: A.00.02
002100* Kurzbeschreibung :: Testdriver fuer SSF-Modul SSFSYM0M
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|2002-03-13| rb  | Neuerstellung - Testdriver SSFSYM0M
002900*A.00.01|2002-06-21| rb  | Testfall "kein Monatstreffer" ergaenzt
002950*A.00.02|2004-03-02| rb  | AR 4551 - LINK-REC stand in LINKAGE SECT.
002960*       |          |     | ohne USING - jetzt Eigenspeicher in der
002970*       |          |     | WORKING-STORAGE wie bei EINDRV0E
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Testdriver fuer SSF-Modul SSFSYM0M (Kontraktauswahl NSE/BSE).
003500* Die Abdeckungstabelle wird hier aus Testwerten (STUP-PARAMETER-
003600* Karte) aufgebaut - im Produktionslauf liefert FIBBT0E/OIVBT0E
003700* die echte Tabelle aus dem Kontraktverzeichnis.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     SWITCH-15 IS ANZEIGE-VERSION
004600         ON STATUS IS SHOW-VERSION
004700     CLASS ALPHNUM IS "0123456789"
004800                      "abcdefghijklmnopqrstuvwxyz"
004900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                      " .,;-_!$%&/=*+".
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*--------------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*--------------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-I1               PIC S9(04) COMP.
006400     05      FILLER                PIC X(02).
006500
006600*--------------------------------------------------------------------*
006700* Testwerte fuer die Abdeckungstabelle : 3 Kontrakte, absteigend
006800* nach Barzahl - wie von einer echten Kontraktsuche geliefert
006900*--------------------------------------------------------------------*
007000 01          STUP-PARAMETER.
007100     05      STUP-ANZAHL          PIC S9(04) COMP VALUE 3.
007200     05      STUP-HANDELSTAG      PIC 9(08)  VALUE 20240315.
007300     05      STUP-HANDELSTAG-X REDEFINES STUP-HANDELSTAG.
007400         10  STUP-HT-JJJJ          PIC 9(04).
007500         10  STUP-HT-MM            PIC 9(02).
007600         10  STUP-HT-TT            PIC 9(02).
007700     05      STUP-KONTRAKT-1.
007800         10  STUP-SYM-1          PIC X(20) VALUE "NIFTY24MARFUT       ".
007900         10  STUP-VON-1           PIC 9(08) VALUE 20240101.
008000         10  STUP-BIS-1           PIC 9(08) VALUE 20240328.
008100         10  STUP-BARS-1          PIC S9(09) COMP VALUE 75000.
008200     05      STUP-KONTRAKT-2.
008300         10  STUP-SYM-2          PIC X(20) VALUE "NIFTY24APRFUT       ".
008400         10  STUP-VON-2           PIC 9(08) VALUE 20240101.
008500         10  STUP-BIS-2           PIC 9(08) VALUE 20240425.
008600         10  STUP-BARS-2          PIC S9(09) COMP VALUE 30000.
008700     05      STUP-KONTRAKT-3.
008800         10  STUP-SYM-3          PIC X(20) VALUE "BANKNIFTY24MARFUT   ".
008900         10  STUP-VON-3           PIC 9(08) VALUE 20240101.
009000         10  STUP-BIS-3           PIC 9(08) VALUE 20240328.
009100         10  STUP-BARS-3          PIC S9(09) COMP VALUE 60000.
009200     05      FILLER                PIC X(02).
009300
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4                PIC -9(04).
009600     05      FILLER                PIC X(02).
009700 01          DISPLAY-FELDER-X REDEFINES DISPLAY-FELDER.
009800     05      D-NUM4-BYTES           PIC X(05).
009900     05      FILLER                PIC X(02).
010000
010100 01          W-SYMBOL-ANZEIGE.
010200     05      W-SYM-TEXT             PIC X(20).
010300     05      FILLER                PIC X(02).
010400 01          W-SYMBOL-ANZEIGE-X REDEFINES W-SYMBOL-ANZEIGE.
010500     05      W-SYM-BYTES            PIC X(20).
010600     05      FILLER                PIC X(02).
010700
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL              PIC X(08) VALUE "SYMDRV0E".
011000     05      FILLER                PIC X(02).
011100
011200 01          SCHALTER.
011300     05      PRG-STATUS           PIC 9.
011400         88  PRG-OK                            VALUE 0.
011500         88  PRG-ABBRUCH                        VALUE 1.
011600     05      FILLER                PIC X(04).
011700
011750*---------------------------------------------------------------*
011760* LINK-REC wie in SSFSYM0M (Aufbau siehe dort).  Eigener Speicher
011770* im Hauptprogramm (kein USING), an SSFSYM0M nur per CALL
011780* uebergeben - wie bei EINDRV0E, nicht per LINKAGE SECTION.
011790*---------------------------------------------------------------*
011800 01     LINK-REC.
011900    05  LINK-HDR.
012000     10 LINK-CMD                 PIC X(02).
012100     10 LINK-RC                  PIC S9(04) COMP.
012200    05  LINK-DATA.
012300     10 LINK-ABDECKUNG.
012400        COPY SSFCOVC OF "=SSFLIBTM".
012500     10 LINK-HANDELSTAG          PIC 9(08).
012600     10 LINK-SYMBOL              PIC X(20).
012700     10 LINK-SYMBOL-STATUS       PIC X(01).
012800        88 LINK-SYMBOL-GEFUNDEN             VALUE "J".
012900        88 LINK-SYMBOL-KEINE                VALUE "N".
013000    05      FILLER                PIC X(02).
013100
013400 PROCEDURE DIVISION.
013500
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF  SHOW-VERSION
013900         DISPLAY K-MODUL " vom: " WHEN-COMPILED
014000     END-IF
014100
014200     PERFORM B000-VORLAUF
014300     PERFORM B100-VERARBEITUNG
014400     PERFORM B090-ENDE
014500
014600     STOP RUN.
014700
014800 B000-VORLAUF SECTION.
014900 B000-00.
015000     PERFORM C000-INIT
015100     PERFORM P100-ABDECKUNG-AUFBAUEN
015200     .
015300 B000-99.
015400     EXIT.
015500
015600 B090-ENDE SECTION.
015700 B090-00.
015800     DISPLAY K-MODUL " TESTLAUF BEENDET"
015900     .
016000 B090-99.
016100     EXIT.
016200
016300******************************************************************
016400* Verarbeitung : SSFSYM0M rufen und Ergebnis anzeigen
016500******************************************************************
016600 B100-VERARBEITUNG SECTION.
016700 B100-00.
016800     MOVE ZERO              TO LINK-RC
016900     MOVE STUP-HANDELSTAG   TO LINK-HANDELSTAG
017000
017100     CALL "SSFSYM0M" USING LINK-REC
017200
017300     EVALUATE TRUE
017400        WHEN LINK-SYMBOL-GEFUNDEN
017500             MOVE LINK-SYMBOL     TO W-SYM-TEXT
017600             DISPLAY K-MODUL " KONTRAKT = " W-SYM-TEXT
017700        WHEN LINK-SYMBOL-KEINE
017800             DISPLAY K-MODUL " KEIN KONTRAKT GEFUNDEN"
017900        WHEN OTHER
018000             SET PRG-ABBRUCH TO TRUE
018100             MOVE LINK-RC        TO D-NUM4
018200             DISPLAY K-MODUL " SSFSYM0M RC= " D-NUM4
018300     END-EVALUATE
018400     .
018500 B100-99.
018600     EXIT.
018700
018800 C000-INIT SECTION.
018900 C000-00.
019000     INITIALIZE SCHALTER
019100     .
019200 C000-99.
019300     EXIT.
019400
019500******************************************************************
019600* Abdeckungstabelle aus den Testwerten aufbauen
019700******************************************************************
019800 P100-ABDECKUNG-AUFBAUEN SECTION.
019900 P100-00.
020000     MOVE STUP-ANZAHL      TO CV-COUNT
020100
020200     MOVE STUP-SYM-1       TO CV-SYMBOL   (1)
020300     MOVE STUP-VON-1       TO CV-FIRST-DATE (1)
020400     MOVE STUP-BIS-1       TO CV-LAST-DATE  (1)
020500     MOVE STUP-BARS-1      TO CV-BAR-COUNT  (1)
020600
020700     MOVE STUP-SYM-2       TO CV-SYMBOL   (2)
020800     MOVE STUP-VON-2       TO CV-FIRST-DATE (2)
020900     MOVE STUP-BIS-2       TO CV-LAST-DATE  (2)
021000     MOVE STUP-BARS-2      TO CV-BAR-COUNT  (2)
021100
021200     MOVE STUP-SYM-3       TO CV-SYMBOL   (3)
021300     MOVE STUP-VON-3       TO CV-FIRST-DATE (3)
021400     MOVE STUP-BIS-3       TO CV-LAST-DATE  (3)
021500     MOVE STUP-BARS-3      TO CV-BAR-COUNT  (3)
021600     .
021700 P100-99.
021800     EXIT.
